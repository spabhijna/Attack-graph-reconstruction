000100*    ---------------------------------------------------------    000100
000200*    NEGTAB  -  THE NEGATIVE-EVIDENCE TABLE.                      000200
000300*    COUNTS LOG EVENTS THAT CONTRADICT A STATE NAME (FAILED       000300
000400*    LOGIN, LOGOUT, EDR BLOCK, FIREWALL BLOCK) SO THE INFERENCE   000400
000500*    PASS CAN DISCOUNT A STATE IT LATER TRIES TO CHAIN TO.        000500
000600*    ---------------------------------------------------------    000600
000700 01  NE-ENTRY OCCURS 50 TIMES INDEXED BY NE-IX.                   000700
000800*        SAME NAME FORMAT AS ST-NAME - 115-BUMP-NEGATIVE-EVIDENCE 000800
000900*        EITHER ADDS A NEW ROW OR BUMPS NE-COUNT ON A MATCH.      000900
001000     05  NE-STATE                   PIC X(40).                    001000
001100*        HOW MANY CONTRADICTING EVENTS WERE SEEN.  244-COMPUTE-   001100
001200*        NEGATIVE-PENALTY TURNS THIS INTO A MULTIPLIER VIA        001200
001300*        REPEATED 0.5000 HALVING (246-NEG-MULT-LOOP) - ONE        001300
001400*        CONTRADICTING EVENT HALVES CONFIDENCE, TWO QUARTER IT,   001400
001500*        AND SO ON.                                               001500
001600     05  NE-COUNT                   PIC 9(04).                    001600
001700     05  FILLER                     PIC X(06).                    001700
001800                                                                  001800
