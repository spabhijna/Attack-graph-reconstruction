000100*    ---------------------------------------------------------    000100
000200*    RULETAB  -  THE STATIC ATTACK-RULE TABLE, EXACTLY 4 ROWS.    000200
000300*    LOADED BY 050-INIT-RULE-TABLE IN ATKCHN01 - NOT DATA-DRIVEN  000300
000400*    FROM A FILE, SINCE THE KILL-CHAIN RULES ARE FIXED FOR THIS   000400
000500*    RELEASE.  ADD A ROW HERE AND IN 050- TOGETHER IF SOC EVER    000500
000600*    HANDS US A FIFTH RULE.                                       000600
000700*    ---------------------------------------------------------    000700
000800 01  RU-ENTRY OCCURS 4 TIMES INDEXED BY RU-IX.                    000800
000900*        MATT'S ORIGINAL KILL-CHAIN TACTIC LABEL, E.G. 'INITIAL   000900
001000*        ACCESS' OR 'PRIVILEGE ESCALATION ON A' - CARRIES         001000
001100*        EMBEDDED SPACES, SO 940- RIGHT-TRIMS IT BEFORE IT GOES   001100
001200*        INTO A REPORT LINE RATHER THAN DELIMITED BY SPACE.       001200
001300     05  RU-NAME                    PIC X(30).                    001300
001400     05  RU-TACTIC                  PIC X(24).                    001400
001500*        BASE CONFIDENCE BEFORE 240- MULTIPLIES IN THE FOUR       001500
001600*        PENALTY FACTORS - SEE ST-PEN-* IN STATEROW.              001600
001700     05  RU-CONF                    PIC S9V9(4).                  001700
001800*        HOW MANY OF THE TWO RU-PRE SLOTS BELOW ARE ACTUALLY      001800
001900*        USED - 230- VARIES ITS LOOP FROM 1 TO THIS, NEVER TO 2.  001900
002000     05  RU-PRE-CNT                 PIC 9(01).                    002000
002100*        PRECONDITION STATE NAMES, MATCHED AGAINST ST-NAME BY     002100
002200*        236-FIND-STATE-BY-NAME - ALL MUST BE PRESENT IN THE      002200
002300*        REGISTRY FOR THE RULE TO FIRE.                           002300
002400     05  RU-PRE                     PIC X(40) OCCURS 2 TIMES.     002400
002500*        THE STATE NAME 240- FILES IN THE REGISTRY WHEN THIS      002500
002600*        RULE FIRES.                                              002600
002700     05  RU-POST                    PIC X(40).                    002700
002800*        INFOSEC-58 - MAXIMUM SECONDS BETWEEN THE LATEST          002800
002900*        PRECONDITION AND ANALYSIS-TIME BEFORE 241- TREATS THE    002900
003000*        RULE AS TOO STALE TO FIRE.  9999999999 ON ALL FOUR ROWS  003000
003100*        TODAY MEANS EFFECTIVELY UNLIMITED.                       003100
003200     05  RU-MAXGAP                  PIC 9(10).                    003200
003300*        SET 'Y' BY 250-MARK-RULE-APPLIED THE FIRST TIME THIS     003300
003400*        RULE FIRES IN A RUN - RE-CHECKED BY 220- SO A RULE NEVER 003400
003500*        FILES THE SAME POSTCONDITION TWICE IN ONE PASS.          003500
003600     05  RU-APPLIED                 PIC X(01).                    003600
003700         88  RU-IS-APPLIED              VALUE 'Y'.                003700
003800     05  FILLER                     PIC X(09).                    003800
003900                                                                  003900
