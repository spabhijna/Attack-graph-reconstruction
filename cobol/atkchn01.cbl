000100****************************************************************  000100
000200* LICENSED MATERIALS - PROPERTY OF STATE OF FRANKLIN              000200
000300* DEPARTMENT OF ADMINISTRATION - INFORMATION SECURITY DIVISION    000300
000400* ALL RIGHTS RESERVED                                             000400
000500****************************************************************  000500
000600* PROGRAM:  ATKCHN01                                              000600
000700*                                                                 000700
000800* AUTHOR :  R. HOLLOWAY                                           000800
000900*                                                                 000900
001000* READS THE SECURITY EVENT LOG PRODUCED BY THE SOC COLLECTORS,    001000
001100* CHAINS THE FIXED SET OF ATTACK RULES FORWARD OVER WHATEVER      001100
001200* STATES THE LOG SUPPORTS, GUESSES AT THE ATTACK STEPS THE LOG    001200
001300* NEVER CAUGHT, AND PRINTS THE COMPETING RECONSTRUCTIONS OF       001300
001400* WHAT THE INTRUDER ACTUALLY DID SO THE DUTY ANALYST HAS          001400
001500* SOMETHING TO READ AT SHIFT CHANGE INSTEAD OF RAW LOG TAPE.      001500
001600*                                                                 001600
001700* THIS IS A REPORT PROGRAM ONLY - IT NEVER UPDATES THE EVENT      001700
001800* LOG OR ANY MASTER FILE, AND IT MAKES NO ATTEMPT TO BLOCK OR     001800
001900* RESPOND TO ANYTHING IT FINDS.  SEE THE OPERATIONS RUNBOOK,      001900
002000* SECURITY-OPS VOL 4, FOR WHAT TO DO WITH THE OUTPUT.             002000
002100****************************************************************  002100
002200*                                                                 002200
002300* EVENT LOG RECORD LAYOUT (SEE COPYBOOK EVTLOG) - 58 BYTES:       002300
002400*     0    1    1    2    2    3    3    4    4    5    5         002400
002500* ....5....0....5....0....5....0....5....0....5....0....5...      002500
002600* TTTTTTTTTTEEEEEEEEEEEEEEEEHHHHHHHHPPPPPPPPSSSSSSSSDDDDDDDD      002600
002700* T=TIMESTAMP (EPOCH SECS)  E=EVENT CODE   H=HOST   P=PRIV        002700
002800* S=SRC HOST (NETWORK EVENTS)           D=DST HOST (NETWORK)      002800
002900*                                                                 002900
003000* EVENT CODES RECOGNIZED: LOGIN, LOGIN_FAILED, LOGOUT, SUDO,      003000
003100* LSASS_ACCESS, PROC_DUMP, SMB_SESSION, RDP_SESSION, EDR_BLOCK,   003100
003200* FIREWALL_BLOCK, PRIVILEGE_ESCALATION.  ANYTHING ELSE IS         003200
003300* COUNTED BUT OTHERWISE IGNORED - COLLECTORS ADD CODES FASTER     003300
003400* THAN WE CAN CHAIN RULES FOR THEM.                               003400
003500****************************************************************  003500
003600*    CHANGE LOG                                                   003600
003700*    ----------                                                   003700
003800*    DATE       BY   TICKET     DESCRIPTION                       003800
003900*    ---------  ---  ---------  --------------------------------  003900
004000*    03/14/89   RH   INFOSEC-1  ORIGINAL PROGRAM - LOG-INGEST AND 004000
004100*                               THE FOUR-RULE FORWARD CHAIN ONLY. 004100
004200*    09/02/89   RH   INFOSEC-9  ADDED TIME-GAP PENALTY - LATERAL  004200
004300*                               MOVEMENT RULE WAS FIRING ON STALE 004300
004400*                               CREDENTIAL-DUMP EVIDENCE.         004400
004500*    05/21/90   DP   INFOSEC-14 ADDED ABSENCE-OF-EVIDENCE PENALTY 004500
004600*                               PER SOC REQUEST (RULE FIRES EVEN  004600
004700*                               WHEN THE EXPECTED TOOL MARK NEVER 004700
004800*                               SHOWED UP IN THE LOG).            004800
004900*    11/08/90   DP   INFOSEC-17 ADDED NEGATIVE-EVIDENCE PENALTY - 004900
005000*                               LOGOUT/LOGIN_FAILED/EDR_BLOCK NOW 005000
005100*                               DISCOUNT A LATER RE-INFERENCE.    005100
005200*    02/19/91   RH   INFOSEC-22 ADDED MISSING-STEP HYPOTHESIS PASS005200
005300*                               (INITIAL ACCESS, LATERAL MOVE).   005300
005400*    07/30/91   MT   INFOSEC-25 TIME-DECAY FACTOR ADDED FOR       005400
005500*                               COMPLETENESS - NOTE IT NEVER FIRES005500
005600*                               TODAY SINCE INFERRED-TIME CANNOT  005600
005700*                               PRECEDE ANALYSIS-TIME IN THIS     005700
005800*                               ENGINE.  LEAVE IT IN - SOC WANTS  005800
005900*                               THE HOOK FOR A FUTURE "REPLAY OLD 005900
006000*                               LOG AGAINST TODAY" MODE.          006000
006100*    01/14/92   MT   INFOSEC-31 FIVE-NARRATIVE COMPETING-         006100
006200*                               RECONSTRUCTION REPORT REPLACES THE006200
006300*                               OLD SINGLE-CHAIN PRINTOUT.        006300
006400*    06/03/93   JF   INFOSEC-40 PARM FILE MAY NOW SUPPLY          006400
006500*                               ANALYSIS-TIME; DEFAULT IS STILL   006500
006600*                               MAX TIMESTAMP SEEN IN THE LOG.    006600
006700*    10/11/94   JF   INFOSEC-44 NARRATIVE COMPARISON SECTION AND  006700
006800*                               RECOMMENDATION LINE ADDED PER     006800
006900*                               SOC SHIFT-LEAD REQUEST.           006900
007000*    03/02/98   PK   INFOSEC-51 YEAR 2000 REVIEW - ATK-RUN-       007000
007100*                               DATE-TIME IS DISPLAY ONLY         007100
007200*                               (BANNER), NEVER COMPARED OR       007200
007300*                               STORED, SO NO WINDOWING WAS       007300
007400*                               NEEDED.  LOG-TIMESTAMP AND        007400
007500*                               ANALYSIS-TIME ARE EPOCH SECONDS   007500
007600*                               ALREADY AND ARE CENTURY-SAFE.     007600
007700*    08/17/99   PK   INFOSEC-51 CONFIRMED CLEAN IN Y2K REGRESSION 007700
007800*                               RUN AGAINST THE 1999/2000 ROLLOVER007800
007900*                               TEST LOG.  NO CODE CHANGE.        007900
008000*    04/09/02   WN   INFOSEC-58 RULE TABLE NOW SUPPORTS A FINITE  008000
008100*                               RU-MAXGAP PER ROW (NOT JUST       008100
008200*                               UNLIMITED) FOR WHEN SOC HANDS US A008200
008300*                               RULE THAT SHOULD EXPIRE.          008300
008400*    11/26/03   WN   INFOSEC-63 OBSERVED-LOG TABLE RAISED TO 500  008400
008500*                               ROWS - 200 WAS TOO SMALL FOR THE  008500
008600*                               NEW EDR COLLECTOR'S OUTPUT VOLUME.008600
008700*    04/02/04   WN   INFOSEC-67 EXPANDED IN-LINE COMMENTARY       008700
008800*                               THROUGHOUT PER THE ANNUAL SOC     008800
008900*                               DOCUMENTATION AUDIT - NO LOGIC    008900
009000*                               CHANGED, PARAGRAPH BANNERS AND    009000
009100*                               FORMULA NOTES ONLY.               009100
009200*    04/02/04   WN   INFOSEC-68 WS-DIAG-AREA-N (LEFT OVER FROM    009200
009300*                               INFOSEC-58) NOW ACTUALLY COUNTS   009300
009400*                               PRECONDITION LOOKUPS IN 231- AND  009400
009500*                               IS DISPLAYED AT 790- WHEN TRACE   009500
009600*                               IS ON - THE AUDIT FOUND THE FIELD 009600
009700*                               DECLARED BUT NEVER TOUCHED.       009700
009800****************************************************************  009800
009900 IDENTIFICATION DIVISION.                                         009900
010000 PROGRAM-ID. ATKCHN01.                                            010000
010100 AUTHOR. R. HOLLOWAY.                                             010100
010200 INSTALLATION. STATE OF FRANKLIN - INFORMATION SECURITY DIVISION. 010200
010300 DATE-WRITTEN. 03/14/89.                                          010300
010400 DATE-COMPILED.                                                   010400
010500 SECURITY. CONFIDENTIAL - SECURITY OPERATIONS USE ONLY.           010500
010600****************************************************************  010600
010700 ENVIRONMENT DIVISION.                                            010700
010800 CONFIGURATION SECTION.                                           010800
010900 SOURCE-COMPUTER. IBM-370.                                        010900
011000 OBJECT-COMPUTER. IBM-370.                                        011000
011100 SPECIAL-NAMES.                                                   011100
011200     C01 IS TOP-OF-FORM                                           011200
011300     UPSI-0 ON  STATUS IS ATK-TRACE-ON                            011300
011400     UPSI-0 OFF STATUS IS ATK-TRACE-OFF.                          011400
011500*                                                                 011500
011600 INPUT-OUTPUT SECTION.                                            011600
011700 FILE-CONTROL.                                                    011700
011800*                                                                 011800
011900*    INPUT - ONE RECORD PER SECURITY EVENT, PRODUCED BY THE EDR   011900
012000*    COLLECTOR'S OWN EXTRACT JOB, NOT BY THIS PROGRAM.            012000
012100     SELECT EVENT-LOG-FILE ASSIGN TO EVTLOG                       012100
012200         ACCESS IS SEQUENTIAL                                     012200
012300         FILE STATUS IS WS-EVTLOG-STATUS.                         012300
012400*                                                                 012400
012500*    OPTIONAL - SOC MAY OR MAY NOT SUPPLY AN ANALYSIS-TIME        012500
012600*    OVERRIDE.  ABSENT, A BLANK, OR UNREADABLE IS NOT AN ERROR;   012600
012700*    120- FALLS BACK TO THE MAX LOG TIMESTAMP.  INFOSEC-40.       012700
012800     SELECT OPTIONAL PARM-FILE ASSIGN TO ATKPARM                  012800
012900         ACCESS IS SEQUENTIAL                                     012900
013000         FILE STATUS IS WS-PARMFILE-STATUS.                       013000
013100*                                                                 013100
013200*    OUTPUT - THE FREE-TEXT NARRATIVE REPORT, THE ONLY DELIVERABLE013200
013300*    OF THIS RUN.                                                 013300
013400     SELECT REPORT-FILE ASSIGN TO ATKRPT                          013400
013500         FILE STATUS IS WS-REPORT-STATUS.                         013500
013600****************************************************************  013600
013700 DATA DIVISION.                                                   013700
013800 FILE SECTION.                                                    013800
013900*                                                                 013900
014000*    SAME 58-BYTE LAYOUT AS THE OBSERVED-LOG WORKING-STORAGE      014000
014100*    TABLE BELOW (TAG REPLACED OL- THERE INSTEAD OF EVT-) - SEE   014100
014200*    THE EVTLOG COPYBOOK BANNER.                                  014200
014300 FD  EVENT-LOG-FILE                                               014300
014400     RECORDING MODE IS F.                                         014400
014500 COPY EVTLOG REPLACING ==:TAG:== BY ==EVT==.                      014500
014600*                                                                 014600
014700*    SINGLE-FIELD OVERRIDE RECORD - NO KEY, NO HEADER, JUST THE   014700
014800*    ONE TIMESTAMP SOC WANTS TO FORCE ANALYSIS-TIME TO.           014800
014900 FD  PARM-FILE                                                    014900
015000     RECORDING MODE IS F.                                         015000
015100 01  PARM-REC.                                                    015100
015200     05  PARM-ANALYSIS-TIME         PIC 9(10).                    015200
015300     05  FILLER                     PIC X(10).                    015300
015400*                                                                 015400
015500*    90-BYTE FREE-TEXT LINE - RPT-LINE-TEXT IN RPTLINES IS MOVED  015500
015600*    HERE JUST BEFORE EACH WRITE.                                 015600
015700 FD  REPORT-FILE                                                  015700
015800     RECORDING MODE IS F.                                         015800
015900 01  REPORT-RECORD                  PIC X(90).                    015900
016000****************************************************************  016000
016100 WORKING-STORAGE SECTION.                                         016100
016200****************************************************************  016200
016300*                                                                 016300
016400 01  ATK-RUN-DATE-TIME.                                           016400
016500     05  ATK-RUN-DATE.                                            016500
016600         10  ATK-RUN-YY             PIC 9(2).                     016600
016700         10  ATK-RUN-MM             PIC 9(2).                     016700
016800         10  ATK-RUN-DD             PIC 9(2).                     016800
016900     05  ATK-RUN-TIME.                                            016900
017000         10  ATK-RUN-HH             PIC 9(2).                     017000
017100         10  ATK-RUN-MIN            PIC 9(2).                     017100
017200         10  ATK-RUN-SEC            PIC 9(2).                     017200
017300         10  ATK-RUN-HSEC           PIC 9(2).                     017300
017400*    NUMERIC VIEW OF THE RUN-DATE-TIME BANNER, USED ONLY WHEN     017400
017500*    UPSI-0 TRACE IS ON TO STAMP A SORTABLE VALUE ON DIAGNOSTIC   017500
017600*    LINES - NOT USED FOR ANY BUSINESS CALCULATION.               017600
017700 01  ATK-RUN-DATE-TIME-N REDEFINES ATK-RUN-DATE-TIME              017700
017800                                    PIC 9(14).                    017800
017900*                                                                 017900
018000 01  WS-FIELDS.                                                   018000
018100*        FILE STATUS PAIRS FOR THE THREE SELECTS ABOVE - TESTED   018100
018200*        AFTER EVERY OPEN/READ/WRITE/CLOSE PER SHOP STANDARD.     018200
018300     05  WS-EVTLOG-STATUS           PIC X(2)  VALUE SPACES.       018300
018400     05  WS-PARMFILE-STATUS         PIC X(2)  VALUE SPACES.       018400
018500     05  WS-REPORT-STATUS           PIC X(2)  VALUE SPACES.       018500
018600*        STANDARD AT-END SWITCH FOR THE 100- READ-AHEAD LOOP.     018600
018700     05  WS-EVTLOG-EOF              PIC X(1)  VALUE 'N'.          018700
018800         88  WS-EVTLOG-IS-EOF           VALUE 'Y'.                018800
018900*        SET BY 710- - DRIVES WHETHER 120- TAKES THE PARM-FILE    018900
019000*        OVERRIDE OR FALLS BACK TO THE MAX LOG TIMESTAMP.         019000
019100     05  WS-PARMFILE-PRESENT        PIC X(1)  VALUE 'N'.          019100
019200         88  WS-PARM-WAS-SUPPLIED       VALUE 'Y'.                019200
019300*        SET BY 240- WHEN ANY RULE ADDS A STATE DURING THE        019300
019400*        CURRENT 210- PASS - 200- KEEPS LOOPING WHILE THIS IS     019400
019500*        'Y', SINCE A NEWLY ADDED STATE MAY SATISFY A RULE THAT   019500
019600*        COULD NOT FIRE ON AN EARLIER PASS.                       019600
019700     05  WS-PASS-STATE-ADDED        PIC X(1)  VALUE 'N'.          019700
019800         88  WS-PASS-DID-ADD-STATE      VALUE 'Y'.                019800
019900*        SAME IDEA, SCOPED TO ONE RULE ATTEMPT INSIDE 220- -      019900
020000*        USED ONLY TO DECIDE WHETHER 250- MARKS THE RULE APPLIED. 020000
020100     05  WS-RULE-STATE-ADDED        PIC X(1)  VALUE 'N'.          020100
020200         88  WS-RULE-DID-ADD-STATE      VALUE 'Y'.                020200
020300*        RESULT OF 230-CHECK-PRECONDITIONS - 'N' THE MOMENT ANY   020300
020400*        ONE PRECONDITION IS MISSING FROM THE REGISTRY.           020400
020500     05  WS-PRECOND-OK              PIC X(1)  VALUE 'N'.          020500
020600         88  WS-PRECONDS-PRESENT        VALUE 'Y'.                020600
020700*        GENERIC "FOUND" FLAG SHARED BY 236-FIND-STATE-BY-NAME    020700
020800*        FOR BOTH PRECONDITION AND POSTCONDITION LOOKUPS.         020800
020900     05  WS-POST-FOUND              PIC X(1)  VALUE 'N'.          020900
021000         88  WS-POSTCOND-IN-REGISTRY    VALUE 'Y'.                021000
021100*        SET BY 247-SCAN-ONE-OBS-ROW WHEN THE EXPECTED-EVIDENCE   021100
021200*        EVENT TURNS UP IN THE OBSERVED-LOG TABLE.                021200
021300     05  WS-OBS-MATCH               PIC X(1)  VALUE 'N'.          021300
021400         88  WS-OBS-MATCH-FOUND         VALUE 'Y'.                021400
021500*        SET BY 320-'S CALL TO 236- WHEN THE NETWORK-ACCESS LEG   021500
021600*        IS ALREADY IN THE REGISTRY.                              021600
021700     05  WS-NET-LEG-PRESENT         PIC X(1)  VALUE 'N'.          021700
021800         88  WS-NET-LEG-FOUND           VALUE 'Y'.                021800
021900*        SET BY 321-SCAN-ONE-FOR-CRED-DUMPED.                     021900
022000     05  WS-CRED-PRESENT            PIC X(1)  VALUE 'N'.          022000
022100         88  WS-CRED-FOUND              VALUE 'Y'.                022100
022200     05  FILLER                     PIC X(05).                    022200
022300*                                                                 022300
022400* COMP SUBSCRIPTS/COUNTERS - I/J/K ARE THE GENERIC PERFORM-       022400
022500* VARYING INDEXES USED ACROSS MANY PARAGRAPHS (NEVER TWO NESTED   022500
022600* LOOPS SHARING THE SAME ONE); THE REST ARE NAMED FOR WHAT THEY   022600
022700* COUNT.                                                          022700
022800 01  WORK-VARIABLES COMP.                                         022800
022900     05  I                          PIC S9(4).                    022900
023000     05  J                          PIC S9(4).                    023000
023100     05  K                          PIC S9(4).                    023100
023200*        NEXT STATE-REGISTRY EVENT ID TO ASSIGN - BUMPED IN 240-  023200
023300*        ONLY, NEVER REUSED WITHIN A RUN.                         023300
023400     05  WS-EVENT-ID-SEQ            PIC 9(4).                     023400
023500     05  WS-OBS-LOG-COUNT           PIC 9(4).                     023500
023600     05  WS-APPLIED-COUNT           PIC 9(4).                     023600
023700     05  WS-HYPOTHESIS-COUNT        PIC 9(4).                     023700
023800*        NUMBER OF 210- PASSES RUN THIS JOB - NOT PRINTED         023800
023900*        TODAY, KEPT FOR WHEN SOC ASKS HOW HARD THE CHAIN HAD     023900
024000*        TO WORK ON A GIVEN LOG.                                  024000
024100     05  WS-PASS-COUNT              PIC 9(4).                     024100
024200     05  WS-EXP1-FOUND-IX           PIC 9(4).                     024200
024300     05  WS-SAVE-IX                 PIC 9(4).                     024300
024400     05  WS-SORT-TEMP-IX            PIC 9(4).                     024400
024500     05  WS-NARR-STATE-CNT          PIC 9(4).                     024500
024600     05  WS-NARR-RULE-CNT           PIC 9(4).                     024600
024700     05  WS-RULE-EVENT-ID           PIC 9(4).                     024700
024800*        300-MISSING-STEP-CONTROL'S CAP ON HOW MANY LOGGED        024800
024900*        STATES IT SCANS FOR GAPS - SET TO ST-COUNT AT THE TIME   024900
025000*        300- STARTS SO A HYPOTHESIS 330- FILES MID-SCAN DOES     025000
025100*        NOT GET RE-SCANNED IN THE SAME PASS.                     025100
025200     05  WS-MISSING-STEP-LIMIT      PIC 9(4).                     025200
025300     05  WS-TRIM-LEN                PIC 9(4).                     025300
025400     05  FILLER                     PIC 9(4).                     025400
025500*                                                                 025500
025600* ALL EPOCH-SECOND TIME FIELDS AND CONFIDENCE/PENALTY SCRATCH     025600
025700* SHARED ACROSS 230- THROUGH 244- DURING ONE RULE ATTEMPT -       025700
025800* RELOADED EVERY CALL TO 220-TRY-RULE, NEVER CARRIED BETWEEN      025800
025900* RULES.                                                          025900
026000 01  WS-NUMERIC-WORK.                                             026000
026100     05  WS-PRECOND-TIME            PIC 9(10).                    026100
026200     05  WS-INFERRED-TIME           PIC 9(10).                    026200
026300*        SET ONCE BY 120- AT JOB START, READ BY EVERY LATER       026300
026400*        PENALTY CALCULATION - NEVER CHANGED AFTER 120- RETURNS.  026400
026500     05  WS-ANALYSIS-TIME           PIC 9(10).                    026500
026600*        RUNNING MAXIMUM OF :TAG:-TIMESTAMP ACROSS ALL OBSERVED   026600
026700*        ROWS, USED AS THE ANALYSIS-TIME DEFAULT WHEN THE PARM    026700
026800*        FILE SUPPLIED NONE.                                      026800
026900     05  WS-MAX-LOG-TIME            PIC 9(10).                    026900
027000     05  WS-BASE-CONF               PIC S9V9(4).                  027000
027100     05  WS-MIN-PRECOND-CONF        PIC S9V9(4).                  027100
027200     05  WS-FINAL-CONF              PIC S9V9(4).                  027200
027300     05  WS-TIMEGAP-PENALTY         PIC S9V9(4).                  027300
027400     05  WS-ABSENCE-PENALTY         PIC S9V9(4).                  027400
027500     05  WS-DECAY-FACTOR            PIC S9V9(4).                  027500
027600     05  WS-NEGATIVE-PENALTY        PIC S9V9(4).                  027600
027700     05  WS-GAP-SECONDS             PIC S9(10).                   027700
027800     05  WS-EXCESS-SECONDS          PIC S9(10).                   027800
027900     05  WS-AGE-SECONDS             PIC S9(10).                   027900
028000*        BLANK/'E'/'C' - SEE ST-GAP-FLAG IN STATEROW, COPIED      028000
028100*        INTO THE REGISTRY ROW VERBATIM BY 240-.                  028100
028200     05  WS-GAP-FLAG-WORK           PIC X(01).                    028200
028300     05  FILLER                     PIC X(04).                    028300
028400*                                                                 028400
028500* 900-COMPUTE-HALF-POWER WORK AREA - RAISES 0.5 TO A NON-NEGATIVE 028500
028600* FIXED-DECIMAL EXPONENT BY REPEATED MULTIPLY ON THE WHOLE PART   028600
028700* AND LINEAR INTERPOLATION ON THE FRACTION, PER THE ENGINEERING   028700
028800* NOTE FROM INFOSEC-25 (EXACT AT INTEGER EXPONENTS, WITHIN .02    028800
028900* OF THE TRUE CURVE ELSEWHERE - GOOD ENOUGH FOR A PENALTY FACTOR).028900
029000 01  WS-POW-WORK.                                                 029000
029100     05  WS-POW-EXPONENT            PIC S9(6)V9(4).               029100
029200     05  WS-POW-WHOLE               PIC S9(6) COMP.               029200
029300     05  WS-POW-FRACTION            PIC S9V9(4).                  029300
029400     05  WS-POW-RESULT              PIC S9V9(4).                  029400
029500     05  WS-POW-INTERP              PIC S9V9(4).                  029500
029600     05  FILLER                     PIC X(04).                    029600
029700*                                                                 029700
029800* NARRATIVE SCORE WORK - COMPUTE-LEVEL SCRATCH FIELDS.            029800
029900 01  WS-SCORE-WORK.                                               029900
030000     05  WS-SUM-CONF                PIC S9(4)V9(4).               030000
030100     05  WS-AVG-CONF                PIC S9V9(4).                  030100
030200     05  WS-COVERAGE                PIC S9V9(4).                  030200
030300     05  WS-COMPLEXITY              PIC S9V9(4).                  030300
030400     05  WS-HYP-PENALTY             PIC S9V9(4).                  030400
030500     05  WS-TOTAL-LOGGED-STATES     PIC 9(4) COMP.                030500
030600     05  FILLER                     PIC X(04).                    030600
030700*                                                                 030700
030800* NARRATIVE-RANKING WORK AREA - 470-RANK-NARRATIVES DOES A PLAIN  030800
030900* STABLE SELECTION SORT (5 ROWS NEVER JUSTIFIES A SORT VERB).     030900
031000 01  WS-NARR-PICKED   PIC X(01) OCCURS 5 TIMES.                   031000
031100*                                                                 031100
031200* THE SCRATCH FIELDS BELOW (THROUGH WS-STR-PTR) ARE DECLARED      031200
031300* LEVEL 77 RATHER THAN 01 - EACH ONE IS A STANDALONE ELEMENTARY   031300
031400* ITEM WITH NO GROUP STRUCTURE OF ITS OWN, SO 77 IS THE RIGHT     031400
031500* LEVEL NUMBER FOR IT ON THIS COMPILER, THE SAME AS ANY OTHER     031500
031600* STATE OF FRANKLIN WORKING-STORAGE.                              031600
031700 77  WS-BEST-SCORE-WORK             PIC S9V9(4).                  031700
031800*                                                                 031800
031900* GENERIC REPORT-PRINT SORT WORK AREA - 910/915 RANK A LIST OF    031900
032000* STATE-REGISTRY SUBSCRIPTS BUILT BY THE CALLING PARAGRAPH INTO   032000
032100* WS-PRINT-ORDER, EITHER BY CONFIDENCE DESCENDING OR NAME         032100
032200* ASCENDING, RETURNING THE RESULT IN WS-SORTED-ORDER.             032200
032300 01  WS-PRINT-ORDER   PIC 9(4) COMP OCCURS 100 TIMES.             032300
032400 01  WS-SORTED-ORDER  PIC 9(4) COMP OCCURS 100 TIMES.             032400
032500 01  WS-PRINT-PICKED  PIC X(01) OCCURS 100 TIMES.                 032500
032600 77  WS-PRINT-COUNT                 PIC 9(4) COMP.                032600
032700 77  WS-BEST-IX-WORK                PIC 9(4) COMP.                032700
032800 77  WS-BEST-CONF-WORK              PIC S9V9(4).                  032800
032900 77  WS-BEST-NAME-WORK              PIC X(40).                    032900
033000*                                                                 033000
033100* SMALL DISPLAY-NUMERIC SCRATCH FIELDS - STRING WILL NOT TAKE A   033100
033200* COMP ITEM AS SOURCE ON THIS COMPILER, SO NUMBERS ARE MOVED HERE 033200
033300* BEFORE BEING STRUNG INTO A REPORT LINE.                         033300
033400 77  WS-DISP-1                      PIC 9(01).                    033400
033500 77  WS-DISP-4                      PIC 9(04).                    033500
033600 77  WS-STR-PTR                     PIC 9(04) COMP.               033600
033700*                                                                 033700
033800* HOST-QUALIFIER WORK AREA.  WS-NET-QUALIFIER IS BUILT AS         033800
033900* "SRC_TO_DST" (18 BYTES, SAME WIDTH AS ST-HOST) AND THE          033900
034000* REDEFINITION BELOW LETS 242-COMPUTE-ABSENCE-PENALTY AND THE     034000
034100* MISSING-STEP PASS PICK THE SRC/DST HALVES BACK APART WITHOUT    034100
034200* RE-PARSING THE STATE NAME.                                      034200
034300 01  WS-NET-QUALIFIER               PIC X(18).                    034300
034400 01  WS-NET-QUALIFIER-R REDEFINES WS-NET-QUALIFIER.               034400
034500     05  WS-NET-SRC                 PIC X(08).                    034500
034600     05  WS-NET-SEP                 PIC X(02).                    034600
034700     05  WS-NET-DST                 PIC X(08).                    034700
034800*                                                                 034800
034900 01  WS-STATE-NAME-WORK             PIC X(40).                    034900
035000 01  WS-TYPE-WORK                   PIC X(20).                    035000
035100 01  WS-HOST-WORK                   PIC X(18).                    035100
035200*                                                                 035200
035300 01  WS-EXPECTED-EVENTS.                                          035300
035400     05  WS-EXPECTED-1              PIC X(16).                    035400
035500     05  WS-EXPECTED-2              PIC X(16).                    035500
035600     05  FILLER                     PIC X(04).                    035600
035700*                                                                 035700
035800* SCRATCH AREA THE MISSING-STEP PASS BUILDS A HYPOTHESIS INTO     035800
035900* BEFORE 330-ADD-HYPOTHESIS FILES IT IN THE STATE REGISTRY.       035900
036000 01  WS-HYP-WORK.                                                 036000
036100     05  WS-HYP-CONF-WORK           PIC S9V9(4).                  036100
036200     05  WS-HYP-REASON-WORK         PIC X(60).                    036200
036300     05  WS-HYP-MECH-WORK           PIC X(30).                    036300
036400     05  FILLER                     PIC X(04).                    036400
036500*                                                                 036500
036600* DIAGNOSTIC COUNTER LEFT OVER FROM THE INFOSEC-58 FINITE-MAXGAP  036600
036700* TEST RUNS - WS-DIAG-N IS THE PACKED-DECIMAL VIEW USED WHEN      036700
036800* TRACE (UPSI-0 ON) IS SET, SO SUPPORT CAN SEE THE RAW COUNTER    036800
036900* WITHOUT UNPACKING IT BY HAND.                                   036900
037000 01  WS-DIAG-AREA                   PIC X(03) VALUE SPACES.       037000
037100 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA PIC S9(5) COMP-3.      037100
037200*                                                                 037200
037300 01  RULE-TABLE-AREA.                                             037300
037400     COPY RULETAB.                                                037400
037500*                                                                 037500
037600 01  ST-COUNT                       PIC 9(4) COMP VALUE 0.        037600
037700 01  STATE-REGISTRY-AREA.                                         037700
037800     COPY STATEROW.                                               037800
037900*                                                                 037900
038000 01  NE-COUNT-TOTAL                 PIC 9(4) COMP VALUE 0.        038000
038100 01  NEG-EVIDENCE-AREA.                                           038100
038200     COPY NEGTAB.                                                 038200
038300*                                                                 038300
038400* OBSERVED-LOG-TABLE - EVERY EVENT-LOG RECORD READ, KEPT FOR THE  038400
038500* ABSENCE-OF-EVIDENCE SCAN (242-).  500 ROWS COVERS A FULL SOC    038500
038600* COLLECTION SHIFT; INFOSEC-63 RAISED THIS FROM 200.              038600
038700 01  OL-ENTRY OCCURS 500 TIMES INDEXED BY OL-IX.                  038700
038800     COPY EVTLOG REPLACING ==:TAG:== BY ==OL==.                   038800
038900*                                                                 038900
039000* APPLIED-RULE-LIST - FIRING ORDER, AT MOST ONE ENTRY PER RULE.   039000
039100 01  AR-COUNT                       PIC 9(4) COMP VALUE 0.        039100
039200 01  AR-ENTRY OCCURS 4 TIMES INDEXED BY AR-IX.                    039200
039300     05  AR-NAME                    PIC X(30).                    039300
039400     05  AR-TACTIC                  PIC X(24).                    039400
039500     05  AR-CONF                    PIC S9V9(4).                  039500
039600     05  AR-EVENT-ID                PIC 9(4).                     039600
039700     05  FILLER                     PIC X(08).                    039700
039800*                                                                 039800
039900* THE FIVE COMPETING NARRATIVES.  NR-INCLUDE(N,S) IS 'Y' WHEN     039900
040000* STATE ROW S OF STATE-REGISTRY-AREA BELONGS TO NARRATIVE N;      040000
040100* NR-RULE-INCLUDE(N,A) IS 'Y' WHEN APPLIED-RULE ROW A BELONGS.    040100
040200 01  NR-ENTRY OCCURS 5 TIMES INDEXED BY NR-IX.                    040200
040300     05  NR-BUILD-ORDER             PIC 9(1).                     040300
040400     05  NR-DESC                    PIC X(46).                    040400
040500     05  NR-STATE-COUNT             PIC 9(4) COMP.                040500
040600     05  NR-RULE-COUNT              PIC 9(4) COMP.                040600
040700     05  NR-OBSERVED-CNT            PIC 9(4) COMP.                040700
040800     05  NR-INFERRED-CNT            PIC 9(4) COMP.                040800
040900     05  NR-HYPOTH-CNT              PIC 9(4) COMP.                040900
041000     05  NR-SCORE                   PIC S9V9(4).                  041000
041100     05  FILLER                     PIC X(04).                    041100
041200     05  NR-INCLUDE                 PIC X(01) OCCURS 100 TIMES    041200
041300                                     INDEXED BY NR-ST-IX.         041300
041400     05  NR-RULE-INCLUDE            PIC X(01) OCCURS 4 TIMES      041400
041500                                     INDEXED BY NR-AR-IX.         041500
041600*                                                                 041600
041700* RANK(1) IS THE BUILD-ORDER OF THE HIGHEST-SCORING NARRATIVE,    041700
041800* RANK(2) THE SECOND, AND SO ON - LOADED BY 470-RANK-NARRATIVES.  041800
041900 01  NR-RANK                        PIC 9(1) OCCURS 5 TIMES       041900
042000                                     INDEXED BY RK-IX.            042000
042100*                                                                 042100
042200* SCRATCH FLAGS USED WHILE PRINTING THE NARRATIVE COMPARISON -    042200
042300* 'Y' WHEN THE STATE IN THAT REGISTRY ROW IS SHARED BY ALL THREE  042300
042400* REPORTED NARRATIVES, ELSE THE NUMBER OF REPORTED NARRATIVES     042400
042500* (1-3) THAT CLAIM IT, SO "UNIQUE" MEANS EXACTLY ONE CLAIMS IT.   042500
042600 01  WS-SHARED-COUNT PIC 9(1) OCCURS 100 TIMES INDEXED BY SH-IX.  042600
042700*                                                                 042700
042800 77  WS-UNIQ-FOUND                  PIC X(01) VALUE 'N'.          042800
042900     88  WS-UNIQ-WAS-FOUND              VALUE 'Y'.                042900
043000*                                                                 043000
043100* RIGHT-TRIM WORK AREA - 940-FIND-TRIMMED-LEN SCANS BACKWARD FOR  043100
043200* THE LAST NON-BLANK BYTE SO STRING CAN LAY A NAME/TACTIC FIELD   043200
043300* INTO A REPORT LINE WITHOUT CARRYING ITS TRAILING FILLER BLANKS -043300
043400* NEEDED BECAUSE RULE NAMES AND TACTICS CARRY EMBEDDED SPACES OF  043400
043500* THEIR OWN, SO DELIMITED BY SPACE ON THE WHOLE FIELD WOULD CUT   043500
043600* THE STRING SHORT AT THE FIRST WORD BREAK.                       043600
043700 77  WS-TRIM-SRC                    PIC X(60).                    043700
043800 77  WS-TRIM-FOUND                  PIC X(01) VALUE 'N'.          043800
043900     88  WS-TRIM-WAS-FOUND              VALUE 'Y'.                043900
044000*                                                                 044000
044100 COPY RPTLINES.                                                   044100
044200****************************************************************  044200
044300 PROCEDURE DIVISION.                                              044300
044400****************************************************************  044400
044500*    MAIN LINE - OPEN, LOAD THE RULE TABLE, INGEST THE LOG,       044500
044600*    CHAIN THE RULES, GUESS THE MISSING STEPS, BUILD AND SCORE    044600
044700*    THE FIVE NARRATIVES, PRINT THE REPORT, CLOSE.  RH 03/14/89.  044700
044800****************************************************************  044800
044900*                                                                 044900
045000*    MAIN LINE DRIVER.  ONE PASS, TOP TO BOTTOM, NO RESTART LOGIC 045000
045100*    - IF THE JOB ABENDS PARTWAY THROUGH, RERUN IT FROM THE TOP   045100
045200*    AGAINST THE SAME EVENT-LOG-FILE AND PARM-FILE; NOTHING HERE  045200
045300*    IS CHECKPOINTED.                                             045300
045400*                                                                 045400
045500*    THE ORDER OF THE NINE PERFORMS MATTERS - 050- MUST LOAD THE  045500
045600*    RULE TABLE BEFORE 200- TRIES TO CHAIN IT, 100- MUST FINISH   045600
045700*    INGEST BEFORE 120- CAN DERIVE ANALYSIS-TIME FROM THE LATEST  045700
045800*    LOG TIMESTAMP, AND 300- MUST RUN BEFORE 400- SO THE          045800
045900*    HYPOTHETICAL STATES EXIST TO BE INCLUDED IN A NARRATIVE.     045900
046000 000-MAIN-CONTROL.                                                046000
046100     PERFORM 700-OPEN-FILES.                                      046100
046200     PERFORM 050-INIT-RULE-TABLE.                                 046200
046300     PERFORM 100-LOG-INGEST-CONTROL.                              046300
046400     PERFORM 710-READ-PARM-FILE.                                  046400
046500     PERFORM 120-DERIVE-ANALYSIS-TIME.                            046500
046600     PERFORM 200-INFERENCE-CONTROL.                               046600
046700     PERFORM 300-MISSING-STEP-CONTROL.                            046700
046800     PERFORM 400-BUILD-NARRATIVES-CONTROL.                        046800
046900     PERFORM 500-PRINT-REPORT-CONTROL.                            046900
047000     PERFORM 790-CLOSE-FILES.                                     047000
047100     STOP RUN.                                                    047100
047200*                                                                 047200
047300****************************************************************  047300
047400*    050- LOADS THE FOUR STATIC RULES.  NOT DATA-DRIVEN - SEE     047400
047500*    THE BANNER ON COPYBOOK RULETAB.  ADD A ROW HERE AND THERE    047500
047600*    TOGETHER IF SOC EVER HANDS US A FIFTH RULE.  RH 03/14/89.    047600
047700****************************************************************  047700
047800*                                                                 047800
047900*    FOUR ROWS, MOVED IN BY HAND RATHER THAN READ FROM A FILE -   047900
048000*    SEE THE RULETAB COPYBOOK BANNER FOR WHY.  THE PRECONDITION/  048000
048100*    POSTCONDITION NAMES ARE THE SAME STATE-NAME STRINGS 112- AND 048100
048200*    236- BUILD AND LOOK UP, SO A TYPO HERE SILENTLY BREAKS THE   048200
048300*    CHAIN INSTEAD OF ABENDING - DOUBLE-CHECK SPELLING AGAINST    048300
048400*    STATEROW IF A RULE EVER STOPS FIRING.                        048400
048500*                                                                 048500
048600*    RU-MAXGAP IS 9999999999 (EFFECTIVELY UNLIMITED) ON ALL FOUR  048600
048700*    ROWS TODAY.  INFOSEC-58 ADDED THE FINITE-MAXGAP SUPPORT IN   048700
048800*    241- FOR THE DAY SOC HANDS US A RULE THAT SHOULD EXPIRE; NONE048800
048900*    OF THE CURRENT FOUR NEEDS IT.                                048900
049000 050-INIT-RULE-TABLE.                                             049000
049100*        RULE 1 - A LOGGED-ON USER ON HOST A ESCALATES TO ADMIN.  049100
049200*        0.7000 BASE CONFIDENCE REFLECTS THAT PRIV ESCALATION     049200
049300*        EVENTS ARE RELIABLY LOGGED BUT OCCASIONALLY AMBIGUOUS    049300
049400*        (SHARED SERVICE ACCOUNTS, ETC).                          049400
049500     SET RU-IX TO 1.                                              049500
049600     MOVE 'Privilege Escalation on A' TO RU-NAME(RU-IX).          049600
049700     MOVE 'Privilege Escalation'      TO RU-TACTIC(RU-IX).        049700
049800     MOVE 0.7000                      TO RU-CONF(RU-IX).          049800
049900     MOVE 1                           TO RU-PRE-CNT(RU-IX).       049900
050000     MOVE 'user_access:A'             TO RU-PRE(RU-IX, 1).        050000
050100     MOVE SPACES                      TO RU-PRE(RU-IX, 2).        050100
050200     MOVE 'admin_access:A'            TO RU-POST(RU-IX).          050200
050300     MOVE 9999999999                  TO RU-MAXGAP(RU-IX).        050300
050400     MOVE 'N'                         TO RU-APPLIED(RU-IX).       050400
050500*                                                                 050500
050600*        RULE 2 - ADMIN ON A DUMPS CREDENTIALS.  0.8000, THE      050600
050700*        HIGHEST BASE CONFIDENCE OF THE FOUR - EDR CATCHES        050700
050800*        CREDENTIAL-DUMPING TOOLING RELIABLY.                     050800
050900     SET RU-IX TO 2.                                              050900
051000     MOVE 'Credential Dumping on A'   TO RU-NAME(RU-IX).          051000
051100     MOVE 'Credential Access'         TO RU-TACTIC(RU-IX).        051100
051200     MOVE 0.8000                      TO RU-CONF(RU-IX).          051200
051300     MOVE 1                           TO RU-PRE-CNT(RU-IX).       051300
051400     MOVE 'admin_access:A'            TO RU-PRE(RU-IX, 1).        051400
051500     MOVE SPACES                      TO RU-PRE(RU-IX, 2).        051500
051600     MOVE 'credential_dumped:A'       TO RU-POST(RU-IX).          051600
051700     MOVE 9999999999                  TO RU-MAXGAP(RU-IX).        051700
051800     MOVE 'N'                         TO RU-APPLIED(RU-IX).       051800
051900*                                                                 051900
052000*        RULE 3 - THE ONLY TWO-PRECONDITION RULE: DUMPED CREDS    052000
052100*        ON A PLUS A NETWORK LEG TO B TOGETHER IMPLY THE          052100
052200*        ATTACKER NOW HAS A FOOTHOLD OF SOME KIND ON B.  0.6000   052200
052300*        IS THE LOWEST BASE CONFIDENCE - LATERAL MOVEMENT IS THE  052300
052400*        WEAKEST-EVIDENCED STEP IN THE CHAIN.                     052400
052500     SET RU-IX TO 3.                                              052500
052600     MOVE 'Lateral Movement A_to_B'   TO RU-NAME(RU-IX).          052600
052700     MOVE 'Lateral Movement'          TO RU-TACTIC(RU-IX).        052700
052800     MOVE 0.6000                      TO RU-CONF(RU-IX).          052800
052900     MOVE 2                           TO RU-PRE-CNT(RU-IX).       052900
053000     MOVE 'credential_dumped:A'       TO RU-PRE(RU-IX, 1).        053000
053100     MOVE 'network_access:A_to_B'     TO RU-PRE(RU-IX, 2).        053100
053200     MOVE 'user_access:B'             TO RU-POST(RU-IX).          053200
053300     MOVE 9999999999                  TO RU-MAXGAP(RU-IX).        053300
053400     MOVE 'N'                         TO RU-APPLIED(RU-IX).       053400
053500*                                                                 053500
053600*        RULE 4 - THE SAME PRIV-ESCALATION PATTERN AS RULE 1,     053600
053700*        RESTATED FOR HOST B SO THE CHAIN CAN CONTINUE PAST THE   053700
053800*        LATERAL MOVE - A SEPARATE ROW RATHER THAN A HOST         053800
053900*        PARAMETER SINCE THIS TABLE HAS NEVER NEEDED ONE.         053900
054000     SET RU-IX TO 4.                                              054000
054100     MOVE 'Privilege Escalation on B' TO RU-NAME(RU-IX).          054100
054200     MOVE 'Privilege Escalation'      TO RU-TACTIC(RU-IX).        054200
054300     MOVE 0.7000                      TO RU-CONF(RU-IX).          054300
054400     MOVE 1                           TO RU-PRE-CNT(RU-IX).       054400
054500     MOVE 'user_access:B'             TO RU-PRE(RU-IX, 1).        054500
054600     MOVE SPACES                      TO RU-PRE(RU-IX, 2).        054600
054700     MOVE 'admin_access:B'            TO RU-POST(RU-IX).          054700
054800     MOVE 9999999999                  TO RU-MAXGAP(RU-IX).        054800
054900     MOVE 'N'                         TO RU-APPLIED(RU-IX).       054900
055000*                                                                 055000
055100****************************************************************  055100
055200*    100- LOG-INGEST.  ONE PASS OVER THE EVENT LOG - EVERY        055200
055300*    RECORD IS KEPT IN THE OBSERVED-LOG TABLE FOR THE ABSENCE-    055300
055400*    OF-EVIDENCE SCAN LATER, THEN SCANNED FOR POSITIVE AND        055400
055500*    NEGATIVE SIGNALS.  RH 03/14/89.                              055500
055600****************************************************************  055600
055700*                                                                 055700
055800*    ZEROES EVERY RUNNING COUNTER BEFORE THE FIRST READ SO A      055800
055900*    SECOND RUN IN THE SAME REGION (UNDER A TEST HARNESS, SAY)    055900
056000*    NEVER INHERITS A PRIOR RUN'S COUNTS.  THE READ-AHEAD STYLE   056000
056100*    (READ, THEN PERFORM UNTIL EOF) IS THE SAME PATTERN THIS SHOP 056100
056200*    USES ON EVERY SEQUENTIAL FILE.                               056200
056300 100-LOG-INGEST-CONTROL.                                          056300
056400     MOVE ZERO TO WS-OBS-LOG-COUNT WS-EVENT-ID-SEQ WS-MAX-LOG-TIME056400
056500                  ST-COUNT NE-COUNT-TOTAL AR-COUNT.               056500
056600     PERFORM 110-READ-EVENT-LOG-REC.                              056600
056700     PERFORM 101-PROCESS-ONE-LOG-REC                              056700
056800         UNTIL WS-EVTLOG-IS-EOF.                                  056800
056900*                                                                 056900
057000*                                                                 057000
057100*    ONE EVENT-LOG RECORD, THREE JOBS: FILE IT IN THE OBSERVED-LOG057100
057200*    TABLE FOR THE ABSENCE-OF-EVIDENCE SCAN, TEST IT FOR A        057200
057300*    POSITIVE SIGNAL, TEST IT FOR A NEGATIVE SIGNAL.  ORDER DOES  057300
057400*    NOT MATTER BETWEEN 112- AND 113- - A RECORD CANNOT MATCH     057400
057500*    BOTH.                                                        057500
057600 101-PROCESS-ONE-LOG-REC.                                         057600
057700     PERFORM 111-STORE-OBSERVED-LOG-ROW.                          057700
057800     PERFORM 112-EXTRACT-POSITIVE-SIGNAL.                         057800
057900     PERFORM 113-EXTRACT-NEGATIVE-SIGNAL.                         057900
058000     PERFORM 110-READ-EVENT-LOG-REC.                              058000
058100*                                                                 058100
058200*                                                                 058200
058300*    STANDARD AT END / EOF-SWITCH READ.  NO FILE-STATUS TEST ON   058300
058400*    THE READ ITSELF - A BAD STATUS ON A SEQUENTIAL READ SHOWS UP 058400
058500*    AS A SPURIOUS EOF, WHICH THIS JOB TREATS THE SAME AS A CLEAN 058500
058600*    END OF FILE SINCE THERE IS NO RECOVERY ACTION TO TAKE EITHER 058600
058700*    WAY.                                                         058700
058800 110-READ-EVENT-LOG-REC.                                          058800
058900     READ EVENT-LOG-FILE                                          058900
059000         AT END                                                   059000
059100             MOVE 'Y' TO WS-EVTLOG-EOF                            059100
059200     END-READ.                                                    059200
059300*                                                                 059300
059400*                                                                 059400
059500*    KEEPS A COPY OF EVERY LOG RECORD, UP TO THE 500-ROW CAP, FOR 059500
059600*    242-COMPUTE-ABSENCE-PENALTY TO SCAN LATER.  RECORD 501 AND   059600
059700*    BEYOND ON AN OVERSIZE SHIFT ARE SILENTLY DROPPED FROM THE    059700
059800*    OBSERVED-LOG TABLE - THEY STILL COUNT TOWARD WS-MAX-LOG-TIME 059800
059900*    AND STILL FEED 112-/113- NORMALLY, ONLY THE ABSENCE SCAN     059900
060000*    LOSES VISIBILITY INTO THEM.                                  060000
060100 111-STORE-OBSERVED-LOG-ROW.                                      060100
060200     IF WS-OBS-LOG-COUNT < 500                                    060200
060300         ADD 1 TO WS-OBS-LOG-COUNT                                060300
060400         SET OL-IX TO WS-OBS-LOG-COUNT                            060400
060500         MOVE EVT-TIMESTAMP TO OL-TIMESTAMP(OL-IX)                060500
060600         MOVE EVT-EVENT     TO OL-EVENT(OL-IX)                    060600
060700         MOVE EVT-HOST      TO OL-HOST(OL-IX)                     060700
060800         MOVE EVT-PRIV      TO OL-PRIV(OL-IX)                     060800
060900         MOVE EVT-SRC       TO OL-SRC(OL-IX)                      060900
061000         MOVE EVT-DST       TO OL-DST(OL-IX)                      061000
061100     END-IF.                                                      061100
061200     IF EVT-TIMESTAMP > WS-MAX-LOG-TIME                           061200
061300         MOVE EVT-TIMESTAMP TO WS-MAX-LOG-TIME                    061300
061400     END-IF.                                                      061400
061500*                                                                 061500
061600*    POSITIVE SIGNALS - INFOSEC-1 ORIGINAL FOUR, LOWER CASE TO    061600
061700*    MATCH THE COLLECTOR'S OWN EVENT-CODE SPELLING.               061700
061800*                                                                 061800
061900*    FOUR IF-TESTS, ONE PER EVENT CODE THE ORIGINAL INFOSEC-1     061900
062000*    RELEASE RECOGNIZED AS A POSITIVE SIGNAL.  EACH BUILDS THE    062000
062100*    SAME TYPE:HOST (OR TYPE:SRC_TO_DST) STATE-NAME FORM THAT 050-062100
062200*    USES IN RU-PRE/RU-POST, SO A STATE LOGGED HERE CAN LATER     062200
062300*    SATISFY A RULE PRECONDITION WITHOUT ANY FURTHER TRANSLATION. 062300
062400 112-EXTRACT-POSITIVE-SIGNAL.                                     062400
062500     IF EVT-EVENT = 'login' AND EVT-PRIV = 'user'                 062500
062600         MOVE SPACES TO WS-STATE-NAME-WORK                        062600
062700         STRING 'user_access:' DELIMITED BY SIZE                  062700
062800                EVT-HOST        DELIMITED BY SPACE                062800
062900             INTO WS-STATE-NAME-WORK                              062900
063000         END-STRING                                               063000
063100         PERFORM 114-ADD-STATE-IF-NEW                             063100
063200     END-IF.                                                      063200
063300     IF EVT-EVENT = 'sudo'                                        063300
063400         MOVE SPACES TO WS-STATE-NAME-WORK                        063400
063500         STRING 'admin_access:' DELIMITED BY SIZE                 063500
063600                EVT-HOST         DELIMITED BY SPACE               063600
063700             INTO WS-STATE-NAME-WORK                              063700
063800         END-STRING                                               063800
063900         PERFORM 114-ADD-STATE-IF-NEW                             063900
064000     END-IF.                                                      064000
064100     IF EVT-EVENT = 'lsass_access'                                064100
064200         MOVE SPACES TO WS-STATE-NAME-WORK                        064200
064300         STRING 'credential_dumped:' DELIMITED BY SIZE            064300
064400                EVT-HOST               DELIMITED BY SPACE         064400
064500             INTO WS-STATE-NAME-WORK                              064500
064600         END-STRING                                               064600
064700         PERFORM 114-ADD-STATE-IF-NEW                             064700
064800     END-IF.                                                      064800
064900     IF EVT-EVENT = 'smb_session'                                 064900
065000         MOVE SPACES TO WS-STATE-NAME-WORK                        065000
065100         STRING 'network_access:' DELIMITED BY SIZE               065100
065200                EVT-SRC             DELIMITED BY SPACE            065200
065300                '_to_'              DELIMITED BY SIZE             065300
065400                EVT-DST             DELIMITED BY SPACE            065400
065500             INTO WS-STATE-NAME-WORK                              065500
065600         END-STRING                                               065600
065700         PERFORM 114-ADD-STATE-IF-NEW                             065700
065800     END-IF.                                                      065800
065900*                                                                 065900
066000*    FIRST OCCURRENCE WINS - A REPEAT SIGNAL FOR A NAME ALREADY   066000
066100*    IN THE REGISTRY IS SIMPLY IGNORED.                           066100
066200*                                                                 066200
066300*    THE ONLY PLACE ORIGIN L (LOGGED) ROWS ARE FILED.  CONFIDENCE 066300
066400*    IS ALWAYS 1.0000 AND ALL FOUR PENALTY FACTORS ARE ALWAYS     066400
066500*    1.0000 FOR A LOGGED STATE - PENALTIES ONLY APPLY TO STATES   066500
066600*    THE ENGINE INFERS, NOT STATES THE COLLECTORS ACTUALLY SAW.   066600
066700 114-ADD-STATE-IF-NEW.                                            066700
066800     PERFORM 236-FIND-STATE-BY-NAME.                              066800
066900     IF NOT WS-POSTCOND-IN-REGISTRY                               066900
067000         ADD 1 TO WS-EVENT-ID-SEQ                                 067000
067100         ADD 1 TO ST-COUNT                                        067100
067200         SET ST-IX TO ST-COUNT                                    067200
067300         MOVE WS-STATE-NAME-WORK TO ST-NAME(ST-IX)                067300
067400         UNSTRING ST-NAME(ST-IX) DELIMITED BY ':'                 067400
067500             INTO ST-TYPE(ST-IX) ST-HOST(ST-IX)                   067500
067600         END-UNSTRING                                             067600
067700         MOVE 'L'                 TO ST-ORIGIN(ST-IX)             067700
067800         MOVE EVT-TIMESTAMP        TO ST-TIME(ST-IX)              067800
067900         MOVE WS-EVENT-ID-SEQ      TO ST-EVENT-ID(ST-IX)          067900
068000         MOVE 1.0000               TO ST-CONF(ST-IX)              068000
068100         MOVE SPACES               TO ST-RULE-NAME(ST-IX)         068100
068200         MOVE 1.0000               TO ST-PEN-TIMEGAP(ST-IX)       068200
068300         MOVE 1.0000               TO ST-PEN-ABSENCE(ST-IX)       068300
068400         MOVE 1.0000               TO ST-PEN-DECAY(ST-IX)         068400
068500         MOVE 1.0000               TO ST-PEN-NEGATIVE(ST-IX)      068500
068600         MOVE SPACE                TO ST-GAP-FLAG(ST-IX)          068600
068700         MOVE SPACES               TO ST-HYP-REASON(ST-IX)        068700
068800         MOVE SPACES               TO ST-HYP-MECH(ST-IX)          068800
068900     END-IF.                                                      068900
069000*                                                                 069000
069100*    NEGATIVE SIGNALS - INFOSEC-17.  EACH BUMPS NE-COUNT FOR THE  069100
069200*    CONTRADICTED STATE NAME, CREATING THE ROW AT COUNT 1 IF IT   069200
069300*    ISN'T THERE YET.                                             069300
069400*                                                                 069400
069500*    LOGOUT IS SPECIAL - IT CONTRADICTS BOTH THE USER_ACCESS AND  069500
069600*    ADMIN_ACCESS STATES FOR THE SAME HOST, SINCE A LOGOUT ENDS   069600
069700*    WHATEVER PRIVILEGE LEVEL WAS ACTIVE.  FIREWALL_BLOCK ONLY    069700
069800*    COUNTS WHEN BOTH SRC AND DST ARE PRESENT ON THE RECORD - A   069800
069900*    BLOCK WITH A BLANK HOST PAIR IS A COLLECTOR ARTIFACT, NOT    069900
070000*    REAL NEGATIVE EVIDENCE.                                      070000
070100 113-EXTRACT-NEGATIVE-SIGNAL.                                     070100
070200     IF EVT-EVENT = 'login_failed'                                070200
070300         MOVE SPACES TO WS-STATE-NAME-WORK                        070300
070400         STRING 'user_access:' DELIMITED BY SIZE                  070400
070500                EVT-HOST        DELIMITED BY SPACE                070500
070600             INTO WS-STATE-NAME-WORK                              070600
070700         END-STRING                                               070700
070800         PERFORM 115-BUMP-NEGATIVE-EVIDENCE                       070800
070900     END-IF.                                                      070900
071000     IF EVT-EVENT = 'logout'                                      071000
071100         MOVE SPACES TO WS-STATE-NAME-WORK                        071100
071200         STRING 'user_access:' DELIMITED BY SIZE                  071200
071300                EVT-HOST        DELIMITED BY SPACE                071300
071400             INTO WS-STATE-NAME-WORK                              071400
071500         END-STRING                                               071500
071600         PERFORM 115-BUMP-NEGATIVE-EVIDENCE                       071600
071700         MOVE SPACES TO WS-STATE-NAME-WORK                        071700
071800         STRING 'admin_access:' DELIMITED BY SIZE                 071800
071900                EVT-HOST         DELIMITED BY SPACE               071900
072000             INTO WS-STATE-NAME-WORK                              072000
072100         END-STRING                                               072100
072200         PERFORM 115-BUMP-NEGATIVE-EVIDENCE                       072200
072300     END-IF.                                                      072300
072400     IF EVT-EVENT = 'edr_block'                                   072400
072500         MOVE SPACES TO WS-STATE-NAME-WORK                        072500
072600         STRING 'credential_dumped:' DELIMITED BY SIZE            072600
072700                EVT-HOST               DELIMITED BY SPACE         072700
072800             INTO WS-STATE-NAME-WORK                              072800
072900         END-STRING                                               072900
073000         PERFORM 115-BUMP-NEGATIVE-EVIDENCE                       073000
073100     END-IF.                                                      073100
073200     IF EVT-EVENT = 'firewall_block'                              073200
073300        AND EVT-SRC NOT = SPACES AND EVT-DST NOT = SPACES         073300
073400         MOVE SPACES TO WS-STATE-NAME-WORK                        073400
073500         STRING 'network_access:' DELIMITED BY SIZE               073500
073600                EVT-SRC             DELIMITED BY SPACE            073600
073700                '_to_'              DELIMITED BY SIZE             073700
073800                EVT-DST             DELIMITED BY SPACE            073800
073900             INTO WS-STATE-NAME-WORK                              073900
074000         END-STRING                                               074000
074100         PERFORM 115-BUMP-NEGATIVE-EVIDENCE                       074100
074200     END-IF.                                                      074200
074300*                                                                 074300
074400*                                                                 074400
074500*    NE-COUNT ACCUMULATES ACROSS THE WHOLE LOG - THREE            074500
074600*    LOGIN_FAILED RECORDS AGAINST THE SAME HOST LEAVE NE-COUNT AT 074600
074700*    3, AND 244-COMPUTE-NEGATIVE-PENALTY LATER APPLIES THE 0.8    074700
074800*    MULTIPLIER THAT MANY TIMES (SEE 246-).                       074800
074900 115-BUMP-NEGATIVE-EVIDENCE.                                      074900
075000     MOVE 'N' TO WS-OBS-MATCH.                                    075000
075100     MOVE ZERO TO WS-SAVE-IX.                                     075100
075200     PERFORM 116-SCAN-ONE-NEG-ROW                                 075200
075300         VARYING NE-IX FROM 1 BY 1 UNTIL NE-IX > NE-COUNT-TOTAL.  075300
075400     IF WS-OBS-MATCH-FOUND                                        075400
075500         ADD 1 TO NE-COUNT(WS-SAVE-IX)                            075500
075600     ELSE                                                         075600
075700         ADD 1 TO NE-COUNT-TOTAL                                  075700
075800         SET NE-IX TO NE-COUNT-TOTAL                              075800
075900         MOVE WS-STATE-NAME-WORK TO NE-STATE(NE-IX)               075900
076000         MOVE 1                  TO NE-COUNT(NE-IX)               076000
076100     END-IF.                                                      076100
076200*                                                                 076200
076300*                                                                 076300
076400*    ONE NE-ENTRY ROW, TESTED AGAINST THE STATE NAME 113- JUST    076400
076500*    BUILT.  SAME SHORT-CIRCUIT STYLE AS 112-/114- - ONCE WS-OBS- 076500
076600*    MATCH-FOUND GOES ON THE REMAINING ROWS ARE SKIPPED, SO THIS  076600
076700*    LOOP COSTS NOTHING EXTRA ON A LONG RUN WITH REPEATED NEGATIVE076700
076800*    SIGNALS.                                                     076800
076900 116-SCAN-ONE-NEG-ROW.                                            076900
077000     IF NOT WS-OBS-MATCH-FOUND                                    077000
077100         IF NE-STATE(NE-IX) = WS-STATE-NAME-WORK                  077100
077200             MOVE 'Y' TO WS-OBS-MATCH                             077200
077300             SET WS-SAVE-IX TO NE-IX                              077300
077400         END-IF                                                   077400
077500     END-IF.                                                      077500
077600*                                                                 077600
077700****************************************************************  077700
077800*    120- ANALYSIS-TIME COMES FROM THE PARM FILE WHEN SOC GIVES   077800
077900*    US ONE, ELSE FROM THE LATEST TIMESTAMP SEEN IN THE LOG.      077900
078000*    JF 06/03/93 INFOSEC-40.                                      078000
078100****************************************************************  078100
078200*                                                                 078200
078300*    INFOSEC-40.  BEFORE THIS TICKET, ANALYSIS-TIME WAS ALWAYS THE078300
078400*    MAX LOG TIMESTAMP - FINE FOR A SAME-DAY REPORT, BUT SOC      078400
078500*    SOMETIMES RE-RUNS THIS JOB DAYS LATER AGAINST AN ARCHIVED LOG078500
078600*    AND WANTS THE PENALTY MATH TO REFLECT THE ORIGINAL SHIFT, NOT078600
078700*    TODAY.  SUPPLYING PARM-ANALYSIS-TIME OVERRIDES THE DEFAULT   078700
078800*    FOR EXACTLY THAT CASE.                                       078800
078900 120-DERIVE-ANALYSIS-TIME.                                        078900
079000     IF WS-PARM-WAS-SUPPLIED                                      079000
079100         MOVE PARM-ANALYSIS-TIME TO WS-ANALYSIS-TIME              079100
079200     ELSE                                                         079200
079300         MOVE WS-MAX-LOG-TIME TO WS-ANALYSIS-TIME                 079300
079400     END-IF.                                                      079400
079500*                                                                 079500
079600****************************************************************  079600
079700*    200- INFERENCE.  FORWARD-CHAIN THE FOUR RULES UNTIL A PASS   079700
079800*    ADDS NO NEW STATE.  RH 03/14/89.                             079800
079900****************************************************************  079900
080000*                                                                 080000
080100*    FORWARD CHAINING, PLAIN AND SIMPLE: KEEP SWEEPING ALL FOUR   080100
080200*    RULES UNTIL A FULL SWEEP ADDS NOTHING NEW.  WITH ONLY FOUR   080200
080300*    RULES AND EACH ONE APPLIED AT MOST ONCE (SEE RU-APPLIED),    080300
080400*    THIS CONVERGES IN AT MOST FOUR PASSES - THE WHILE-NOT LOOP IS080400
080500*    HERE FOR CLARITY, NOT BECAUSE FIVE OR MORE PASSES HAS EVER   080500
080600*    BEEN OBSERVED IN PRODUCTION.                                 080600
080700 200-INFERENCE-CONTROL.                                           080700
080800     MOVE 'Y' TO WS-PASS-STATE-ADDED.                             080800
080900     PERFORM 210-INFERENCE-PASS                                   080900
081000         UNTIL NOT WS-PASS-DID-ADD-STATE.                         081000
081100*                                                                 081100
081200*                                                                 081200
081300*    ONE SWEEP OF ALL FOUR RULES IN TABLE ORDER.  WS-PASS-STATE-  081300
081400*    ADDED IS RESET TO 'N' AT THE TOP OF EVERY SWEEP AND ONLY     081400
081500*    240-COMPUTE-AND-ADD-STATE EVER SETS IT BACK TO 'Y' - IF A    081500
081600*    WHOLE SWEEP GOES BY WITHOUT THAT HAPPENING, 200- STOPS.      081600
081700 210-INFERENCE-PASS.                                              081700
081800     MOVE 'N' TO WS-PASS-STATE-ADDED.                             081800
081900     PERFORM 220-TRY-RULE THRU 220-EXIT                           081900
082000         VARYING RU-IX FROM 1 BY 1 UNTIL RU-IX > 4.               082000
082100*                                                                 082100
082200*    A RULE ALREADY APPLIED IS SKIPPED.  WHEN THE POSTCONDITION   082200
082300*    IS ALREADY IN THE REGISTRY BUT DATED BEFORE THE PRECONDITION 082300
082400*    TIME, THE EVIDENCE SHOWS THE EFFECT BEFORE THE CAUSE AND THE 082400
082500*    RULE IS SKIPPED ENTIRELY (NOT EVEN MARKED APPLIED) - MT      082500
082600*    07/30/91 INFOSEC-25.                                         082600
082700*                                                                 082700
082800*    A RULE CAN ONLY FIRE ONCE (RU-APPLIED GUARDS THAT), AND ONLY 082800
082900*    WHEN ALL ITS PRECONDITIONS ARE ALREADY IN THE REGISTRY.  IF  082900
083000*    THE POSTCONDITION STATE IS ALREADY PRESENT - TYPICALLY       083000
083100*    BECAUSE IT WAS LOGGED DIRECTLY RATHER THAN INFERRED - THE    083100
083200*    RULE STILL GETS MARKED APPLIED (250-) SO IT SHOWS UP IN THE  083200
083300*    APPLIED-RULE-LIST, BUT NO NEW STATE ROW IS FILED.            083300
083400 220-TRY-RULE.                                                    083400
083500     IF NOT RU-IS-APPLIED(RU-IX)                                  083500
083600         PERFORM 230-CHECK-PRECONDITIONS                          083600
083700         IF WS-PRECONDS-PRESENT                                   083700
083800             MOVE RU-POST(RU-IX) TO WS-STATE-NAME-WORK            083800
083900             PERFORM 236-FIND-STATE-BY-NAME                       083900
084000             IF WS-POSTCOND-IN-REGISTRY                           084000
084100                 IF ST-TIME(WS-SAVE-IX) < WS-PRECOND-TIME         084100
084200                     GO TO 220-EXIT                               084200
084300                 END-IF                                           084300
084400                 MOVE ST-EVENT-ID(WS-SAVE-IX) TO WS-RULE-EVENT-ID 084400
084500             ELSE                                                 084500
084600                 PERFORM 240-COMPUTE-AND-ADD-STATE                084600
084700             END-IF                                               084700
084800             PERFORM 250-MARK-RULE-APPLIED                        084800
084900         END-IF                                                   084900
085000     END-IF.                                                      085000
085100*                                                                 085100
085200*    PLAIN FALL-THROUGH EXIT FOR THE PERFORM ... THRU 220-EXIT    085200
085300*    RANGE IN 210-.  NO CLEANUP NEEDED HERE - 220- ONLY SETS      085300
085400*    WORKING-STORAGE FLAGS AND FIELDS THAT THE NEXT RULE ATTEMPT  085400
085500*    OVERWRITES ANYWAY.                                           085500
085600 220-EXIT.                                                        085600
085700     EXIT.                                                        085700
085800*                                                                 085800
085900*    PRECONDITION-TIME IS THE LATEST ST-TIME AMONG THE RULE'S     085900
086000*    PRECONDITIONS - ANY PRECONDITION MISSING FROM THE REGISTRY   086000
086100*    FAILS THE WHOLE CHECK.                                       086100
086200*                                                                 086200
086300*    A RULE WITH ZERO-LENGTH PRECONDITIONS (RU-PRE-CNT = 0) WOULD 086300
086400*    NEVER OCCUR IN THE CURRENT TABLE, BUT THE LOOP STILL WORKS   086400
086500*    CORRECTLY IN THAT CASE - WS-PRECOND-OK STAYS 'Y' AND WS-     086500
086600*    PRECOND-TIME STAYS ZERO, WHICH 240- THEN COMPARES AGAINST    086600
086700*    ANALYSIS-TIME AS USUAL.                                      086700
086800 230-CHECK-PRECONDITIONS.                                         086800
086900     MOVE 'Y' TO WS-PRECOND-OK.                                   086900
087000     MOVE ZERO TO WS-PRECOND-TIME.                                087000
087100     PERFORM 231-CHECK-ONE-PRECOND                                087100
087200         VARYING I FROM 1 BY 1 UNTIL I > RU-PRE-CNT(RU-IX).       087200
087300*                                                                 087300
087400*                                                                 087400
087500*    ADDS 1 TO THE PACKED-DECIMAL DIAGNOSTIC COUNTER WS-DIAG-     087500
087600*    AREA-N ON EVERY PRECONDITION LOOKED UP, REGARDLESS OF WHETHER087600
087700*    IT WAS FOUND - SUPPORT USES THE FINAL COUNT (PRINTED AT 790- 087700
087800*    WHEN UPSI-0 TRACE IS ON) TO SANITY-CHECK THAT THE RULE TABLE 087800
087900*    IS BEING WALKED THE EXPECTED NUMBER OF TIMES ON A GIVEN LOG. 087900
088000*    WN 04/02/04 INFOSEC-68.                                      088000
088100 231-CHECK-ONE-PRECOND.                                           088100
088200     IF WS-PRECONDS-PRESENT                                       088200
088300         ADD 1 TO WS-DIAG-AREA-N                                  088300
088400         MOVE RU-PRE(RU-IX, I) TO WS-STATE-NAME-WORK              088400
088500         PERFORM 236-FIND-STATE-BY-NAME                           088500
088600         IF WS-POSTCOND-IN-REGISTRY                               088600
088700             IF ST-TIME(WS-SAVE-IX) > WS-PRECOND-TIME             088700
088800                 MOVE ST-TIME(WS-SAVE-IX) TO WS-PRECOND-TIME      088800
088900             END-IF                                               088900
089000         ELSE                                                     089000
089100             MOVE 'N' TO WS-PRECOND-OK                            089100
089200         END-IF                                                   089200
089300     END-IF.                                                      089300
089400*                                                                 089400
089500*    GENERIC STATE-REGISTRY LOOKUP BY NAME - CALLER LOADS THE     089500
089600*    NAME INTO WS-STATE-NAME-WORK FIRST.  RETURNS WS-POST-FOUND   089600
089700*    (88 WS-POSTCOND-IN-REGISTRY) AND, WHEN FOUND, THE ROW        089700
089800*    SUBSCRIPT IN WS-SAVE-IX.  USES ST-IX AS SCRATCH - NEVER      089800
089900*    CALL THIS FROM INSIDE A LOOP THAT IS ITSELF VARYING ST-IX    089900
090000*    (300- USES ST-SCAN-IX FOR EXACTLY THIS REASON).              090000
090100*                                                                 090100
090200*    LINEAR SCAN - ST-COUNT NEVER EXCEEDS 100 SO THIS IS CHEAP    090200
090300*    ENOUGH, AND A KEYED OR INDEXED LOOKUP WOULD BE OVERKILL FOR A090300
090400*    TABLE THIS SMALL.  CALLED FROM SEVEN DIFFERENT PLACES IN THIS090400
090500*    PROGRAM (112-, 220-, 231-, 238-, 300-, 310-, 320-) - KEEP THE090500
090600*    CONTRACT (NAME IN, FOUND-FLAG AND SUBSCRIPT OUT) STABLE IF   090600
090700*    THIS EVER CHANGES.                                           090700
090800 236-FIND-STATE-BY-NAME.                                          090800
090900     MOVE 'N' TO WS-POST-FOUND.                                   090900
091000     MOVE ZERO TO WS-SAVE-IX.                                     091000
091100     PERFORM 237-SCAN-ONE-STATE-ROW                               091100
091200         VARYING ST-IX FROM 1 BY 1 UNTIL ST-IX > ST-COUNT.        091200
091300*                                                                 091300
091400*                                                                 091400
091500*    ONE ST-ENTRY ROW, TESTED AGAINST WS-STATE-NAME-WORK.  CALLED 091500
091600*    BY BOTH 230- (LOOKING UP A PRECONDITION) AND 236- ITSELF WHEN091600
091700*    LOOKING UP A POSTCONDITION - THE SAME PARAGRAPH SERVES BOTH  091700
091800*    DIRECTIONS SINCE A REGISTRY LOOKUP BY NAME IS THE SAME WORK  091800
091900*    EITHER WAY.                                                  091900
092000 237-SCAN-ONE-STATE-ROW.                                          092000
092100     IF NOT WS-POSTCOND-IN-REGISTRY                               092100
092200         IF ST-NAME(ST-IX) = WS-STATE-NAME-WORK                   092200
092300             MOVE 'Y' TO WS-POST-FOUND                            092300
092400             SET WS-SAVE-IX TO ST-IX                              092400
092500         END-IF                                                   092500
092600     END-IF.                                                      092600
092700*                                                                 092700
092800*    COMPUTES THE FOUR PENALTY FACTORS AND FILES A NEW INFERRED   092800
092900*    STATE.  CALLED ONLY WHEN THE POSTCONDITION IS NOT ALREADY    092900
093000*    IN THE REGISTRY.  RH 03/14/89, PENALTIES ADDED INFOSEC-9/14/ 093000
093100*    17/25.                                                       093100
093200*                                                                 093200
093300*    THE MOVE OF WS-STATE-NAME-WORK TO ITSELF BELOW LOOKS LIKE A  093300
093400*    NO-OP AND IS ONE - IT IS LEFT IN SO THE UNSTRING THAT FOLLOWS093400
093500*    HAS AN UNAMBIGUOUS, FRESHLY-STATED SOURCE TO READ FROM IN THE093500
093600*    LISTING; REMOVE IT IF IT EVER BOTHERS A COMPILER'S           093600
093700*    UNREACHABLE-CODE WARNING.                                    093700
093800*                                                                 093800
093900*    THE FIVE FACTORS MULTIPLIED INTO WS-FINAL-CONF - BASE        093900
094000*    CONFIDENCE FROM THE RULE TABLE (CAPPED BY THE WEAKEST        094000
094100*    PRECONDITION, SEE 238-), TIME-GAP, ABSENCE, DECAY, AND       094100
094200*    NEGATIVE-EVIDENCE - ARE EACH IN THE RANGE 0 THROUGH 1, SO THE094200
094300*    PRODUCT CAN ONLY EVER DRIVE CONFIDENCE DOWN FROM THE RULE'S  094300
094400*    BASE VALUE, NEVER UP.                                        094400
094500*                                                                 094500
094600*    THE WS-GAP-FLAG-WORK = 'C' (CAUSALITY VIOLATION) BRANCH SKIPS094600
094700*    ALL FOUR PENALTIES AND THE STATE ADD ENTIRELY - SEE THE      094700
094800*    COMMENT AHEAD OF 220-TRY-RULE FOR WHY A RULE IN THAT SHAPE IS094800
094900*    STILL MARKED APPLIED BY 250- EVEN THOUGH NO STATE CAME OUT OF094900
095000*    IT.                                                          095000
095100 240-COMPUTE-AND-ADD-STATE.                                       095100
095200     MOVE WS-STATE-NAME-WORK TO WS-STATE-NAME-WORK.               095200
095300     UNSTRING WS-STATE-NAME-WORK DELIMITED BY ':'                 095300
095400         INTO WS-TYPE-WORK WS-HOST-WORK                           095400
095500     END-UNSTRING.                                                095500
095600     MOVE RU-CONF(RU-IX) TO WS-BASE-CONF.                         095600
095700     PERFORM 238-MIN-ONE-PRECOND-CONF                             095700
095800         VARYING I FROM 1 BY 1 UNTIL I > RU-PRE-CNT(RU-IX).       095800
095900     COMPUTE WS-INFERRED-TIME = WS-PRECOND-TIME.                  095900
096000     IF WS-ANALYSIS-TIME > WS-PRECOND-TIME                        096000
096100         MOVE WS-ANALYSIS-TIME TO WS-INFERRED-TIME                096100
096200     END-IF.                                                      096200
096300     PERFORM 241-COMPUTE-TIME-GAP-PENALTY.                        096300
096400     IF WS-GAP-FLAG-WORK = 'C'                                    096400
096500         MOVE ZERO TO WS-RULE-EVENT-ID                            096500
096600     ELSE                                                         096600
096700         PERFORM 242-COMPUTE-ABSENCE-PENALTY                      096700
096800         PERFORM 243-COMPUTE-TIME-DECAY                           096800
096900         PERFORM 244-COMPUTE-NEGATIVE-PENALTY                     096900
097000*        FIVE FACTORS MULTIPLIED STRAIGHT THROUGH - THE RULE'S    097000
097100*        OWN (PRECONDITION-FLOORED) BASE CONFIDENCE TIMES EACH    097100
097200*        OF THE FOUR INDEPENDENT PENALTIES COMPUTED ABOVE.  ANY   097200
097300*        ONE FACTOR AT ZERO DRIVES THE WHOLE STATE TO ZERO, BY    097300
097400*        DESIGN - A RULE THAT FIRES ON STALE, UNCORROBORATED,     097400
097500*        CONTRADICTED EVIDENCE SHOULD NOT SURVIVE AT ANY          097500
097600*        CONFIDENCE.                                              097600
097700         COMPUTE WS-FINAL-CONF ROUNDED =                          097700
097800             WS-BASE-CONF * WS-TIMEGAP-PENALTY                    097800
097900             * WS-ABSENCE-PENALTY * WS-DECAY-FACTOR               097900
098000             * WS-NEGATIVE-PENALTY                                098000
098100         ADD 1 TO WS-EVENT-ID-SEQ                                 098100
098200         ADD 1 TO ST-COUNT                                        098200
098300         SET ST-IX TO ST-COUNT                                    098300
098400         MOVE WS-STATE-NAME-WORK   TO ST-NAME(ST-IX)              098400
098500         MOVE WS-TYPE-WORK          TO ST-TYPE(ST-IX)             098500
098600         MOVE WS-HOST-WORK          TO ST-HOST(ST-IX)             098600
098700         MOVE 'I'                   TO ST-ORIGIN(ST-IX)           098700
098800         MOVE WS-INFERRED-TIME      TO ST-TIME(ST-IX)             098800
098900         MOVE WS-EVENT-ID-SEQ       TO ST-EVENT-ID(ST-IX)         098900
099000         MOVE WS-FINAL-CONF         TO ST-CONF(ST-IX)             099000
099100         MOVE RU-NAME(RU-IX)        TO ST-RULE-NAME(ST-IX)        099100
099200         MOVE WS-TIMEGAP-PENALTY    TO ST-PEN-TIMEGAP(ST-IX)      099200
099300         MOVE WS-ABSENCE-PENALTY    TO ST-PEN-ABSENCE(ST-IX)      099300
099400         MOVE WS-DECAY-FACTOR       TO ST-PEN-DECAY(ST-IX)        099400
099500         MOVE WS-NEGATIVE-PENALTY   TO ST-PEN-NEGATIVE(ST-IX)     099500
099600         MOVE WS-GAP-FLAG-WORK      TO ST-GAP-FLAG(ST-IX)         099600
099700         MOVE SPACES                TO ST-HYP-REASON(ST-IX)       099700
099800         MOVE SPACES                TO ST-HYP-MECH(ST-IX)         099800
099900         MOVE WS-EVENT-ID-SEQ       TO WS-RULE-EVENT-ID           099900
100000         MOVE 'Y'                   TO WS-RULE-STATE-ADDED        100000
100100         MOVE 'Y'                   TO WS-PASS-STATE-ADDED        100100
100200     END-IF.                                                      100200
100300*                                                                 100300
100400*                                                                 100400
100500*    AN INFERRED STATE CAN NEVER BE MORE CONFIDENT THAN THE       100500
100600*    WEAKEST EVIDENCE IT RESTS ON - IF LATERAL MOVEMENT NEEDS BOTH100600
100700*    CREDENTIAL_DUMPED AND NETWORK_ACCESS AND ONE OF THOSE IS     100700
100800*    ITSELF ONLY 0.4 CONFIDENT, THE RULE'S OWN 0.6000 BASE        100800
100900*    CONFIDENCE IS PULLED DOWN TO 0.4 BEFORE ANY PENALTY IS EVEN  100900
101000*    APPLIED.                                                     101000
101100 238-MIN-ONE-PRECOND-CONF.                                        101100
101200     MOVE RU-PRE(RU-IX, I) TO WS-STATE-NAME-WORK.                 101200
101300     PERFORM 236-FIND-STATE-BY-NAME.                              101300
101400     IF WS-POSTCOND-IN-REGISTRY                                   101400
101500         IF ST-CONF(WS-SAVE-IX) < WS-BASE-CONF                    101500
101600             MOVE ST-CONF(WS-SAVE-IX) TO WS-BASE-CONF             101600
101700         END-IF                                                   101700
101800     END-IF.                                                      101800
101900*                                                                 101900
102000*    TIME-GAP PENALTY.  INFOSEC-9.  NOTE THE GAP < 0 BRANCH CAN   102000
102100*    NEVER FIRE IN THIS ENGINE SINCE INFERRED-TIME IS ALWAYS THE  102100
102200*    MAX OF PRECONDITION-TIME AND ANALYSIS-TIME (SEE 240-) - LEFT 102200
102300*    IN BECAUSE THE GENERAL-PURPOSE FORMULA SUPPORTS IT.          102300
102400*                                                                 102400
102500*    THREE-WAY SPLIT ON THE GAP BETWEEN THE PRECONDITION'S TIME   102500
102600*    AND THE TIME THE EFFECT IS BEING INFERRED AT: UNLIMITED      102600
102700*    MAXGAP ALWAYS SCORES 1.0 (NO PENALTY), A GAP WITHIN RU-MAXGAP102700
102800*    SCORES A MILD LINEAR DISCOUNT FLOORED AT 0.7, AND A GAP      102800
102900*    BEYOND RU-MAXGAP FALLS BACK TO THE 0.5-POWER CURVE FLOORED AT102900
103000*    0.1 SO AN OLD RULE NEVER DROPS ALL THE WAY TO ZERO           103000
103100*    CONFIDENCE.                                                  103100
103200*                                                                 103200
103300*    EXCESS-SECONDS / RU-MAXGAP IS THE EXPONENT HANDED TO         103300
103400*    900-COMPUTE-HALF-POWER - ONE MAXGAP PERIOD PAST THE LIMIT    103400
103500*    HALVES THE PENALTY FACTOR, TWO PERIODS PAST QUARTERS IT, AND 103500
103600*    SO ON, UNTIL THE 0.1000 FLOOR TAKES OVER.                    103600
103700 241-COMPUTE-TIME-GAP-PENALTY.                                    103700
103800     COMPUTE WS-GAP-SECONDS = WS-INFERRED-TIME - WS-PRECOND-TIME. 103800
103900     MOVE SPACE TO WS-GAP-FLAG-WORK.                              103900
104000     IF WS-GAP-SECONDS < 0                                        104000
104100         MOVE 0.0000 TO WS-TIMEGAP-PENALTY                        104100
104200         MOVE 'C' TO WS-GAP-FLAG-WORK                             104200
104300     ELSE                                                         104300
104400         IF RU-MAXGAP(RU-IX) = 9999999999                         104400
104500             MOVE 1.0000 TO WS-TIMEGAP-PENALTY                    104500
104600         ELSE                                                     104600
104700             IF WS-GAP-SECONDS > RU-MAXGAP(RU-IX)                 104700
104800                 COMPUTE WS-EXCESS-SECONDS =                      104800
104900                     WS-GAP-SECONDS - RU-MAXGAP(RU-IX)            104900
105000                 COMPUTE WS-POW-EXPONENT ROUNDED =                105000
105100                     WS-EXCESS-SECONDS / RU-MAXGAP(RU-IX)         105100
105200                 PERFORM 900-COMPUTE-HALF-POWER                   105200
105300                 MOVE WS-POW-RESULT TO WS-TIMEGAP-PENALTY         105300
105400                 IF WS-TIMEGAP-PENALTY < 0.1000                   105400
105500                     MOVE 0.1000 TO WS-TIMEGAP-PENALTY            105500
105600                 END-IF                                           105600
105700                 MOVE 'E' TO WS-GAP-FLAG-WORK                     105700
105800             ELSE                                                 105800
105900                 COMPUTE WS-TIMEGAP-PENALTY ROUNDED =             105900
106000                     1.0 - (0.3 * WS-GAP-SECONDS                  106000
106100                         / RU-MAXGAP(RU-IX))                      106100
106200                 IF WS-TIMEGAP-PENALTY < 0.7000                   106200
106300                     MOVE 0.7000 TO WS-TIMEGAP-PENALTY            106300
106400                 END-IF                                           106400
106500             END-IF                                               106500
106600         END-IF                                                   106600
106700     END-IF.                                                      106700
106800*                                                                 106800
106900*    ABSENCE-OF-EVIDENCE PENALTY.  DP 05/21/90 INFOSEC-14.  A     106900
107000*    NETWORK_ACCESS QUALIFIER (HOST_TO_HOST) NEVER MATCHES THE    107000
107100*    8-BYTE LOG-HOST FIELD BY CONSTRUCTION, SO THOSE STATES ALWAYS107100
107200*    TAKE THE 0.5 FACTOR - THAT IS INTENDED, DO NOT "FIX" IT.     107200
107300*                                                                 107300
107400*    ONLY THREE STATE TYPES HAVE A DEFINED EXPECTED-EVIDENCE PAIR 107400
107500*    (CREDENTIAL_DUMPED, ADMIN_ACCESS, NETWORK_ACCESS) - ANY OTHER107500
107600*    TYPE LEAVES WS-EXPECTED-1 BLANK AND SKIPS THE SCAN ENTIRELY, 107600
107700*    TAKING THE DEFAULT 1.0000 (NO PENALTY).  DP 05/21/90         107700
107800*    INFOSEC-14.                                                  107800
107900 242-COMPUTE-ABSENCE-PENALTY.                                     107900
108000     MOVE 1.0000 TO WS-ABSENCE-PENALTY.                           108000
108100     MOVE SPACES TO WS-EXPECTED-1 WS-EXPECTED-2.                  108100
108200     IF WS-TYPE-WORK = 'credential_dumped'                        108200
108300         MOVE 'lsass_access'    TO WS-EXPECTED-1                  108300
108400         MOVE 'proc_dump'       TO WS-EXPECTED-2                  108400
108500     END-IF.                                                      108500
108600     IF WS-TYPE-WORK = 'admin_access'                             108600
108700         MOVE 'sudo'             TO WS-EXPECTED-1                 108700
108800         MOVE 'privilege_escala' TO WS-EXPECTED-2                 108800
108900     END-IF.                                                      108900
109000     IF WS-TYPE-WORK = 'network_access'                           109000
109100         MOVE 'smb_session'     TO WS-EXPECTED-1                  109100
109200         MOVE 'rdp_session'     TO WS-EXPECTED-2                  109200
109300     END-IF.                                                      109300
109400     IF WS-EXPECTED-1 NOT = SPACES                                109400
109500         MOVE 'N' TO WS-OBS-MATCH                                 109500
109600         PERFORM 247-SCAN-ONE-OBS-ROW                             109600
109700             VARYING OL-IX FROM 1 BY 1                            109700
109800                 UNTIL OL-IX > WS-OBS-LOG-COUNT                   109800
109900         IF NOT WS-OBS-MATCH-FOUND                                109900
110000             MOVE 0.5000 TO WS-ABSENCE-PENALTY                    110000
110100         END-IF                                                   110100
110200     END-IF.                                                      110200
110300*                                                                 110300
110400*                                                                 110400
110500*    MATCHES ON EVENT CODE (EITHER OF THE TWO EXPECTED TOOL MARKS)110500
110600*    AND ON HOST TOGETHER - A MATCHING EVENT CODE ON A DIFFERENT  110600
110700*    HOST DOES NOT COUNT AS EVIDENCE FOR THIS PARTICULAR STATE.   110700
110800 247-SCAN-ONE-OBS-ROW.                                            110800
110900     IF NOT WS-OBS-MATCH-FOUND                                    110900
111000         IF (OL-EVENT(OL-IX) = WS-EXPECTED-1                      111000
111100             OR OL-EVENT(OL-IX) = WS-EXPECTED-2)                  111100
111200            AND OL-HOST(OL-IX) = WS-HOST-WORK                     111200
111300             MOVE 'Y' TO WS-OBS-MATCH                             111300
111400         END-IF                                                   111400
111500     END-IF.                                                      111500
111600*                                                                 111600
111700*    TIME-DECAY FACTOR.  MT 07/30/91 INFOSEC-25 - NEVER TAKES     111700
111800*    EFFECT TODAY SINCE AGE CANNOT BE POSITIVE IN THIS ENGINE     111800
111900*    (SEE 240-), BUT THE HOOK STAYS IN FOR THE "REPLAY OLD LOG    111900
112000*    AGAINST TODAY" MODE SOC HAS ASKED FOR MORE THAN ONCE.        112000
112100*                                                                 112100
112200*    AGE-SECONDS IS ANALYSIS-TIME MINUS INFERRED-TIME - SINCE 240-112200
112300*    ALWAYS SETS INFERRED-TIME TO THE LATER OF PRECONDITION-TIME  112300
112400*    AND ANALYSIS-TIME, THIS DIFFERENCE CAN NEVER BE POSITIVE     112400
112500*    TODAY, SO THE ELSE BRANCH IS DEAD CODE IN PRACTICE - SEE THE 112500
112600*    INFOSEC-25 NOTE IN THE CHANGE LOG FOR WHY IT STAYS.          112600
112700 243-COMPUTE-TIME-DECAY.                                          112700
112800     COMPUTE WS-AGE-SECONDS = WS-ANALYSIS-TIME - WS-INFERRED-TIME.112800
112900     IF WS-AGE-SECONDS NOT > 0                                    112900
113000         MOVE 1.0000 TO WS-DECAY-FACTOR                           113000
113100     ELSE                                                         113100
113200         COMPUTE WS-POW-EXPONENT ROUNDED = WS-AGE-SECONDS / 3600  113200
113300         PERFORM 900-COMPUTE-HALF-POWER                           113300
113400         MOVE WS-POW-RESULT TO WS-DECAY-FACTOR                    113400
113500         IF WS-DECAY-FACTOR < 0.3000                              113500
113600             MOVE 0.3000 TO WS-DECAY-FACTOR                       113600
113700         END-IF                                                   113700
113800     END-IF.                                                      113800
113900*                                                                 113900
114000*    NEGATIVE-EVIDENCE PENALTY.  DP 11/08/90 INFOSEC-17.          114000
114100*                                                                 114100
114200*    LOOKS UP THE STATE NAME IN THE NEGATIVE-EVIDENCE TABLE (NOT  114200
114300*    THE STATE REGISTRY) - A STATE WITH NO CONTRADICTING EVENT    114300
114400*    EVER LOGGED SIMPLY HAS NO ROW THERE AND TAKES THE DEFAULT    114400
114500*    1.0000.                                                      114500
114600 244-COMPUTE-NEGATIVE-PENALTY.                                    114600
114700     MOVE 1.0000 TO WS-NEGATIVE-PENALTY.                          114700
114800     MOVE 'N' TO WS-OBS-MATCH.                                    114800
114900     MOVE ZERO TO WS-SAVE-IX.                                     114900
115000     PERFORM 245-SCAN-ONE-NEG-FOR-PENALTY                         115000
115100         VARYING NE-IX FROM 1 BY 1 UNTIL NE-IX > NE-COUNT-TOTAL.  115100
115200     IF WS-OBS-MATCH-FOUND                                        115200
115300         IF NE-COUNT(WS-SAVE-IX) > 0                              115300
115400             PERFORM 246-NEG-MULT-LOOP                            115400
115500                 NE-COUNT(WS-SAVE-IX) TIMES                       115500
115600         END-IF                                                   115600
115700     END-IF.                                                      115700
115800*                                                                 115800
115900*                                                                 115900
116000*    SAME LINEAR-SCAN SHAPE AS 236-/237- BUT AGAINST NEG-EVIDENCE-116000
116100*    TABLE INSTEAD OF STATE-REGISTRY-AREA.                        116100
116200 245-SCAN-ONE-NEG-FOR-PENALTY.                                    116200
116300     IF NOT WS-OBS-MATCH-FOUND                                    116300
116400         IF NE-STATE(NE-IX) = WS-STATE-NAME-WORK                  116400
116500             MOVE 'Y' TO WS-OBS-MATCH                             116500
116600             SET WS-SAVE-IX TO NE-IX                              116600
116700         END-IF                                                   116700
116800     END-IF.                                                      116800
116900*                                                                 116900
117000*                                                                 117000
117100*    ONE 0.8 MULTIPLY PER CONTRADICTING EVENT - A STATE WITH THREE117100
117200*    LOGIN_FAILED RECORDS AGAINST IT ENDS UP AT 0.8 CUBED (0.512),117200
117300*    NOT A FLAT 0.8, SINCE EACH FAILURE IS INDEPENDENT EVIDENCE   117300
117400*    AGAINST THE SAME CLAIM.                                      117400
117500 246-NEG-MULT-LOOP.                                               117500
117600     COMPUTE WS-NEGATIVE-PENALTY ROUNDED =                        117600
117700         WS-NEGATIVE-PENALTY * 0.8.                               117700
117800*                                                                 117800
117900*                                                                 117900
118000*    FILES THE FIRING IN APPLIED-RULE-LIST REGARDLESS OF WHETHER  118000
118100*    240- ACTUALLY ADDED A NEW STATE - A RULE WHOSE POSTCONDITION 118100
118200*    WAS ALREADY LOGGED STILL APPEARS IN THE RECONSTRUCTED-       118200
118300*    NARRATIVE SECTION OF THE REPORT (550-) SO THE ANALYST SEES   118300
118400*    THE FULL CHAIN OF REASONING, NOT JUST THE STATES IT HAD TO   118400
118500*    GUESS.                                                       118500
118600 250-MARK-RULE-APPLIED.                                           118600
118700     SET RU-IS-APPLIED(RU-IX) TO TRUE.                            118700
118800     ADD 1 TO AR-COUNT.                                           118800
118900     SET AR-IX TO AR-COUNT.                                       118900
119000     MOVE RU-NAME(RU-IX)   TO AR-NAME(AR-IX).                     119000
119100     MOVE RU-TACTIC(RU-IX) TO AR-TACTIC(AR-IX).                   119100
119200     MOVE RU-CONF(RU-IX)   TO AR-CONF(AR-IX).                     119200
119300     MOVE WS-RULE-EVENT-ID TO AR-EVENT-ID(AR-IX).                 119300
119400*                                                                 119400
119500*    0.5 RAISED TO A NON-NEGATIVE FIXED-DECIMAL EXPONENT - WHOLE  119500
119600*    PART BY REPEATED MULTIPLY, FRACTIONAL PART BY LINEAR         119600
119700*    INTERPOLATION.  MT 07/30/91 INFOSEC-25 ENGINEERING NOTE:     119700
119800*    EXACT AT INTEGER EXPONENTS, WITHIN .02 OF THE TRUE CURVE     119800
119900*    OTHERWISE - GOOD ENOUGH FOR A PENALTY FACTOR.                119900
120000*                                                                 120000
120100*    DIVIDE BY 1 IS HOW THIS SHOP SPLITS A FIXED-DECIMAL FIELD    120100
120200*    INTO ITS WHOLE AND FRACTIONAL PARTS WITHOUT AN INTRINSIC     120200
120300*    FUNCTION - SEE THE COBPERF-STYLE TIMING-TEST IDIOM THIS WAS  120300
120400*    LIFTED FROM.  CALLED FROM BOTH 241- AND 243-, SO A CHANGE    120400
120500*    HERE MOVES BOTH THE TIME-GAP AND TIME-DECAY CURVES AT ONCE.  120500
120600 900-COMPUTE-HALF-POWER.                                          120600
120700     DIVIDE WS-POW-EXPONENT BY 1 GIVING WS-POW-WHOLE              120700
120800         REMAINDER WS-POW-FRACTION.                               120800
120900     MOVE 1.0000 TO WS-POW-RESULT.                                120900
121000     IF WS-POW-WHOLE > 0                                          121000
121100         PERFORM 901-HALF-MULT-LOOP                               121100
121200             WS-POW-WHOLE TIMES                                   121200
121300     END-IF.                                                      121300
121400     IF WS-POW-FRACTION > 0                                       121400
121500         COMPUTE WS-POW-INTERP ROUNDED =                          121500
121600             1.0 - (0.5 * WS-POW-FRACTION)                        121600
121700         COMPUTE WS-POW-RESULT ROUNDED =                          121700
121800             WS-POW-RESULT * WS-POW-INTERP                        121800
121900     END-IF.                                                      121900
122000*                                                                 122000
122100*                                                                 122100
122200*    PERFORMED EXACTLY WS-POW-WHOLE TIMES - ZERO TIMES IS A LEGAL 122200
122300*    PERFORM COUNT AND SIMPLY LEAVES WS-POW-RESULT AT ITS STARTING122300
122400*    1.0000.                                                      122400
122500 901-HALF-MULT-LOOP.                                              122500
122600     COMPUTE WS-POW-RESULT ROUNDED = WS-POW-RESULT * 0.5.         122600
122700****************************************************************  122700
122800*    300- MISSING-STEP.  RH 02/19/91 INFOSEC-22.  SCANS THE       122800
122900*    LOGGED STATES ONLY (ORIGIN L) AND HYPOTHESIZES THE STEP THE  122900
123000*    COLLECTORS NEVER CAUGHT.  THE SCAN BOUND IS FROZEN AT THE    123000
123100*    ST-COUNT IN EFFECT WHEN THIS PARAGRAPH STARTS - A HYPOTHESIS 123100
123200*    FILED DURING THE SCAN IS ORIGIN H AND CAN NEVER ITSELF MATCH 123200
123300*    THE ADMIN_ACCESS/USER_ACCESS TEST BELOW, SO THERE IS NO NEED 123300
123400*    TO CHASE A MOVING TABLE END.                                 123400
123500****************************************************************  123500
123600*                                                                 123600
123700*    RUNS AFTER 200- HAS FULLY CONVERGED, NEVER DURING - A        123700
123800*    HYPOTHESIS FILED WHILE THE FORWARD CHAIN IS STILL RUNNING    123800
123900*    COULD BE MADE UNNECESSARY BY THE NEXT PASS, AND THIS ENGINE  123900
124000*    HAS NO WAY TO RETRACT A FILED STATE.                         124000
124100 300-MISSING-STEP-CONTROL.                                        124100
124200     MOVE ZERO TO WS-HYPOTHESIS-COUNT.                            124200
124300     MOVE ST-COUNT TO WS-MISSING-STEP-LIMIT.                      124300
124400     PERFORM 305-SCAN-ONE-LOGGED-STATE                            124400
124500         VARYING ST-SCAN-IX FROM 1 BY 1                           124500
124600             UNTIL ST-SCAN-IX > WS-MISSING-STEP-LIMIT.            124600
124700*                                                                 124700
124800*                                                                 124800
124900*    TWO INDEPENDENT TESTS PER LOGGED ROW - A ROW CAN TRIGGER BOTH124900
125000*    310- AND 320- IF IT HAPPENS TO BE BOTH AN ADMIN_ACCESS AND A 125000
125100*    USER_ACCESS ON A NON-A HOST, THOUGH IN PRACTICE A SINGLE     125100
125200*    STATE NAME IS NEVER BOTH TYPES AT ONCE.                      125200
125300 305-SCAN-ONE-LOGGED-STATE.                                       125300
125400     IF ST-ORIGIN-LOGGED(ST-SCAN-IX)                              125400
125500         IF ST-TYPE(ST-SCAN-IX) = 'admin_access'                  125500
125600             PERFORM 310-CHECK-MISSING-USER-ACCESS                125600
125700         END-IF                                                   125700
125800         IF ST-TYPE(ST-SCAN-IX) = 'user_access'                   125800
125900            AND ST-HOST(ST-SCAN-IX) NOT = 'A'                     125900
126000             PERFORM 320-CHECK-MISSING-LATERAL-MOVEMENT           126000
126100         END-IF                                                   126100
126200     END-IF.                                                      126200
126300*                                                                 126300
126400*    ADMIN_ACCESS WITH NO MATCHING USER_ACCESS ON THE SAME HOST   126400
126500*    MEANS THE LOGIN STEP ITSELF WAS NEVER CAUGHT ON THE WIRE.    126500
126600*                                                                 126600
126700*    BUILDS THE STATE NAME 'USER_ACCESS:<HOST>' FOR EVERY HOST    126700
126800*    SEEN IN AN OBSERVED OR INFERRED STATE AND CHECKS WHETHER THE 126800
126900*    REGISTRY ALREADY HAS IT.  IF NOT, FILES A HYPOTHESIS AT A    126900
127000*    FLAT 0.3000 CONFIDENCE - THIS IS SOC'S STANDING RULE THAT    127000
127100*    LATERAL MOVEMENT TO A HOST IMPLIES SOME KIND OF ACCESS THERE,127100
127200*    LOGGED OR NOT.  INFOSEC-22.                                  127200
127300 310-CHECK-MISSING-USER-ACCESS.                                   127300
127400     MOVE SPACES TO WS-STATE-NAME-WORK.                           127400
127500     STRING 'user_access:' DELIMITED BY SIZE                      127500
127600            ST-HOST(ST-SCAN-IX) DELIMITED BY SPACE                127600
127700         INTO WS-STATE-NAME-WORK                                  127700
127800     END-STRING.                                                  127800
127900     PERFORM 236-FIND-STATE-BY-NAME.                              127900
128000     IF NOT WS-POSTCOND-IN-REGISTRY                               128000
128100         MOVE 0.3000 TO WS-HYP-CONF-WORK                          128100
128200         MOVE SPACES TO WS-HYP-REASON-WORK                        128200
128300         STRING 'Required for observed ' DELIMITED BY SIZE        128300
128400                ST-NAME(ST-SCAN-IX) DELIMITED BY SPACE            128400
128500             INTO WS-HYP-REASON-WORK                              128500
128600         END-STRING                                               128600
128700         MOVE 'unknown' TO WS-HYP-MECH-WORK                       128700
128800         PERFORM 330-ADD-HYPOTHESIS                               128800
128900     END-IF.                                                      128900
129000*                                                                 129000
129100*    USER_ACCESS ON A HOST OTHER THAN A, WITH NEITHER THE A-TO-   129100
129200*    HOST NETWORK LEG NOR ANY CREDENTIAL-DUMP EVIDENCE ON RECORD, 129200
129300*    MEANS THE PIVOT ITSELF WAS NEVER CAUGHT.                     129300
129400*                                                                 129400
129500*    A HARDER CASE THAN 310- - THE HYPOTHESIS ONLY FIRES WHEN BOTH129500
129600*    HALVES OF THE STORY ARE MISSING AT ONCE: NO LOGGED/INFERRED  129600
129700*    NETWORK LEG TO THE HOST (316-'S STATE LOOKUP) AND NO         129700
129800*    CREDENTIAL-DUMP EVENT ANYWHERE IN THE REGISTRY (321-'S SCAN).129800
129900*    EITHER ONE PRESENT ON ITS OWN IS ENOUGH EVIDENCE THAT SOC    129900
130000*    DOES NOT WANT A GUESSED STEP HERE.  CONFIDENCE IS 0.2500 -   130000
130100*    LOWER THAN 310-'S, SINCE THIS IS A WEAKER INFERENCE.         130100
130200 320-CHECK-MISSING-LATERAL-MOVEMENT.                              130200
130300     MOVE SPACES TO WS-STATE-NAME-WORK.                           130300
130400     STRING 'network_access:A_to_' DELIMITED BY SIZE              130400
130500            ST-HOST(ST-SCAN-IX) DELIMITED BY SPACE                130500
130600         INTO WS-STATE-NAME-WORK                                  130600
130700     END-STRING.                                                  130700
130800     PERFORM 236-FIND-STATE-BY-NAME.                              130800
130900     MOVE WS-POST-FOUND TO WS-NET-LEG-PRESENT.                    130900
131000     MOVE 'N' TO WS-CRED-PRESENT.                                 131000
131100     PERFORM 321-SCAN-ONE-FOR-CRED-DUMPED                         131100
131200         VARYING ST-IX FROM 1 BY 1 UNTIL ST-IX > ST-COUNT.        131200
131300     IF NOT (WS-NET-LEG-FOUND AND WS-CRED-FOUND)                  131300
131400         MOVE 0.2500 TO WS-HYP-CONF-WORK                          131400
131500         MOVE SPACES TO WS-HYP-REASON-WORK                        131500
131600         STRING 'Necessary to explain ' DELIMITED BY SIZE         131600
131700                ST-NAME(ST-SCAN-IX) DELIMITED BY SPACE            131700
131800             INTO WS-HYP-REASON-WORK                              131800
131900         END-STRING                                               131900
132000         MOVE 'unknown (no evidence found)' TO WS-HYP-MECH-WORK   132000
132100         MOVE SPACES TO WS-STATE-NAME-WORK                        132100
132200         STRING 'lateral_movement:unknown_to_' DELIMITED BY SIZE  132200
132300                ST-HOST(ST-SCAN-IX) DELIMITED BY SPACE            132300
132400             INTO WS-STATE-NAME-WORK                              132400
132500         END-STRING                                               132500
132600         PERFORM 330-ADD-HYPOTHESIS                               132600
132700     END-IF.                                                      132700
132800*                                                                 132800
132900*                                                                 132900
133000*    ONE ST-ENTRY ROW, TESTED FOR THE LITERAL STATE TYPE          133000
133100*    'CREDENTIAL_DUMPED' REGARDLESS OF HOST - A DUMP ANYWHERE IN  133100
133200*    THE CHAIN IS TAKEN AS EVIDENCE THE ATTACKER HAD THE MEANS TO 133200
133300*    MOVE LATERALLY, EVEN IF THE DUMP EVENT ITSELF NAMED A        133300
133400*    DIFFERENT HOST THAN ST-SCAN-IX.                              133400
133500 321-SCAN-ONE-FOR-CRED-DUMPED.                                    133500
133600     IF NOT WS-CRED-FOUND                                         133600
133700         IF ST-TYPE(ST-IX) = 'credential_dumped'                  133700
133800             MOVE 'Y' TO WS-CRED-PRESENT                          133800
133900         END-IF                                                   133900
134000     END-IF.                                                      134000
134100*                                                                 134100
134200*    FILES THE HYPOTHESIS BUILT BY 310/320 IN WS-HYP-WORK UNDER   134200
134300*    THE NAME LEFT IN WS-STATE-NAME-WORK - A HYPOTHESIS FOR A     134300
134400*    NAME ALREADY IN THE REGISTRY OVERWRITES THAT ROW'S           134400
134500*    CONFIDENCE AND ORIGIN PER INFOSEC-22; OTHERWISE A NEW ROW    134500
134600*    IS FILED.                                                    134600
134700*                                                                 134700
134800*    THE OVERWRITE-IF-PRESENT BRANCH MATTERS WHEN A HYPOTHESIS    134800
134900*    NAME COLLIDES WITH A ROW 200- ALREADY FILED AS ORIGIN I -    134900
135000*    THAT CANNOT HAPPEN FOR 310-'S USER_ACCESS GUESS (IT ONLY     135000
135100*    FIRES WHEN THE LOOKUP CAME BACK NOT FOUND) BUT IS REACHABLE  135100
135200*    FOR 320-'S LATERAL_MOVEMENT GUESS IF A PRIOR PASS ALREADY    135200
135300*    HYPOTHESIZED THE SAME PIVOT FROM A DIFFERENT LOGGED STATE.   135300
135400 330-ADD-HYPOTHESIS.                                              135400
135500     PERFORM 236-FIND-STATE-BY-NAME.                              135500
135600     IF WS-POSTCOND-IN-REGISTRY                                   135600
135700         MOVE WS-HYP-CONF-WORK    TO ST-CONF(WS-SAVE-IX)          135700
135800         MOVE 'H'                  TO ST-ORIGIN(WS-SAVE-IX)       135800
135900         MOVE WS-ANALYSIS-TIME     TO ST-TIME(WS-SAVE-IX)         135900
136000         MOVE WS-HYP-REASON-WORK   TO ST-HYP-REASON(WS-SAVE-IX)   136000
136100         MOVE WS-HYP-MECH-WORK     TO ST-HYP-MECH(WS-SAVE-IX)     136100
136200     ELSE                                                         136200
136300         ADD 1 TO WS-EVENT-ID-SEQ                                 136300
136400         ADD 1 TO ST-COUNT                                        136400
136500         SET ST-IX TO ST-COUNT                                    136500
136600         MOVE WS-STATE-NAME-WORK   TO ST-NAME(ST-IX)              136600
136700         UNSTRING ST-NAME(ST-IX) DELIMITED BY ':'                 136700
136800             INTO ST-TYPE(ST-IX) ST-HOST(ST-IX)                   136800
136900         END-UNSTRING                                             136900
137000         MOVE 'H'                   TO ST-ORIGIN(ST-IX)           137000
137100         MOVE WS-ANALYSIS-TIME      TO ST-TIME(ST-IX)             137100
137200         MOVE WS-EVENT-ID-SEQ       TO ST-EVENT-ID(ST-IX)         137200
137300         MOVE WS-HYP-CONF-WORK      TO ST-CONF(ST-IX)             137300
137400         MOVE SPACES                TO ST-RULE-NAME(ST-IX)        137400
137500         MOVE 1.0000                TO ST-PEN-TIMEGAP(ST-IX)      137500
137600         MOVE 1.0000                TO ST-PEN-ABSENCE(ST-IX)      137600
137700         MOVE 1.0000                TO ST-PEN-DECAY(ST-IX)        137700
137800         MOVE 1.0000                TO ST-PEN-NEGATIVE(ST-IX)     137800
137900         MOVE SPACE                 TO ST-GAP-FLAG(ST-IX)         137900
138000         MOVE WS-HYP-REASON-WORK    TO ST-HYP-REASON(ST-IX)       138000
138100         MOVE WS-HYP-MECH-WORK      TO ST-HYP-MECH(ST-IX)         138100
138200     END-IF.                                                      138200
138300     ADD 1 TO WS-HYPOTHESIS-COUNT.                                138300
138400*                                                                 138400
138500****************************************************************  138500
138600*    400- NARRATIVES.  MT 01/14/92 INFOSEC-31.  BUILDS THE FIVE   138600
138700*    FIXED CANDIDATE VIEWS OF THE FINAL REGISTRY, SCORES EACH,    138700
138800*    AND RANKS THEM.  THE STATE/RULE INCLUSION FLAGS LIVE IN      138800
138900*    NR-INCLUDE/NR-RULE-INCLUDE SO THE PRINT ROUTINES IN 500-     138900
139000*    NEVER HAVE TO RE-DERIVE MEMBERSHIP.                          139000
139100****************************************************************  139100
139200*                                                                 139200
139300*    BUILDS ALL FIVE FIXED NARRATIVES FROM THE SAME FINISHED      139300
139400*    STATE-REGISTRY AND APPLIED-RULE-LIST - NOTHING IN 410-       139400
139500*    THROUGH 450- EVER ADDS OR CHANGES A STATE ROW, THEY ONLY SET 139500
139600*    MEMBERSHIP FLAGS (NR-INCLUDE / NR-RULE-INCLUDE) DESCRIBING   139600
139700*    WHICH SUBSET OF THE REGISTRY EACH NARRATIVE CLAIMS.          139700
139800*                                                                 139800
139900*    455- MUST RUN BEFORE 460- BECAUSE THE COVERAGE TERM OF THE   139900
140000*    SCORE FORMULA DIVIDES BY THE TOTAL LOGGED-STATE COUNT IT     140000
140100*    COMPUTES.                                                    140100
140200 400-BUILD-NARRATIVES-CONTROL.                                    140200
140300     PERFORM 410-BUILD-NARRATIVE-1-FULL.                          140300
140400     PERFORM 420-BUILD-NARRATIVE-2-CONSERVATIVE.                  140400
140500     PERFORM 430-BUILD-NARRATIVE-3-HIGHCONF.                      140500
140600     PERFORM 440-BUILD-NARRATIVE-4-DIRECT.                        140600
140700     PERFORM 450-BUILD-NARRATIVE-5-MINIMAL.                       140700
140800     PERFORM 455-COUNT-TOTAL-LOGGED-STATES.                       140800
140900     PERFORM 460-SCORE-NARRATIVES                                 140900
141000         VARYING NR-IX FROM 1 BY 1 UNTIL NR-IX > 5.               141000
141100     PERFORM 470-RANK-NARRATIVES.                                 141100
141200*                                                                 141200
141300*                                                                 141300
141400*    NARRATIVE 1, FULL CHAIN - EVERYTHING THE ENGINE KNOWS,       141400
141500*    LOGGED, INFERRED, AND HYPOTHETICAL ALIKE, PLUS EVERY RULE    141500
141600*    THAT FIRED.  THIS IS THE UPPER BOUND ANY OTHER NARRATIVE'S   141600
141700*    STATE COUNT CAN REACH.                                       141700
141800 410-BUILD-NARRATIVE-1-FULL.                                      141800
141900     SET NR-IX TO 1.                                              141900
142000     MOVE 1 TO NR-BUILD-ORDER(NR-IX).                             142000
142100     MOVE 'Full Chain - All States, All Rules' TO NR-DESC(NR-IX). 142100
142200     PERFORM 480-CLEAR-NARRATIVE-ROW.                             142200
142300     PERFORM 481-INCLUDE-ONE-STATE-ALL                            142300
142400         VARYING NR-ST-IX FROM 1 BY 1 UNTIL NR-ST-IX > ST-COUNT.  142400
142500     PERFORM 482-INCLUDE-ONE-RULE-ALL                             142500
142600         VARYING NR-AR-IX FROM 1 BY 1 UNTIL NR-AR-IX > AR-COUNT.  142600
142700*                                                                 142700
142800*                                                                 142800
142900*    NARRATIVE 2 DROPS EVERY ORIGIN H (HYPOTHETICAL) ROW BUT KEEPS142900
143000*    ALL RULES - THE SOC SHIFT LEAD'S PREFERRED VIEW WHEN WRITING 143000
143100*    UP AN INCIDENT FOR SOMEONE WHO WILL ONLY ACCEPT EVIDENCE THE 143100
143200*    COLLECTORS OR THE RULE ENGINE ACTUALLY PRODUCED, NOT A GUESS 143200
143300*    AT A MISSING STEP.                                           143300
143400 420-BUILD-NARRATIVE-2-CONSERVATIVE.                              143400
143500     SET NR-IX TO 2.                                              143500
143600     MOVE 2 TO NR-BUILD-ORDER(NR-IX).                             143600
143700     MOVE 'Conservative - Excludes Hypothetical States'           143700
143800         TO NR-DESC(NR-IX).                                       143800
143900     PERFORM 480-CLEAR-NARRATIVE-ROW.                             143900
144000     PERFORM 485-INCLUDE-ONE-STATE-NONHYP                         144000
144100         VARYING NR-ST-IX FROM 1 BY 1 UNTIL NR-ST-IX > ST-COUNT.  144100
144200     PERFORM 482-INCLUDE-ONE-RULE-ALL                             144200
144300         VARYING NR-AR-IX FROM 1 BY 1 UNTIL NR-AR-IX > AR-COUNT.  144300
144400*                                                                 144400
144500*                                                                 144500
144600*    NARRATIVE 3 FILTERS BOTH STATES AND RULES ON THE SAME 0.5000 144600
144700*    THRESHOLD, INDEPENDENTLY - A STATE CAN MAKE THE CUT WHILE THE144700
144800*    RULE THAT PRODUCED IT DOES NOT (OR VICE VERSA), SINCE ST-CONF144800
144900*    AND AR-CONF ARE COMPUTED AND STORED SEPARATELY.              144900
145000 430-BUILD-NARRATIVE-3-HIGHCONF.                                  145000
145100     SET NR-IX TO 3.                                              145100
145200     MOVE 3 TO NR-BUILD-ORDER(NR-IX).                             145200
145300     MOVE 'High-Confidence - States And Rules Above 0.5'          145300
145400         TO NR-DESC(NR-IX).                                       145400
145500     PERFORM 480-CLEAR-NARRATIVE-ROW.                             145500
145600     PERFORM 486-INCLUDE-ONE-STATE-HIGHCONF                       145600
145700         VARYING NR-ST-IX FROM 1 BY 1 UNTIL NR-ST-IX > ST-COUNT.  145700
145800     PERFORM 487-INCLUDE-ONE-RULE-HIGHCONF                        145800
145900         VARYING NR-AR-IX FROM 1 BY 1 UNTIL NR-AR-IX > AR-COUNT.  145900
146000*                                                                 146000
146100*                                                                 146100
146200*    NARRATIVE 4 KEEPS EVERY LOGGED STATE PLUS ONLY THE MORE-     146200
146300*    CONFIDENT INFERRED ONES (OVER 0.3), AND ONLY THE FIRST TWO   146300
146400*    RULES THAT FIRED - A DELIBERATELY SHORT, HIGH-SIGNAL VIEW OF 146400
146500*    THE MOST DIRECT PATH THROUGH THE LOG.                        146500
146600 440-BUILD-NARRATIVE-4-DIRECT.                                    146600
146700     SET NR-IX TO 4.                                              146700
146800     MOVE 4 TO NR-BUILD-ORDER(NR-IX).                             146800
146900     MOVE 'Direct Path - Observed Plus Confident Inferred'        146900
147000         TO NR-DESC(NR-IX).                                       147000
147100     PERFORM 480-CLEAR-NARRATIVE-ROW.                             147100
147200     PERFORM 488-INCLUDE-ONE-STATE-DIRECT                         147200
147300         VARYING NR-ST-IX FROM 1 BY 1 UNTIL NR-ST-IX > ST-COUNT.  147300
147400     PERFORM 489-INCLUDE-ONE-RULE-DIRECT                          147400
147500         VARYING NR-AR-IX FROM 1 BY 1 UNTIL NR-AR-IX > AR-COUNT.  147500
147600*                                                                 147600
147700*                                                                 147700
147800*    NARRATIVE 5 IS THE FLOOR - OBSERVED STATES ONLY, NO RULE     147800
147900*    FIRINGS CLAIMED AT ALL.  USEFUL AS THE BASELINE AGAINST WHICH147900
148000*    THE OTHER FOUR NARRATIVES' ADDED VALUE CAN BE JUDGED.        148000
148100 450-BUILD-NARRATIVE-5-MINIMAL.                                   148100
148200     SET NR-IX TO 5.                                              148200
148300     MOVE 5 TO NR-BUILD-ORDER(NR-IX).                             148300
148400     MOVE 'Minimal - Observed States Only, No Rules'              148400
148500         TO NR-DESC(NR-IX).                                       148500
148600     PERFORM 480-CLEAR-NARRATIVE-ROW.                             148600
148700     PERFORM 490-INCLUDE-ONE-STATE-LOGGED                         148700
148800         VARYING NR-ST-IX FROM 1 BY 1 UNTIL NR-ST-IX > ST-COUNT.  148800
148900*                                                                 148900
149000*                                                                 149000
149100*    THE FLOOR OF 1 PREVENTS A DIVIDE-BY-ZERO IN 460-'S COVERAGE  149100
149200*    TERM ON A LOG WITH NO LOGGED STATES AT ALL (AN EMPTY OR ALL- 149200
149300*    NOISE SHIFT) - THE COVERAGE SCORE THAT RESULTS IS MEANINGLESS149300
149400*    IN THAT CASE BUT THE JOB STILL RUNS TO COMPLETION RATHER THAN149400
149500*    ABENDING ON A COMPUTE.                                       149500
149600 455-COUNT-TOTAL-LOGGED-STATES.                                   149600
149700     MOVE ZERO TO WS-TOTAL-LOGGED-STATES.                         149700
149800     PERFORM 456-COUNT-ONE-LOGGED-STATE                           149800
149900         VARYING ST-IX FROM 1 BY 1 UNTIL ST-IX > ST-COUNT.        149900
150000     IF WS-TOTAL-LOGGED-STATES = 0                                150000
150100         MOVE 1 TO WS-TOTAL-LOGGED-STATES                         150100
150200     END-IF.                                                      150200
150300*                                                                 150300
150400*                                                                 150400
150500*    ADDS ONE TO THE DENOMINATOR 460- USES WHEN IT COMPUTES A     150500
150600*    NARRATIVE'S AVERAGE CONFIDENCE - ONLY LOGGED STATES COUNT    150600
150700*    TOWARD SCORING, SO AN INFERRED-HEAVY NARRATIVE DOES NOT LOOK 150700
150800*    ARTIFICIALLY STRONGER JUST BECAUSE 200- FILLED IN A LOT OF   150800
150900*    STEPS.                                                       150900
151000 456-COUNT-ONE-LOGGED-STATE.                                      151000
151100     IF ST-ORIGIN-LOGGED(ST-IX)                                   151100
151200         ADD 1 TO WS-TOTAL-LOGGED-STATES                          151200
151300     END-IF.                                                      151300
151400*                                                                 151400
151500*                                                                 151500
151600*    RESETS ONE NARRATIVE ROW BEFORE ITS BUILD PARAGRAPH (410-    151600
151700*    THROUGH 450-) SETS MEMBERSHIP - WITHOUT THIS, A NARRATIVE    151700
151800*    WOULD INHERIT FLAGS LEFT OVER FROM WHATEVER PROGRAM RUN LAST 151800
151900*    USED THIS STORAGE, SINCE NR-ENTRY IS NOT INITIALIZED BY VALUE151900
152000*    CLAUSE.                                                      152000
152100 480-CLEAR-NARRATIVE-ROW.                                         152100
152200     MOVE ZERO TO NR-STATE-COUNT(NR-IX) NR-RULE-COUNT(NR-IX)      152200
152300                  NR-OBSERVED-CNT(NR-IX) NR-INFERRED-CNT(NR-IX)   152300
152400                  NR-HYPOTH-CNT(NR-IX).                           152400
152500     MOVE 0.0000 TO NR-SCORE(NR-IX).                              152500
152600     PERFORM 483-CLEAR-ONE-INCLUDE-FLAG                           152600
152700         VARYING NR-ST-IX FROM 1 BY 1 UNTIL NR-ST-IX > 100.       152700
152800     PERFORM 484-CLEAR-ONE-RULE-FLAG                              152800
152900         VARYING NR-AR-IX FROM 1 BY 1 UNTIL NR-AR-IX > 4.         152900
153000*                                                                 153000
153100*                                                                 153100
153200*    UNCONDITIONAL INCLUDE - NARRATIVE 1 CLAIMS EVERY ROW IN THE  153200
153300*    REGISTRY.                                                    153300
153400 481-INCLUDE-ONE-STATE-ALL.                                       153400
153500     MOVE 'Y' TO NR-INCLUDE(NR-IX, NR-ST-IX).                     153500
153600     ADD 1 TO NR-STATE-COUNT(NR-IX).                              153600
153700*                                                                 153700
153800*                                                                 153800
153900*    UNCONDITIONAL INCLUDE - NARRATIVE 1 CLAIMS EVERY ENTRY IN THE153900
154000*    APPLIED-RULE-LIST.                                           154000
154100 482-INCLUDE-ONE-RULE-ALL.                                        154100
154200     MOVE 'Y' TO NR-RULE-INCLUDE(NR-IX, NR-AR-IX).                154200
154300     ADD 1 TO NR-RULE-COUNT(NR-IX).                               154300
154400*                                                                 154400
154500*                                                                 154500
154600*    ONE NR-INCLUDE CELL PER STATE ROW, RESET BEFORE THE NARRATIVE154600
154700*    BUILD PARAGRAPH DECIDES MEMBERSHIP.                          154700
154800 483-CLEAR-ONE-INCLUDE-FLAG.                                      154800
154900     MOVE 'N' TO NR-INCLUDE(NR-IX, NR-ST-IX).                     154900
155000*                                                                 155000
155100*                                                                 155100
155200*    ONE NR-RULE-INCLUDE CELL PER APPLIED-RULE-LIST ENTRY, RESET  155200
155300*    THE SAME WAY AS 483- DOES FOR STATES - KEPT AS A SEPARATE    155300
155400*    PARAGRAPH BECAUSE THE TWO TABLES HAVE DIFFERENT ROW COUNTS   155400
155500*    (ST-COUNT VS AR-COUNT) AND SO NEED DIFFERENT VARYING LIMITS  155500
155600*    IN 480-.                                                     155600
155700 484-CLEAR-ONE-RULE-FLAG.                                         155700
155800     MOVE 'N' TO NR-RULE-INCLUDE(NR-IX, NR-AR-IX).                155800
155900*                                                                 155900
156000*                                                                 156000
156100*    LOGGED OR INFERRED, NEVER HYPOTHETICAL - THE ONE TEST THAT   156100
156200*    DEFINES "CONSERVATIVE" FOR NARRATIVE 2.                      156200
156300 485-INCLUDE-ONE-STATE-NONHYP.                                    156300
156400     IF NOT ST-ORIGIN-HYPOTHETICAL(NR-ST-IX)                      156400
156500         MOVE 'Y' TO NR-INCLUDE(NR-IX, NR-ST-IX)                  156500
156600         ADD 1 TO NR-STATE-COUNT(NR-IX)                           156600
156700     END-IF.                                                      156700
156800*                                                                 156800
156900*                                                                 156900
157000*    STRICT > 0.5000, NOT >= - A STATE SITTING EXACTLY AT 0.5000  157000
157100*    IS EXCLUDED FROM NARRATIVE 3, CONSISTENT WITH 487-'S         157100
157200*    IDENTICAL THRESHOLD TEST ON RULES.                           157200
157300 486-INCLUDE-ONE-STATE-HIGHCONF.                                  157300
157400     IF ST-CONF(NR-ST-IX) > 0.5000                                157400
157500         MOVE 'Y' TO NR-INCLUDE(NR-IX, NR-ST-IX)                  157500
157600         ADD 1 TO NR-STATE-COUNT(NR-IX)                           157600
157700     END-IF.                                                      157700
157800*                                                                 157800
157900*                                                                 157900
158000*    A RULE IS LISTED IN NARRATIVE 3 ONLY IF THE APPLIED-RULE     158000
158100*    ENTRY'S OWN CONFIDENCE CLEARED 0.5000 WHEN IT FIRED - THE    158100
158200*    SAME THRESHOLD 486- USES FOR STATES, APPLIED HERE TO THE     158200
158300*    RULE-LEVEL LIST SO THE REPORT'S 'RULES USED' SECTION MATCHES 158300
158400*    THE STATES ACTUALLY SHOWN.                                   158400
158500 487-INCLUDE-ONE-RULE-HIGHCONF.                                   158500
158600     IF AR-CONF(NR-AR-IX) > 0.5000                                158600
158700         MOVE 'Y' TO NR-RULE-INCLUDE(NR-IX, NR-AR-IX)             158700
158800         ADD 1 TO NR-RULE-COUNT(NR-IX)                            158800
158900     END-IF.                                                      158900
159000*                                                                 159000
159100*                                                                 159100
159200*    LOGGED STATES ALWAYS IN; INFERRED STATES IN ONLY ABOVE 0.3000159200
159300*    CONFIDENCE; HYPOTHETICAL STATES NEVER IN - THE MIDDLE GROUND 159300
159400*    BETWEEN NARRATIVE 2'S CONSERVATISM AND NARRATIVE 1'S         159400
159500*    EVERYTHING.                                                  159500
159600 488-INCLUDE-ONE-STATE-DIRECT.                                    159600
159700     IF ST-ORIGIN-LOGGED(NR-ST-IX)                                159700
159800         MOVE 'Y' TO NR-INCLUDE(NR-IX, NR-ST-IX)                  159800
159900         ADD 1 TO NR-STATE-COUNT(NR-IX)                           159900
160000     ELSE                                                         160000
160100         IF ST-ORIGIN-INFERRED(NR-ST-IX)                          160100
160200            AND ST-CONF(NR-ST-IX) > 0.3000                        160200
160300             MOVE 'Y' TO NR-INCLUDE(NR-IX, NR-ST-IX)              160300
160400             ADD 1 TO NR-STATE-COUNT(NR-IX)                       160400
160500         END-IF                                                   160500
160600     END-IF.                                                      160600
160700*                                                                 160700
160800*    FIRST TWO RULES IN FIRING ORDER - FEWER THAN TWO MEANS ALL   160800
160900*    OF THEM, SINCE NR-AR-IX NEVER EXCEEDS AR-COUNT.              160900
161000*                                                                 161000
161100*    NARRATIVE 4 INCLUDES ONLY THE FIRST TWO RULE-TABLE ENTRIES BY161100
161200*    POSITION (AR-IX <= 2), NOT BY NAME OR CONFIDENCE - THIS IS   161200
161300*    DELIBERATE PER INFOSEC-31; 'DIRECT' MEANS THE TWO RULES SOC  161300
161400*    CONSIDERS THE CORE ATTACK PATH, REGARDLESS OF WHAT ELSE FIRED161400
161500*    DURING THIS RUN'S INFERENCE PASSES.                          161500
161600 489-INCLUDE-ONE-RULE-DIRECT.                                     161600
161700     IF NR-AR-IX <= 2                                             161700
161800         MOVE 'Y' TO NR-RULE-INCLUDE(NR-IX, NR-AR-IX)             161800
161900         ADD 1 TO NR-RULE-COUNT(NR-IX)                            161900
162000     END-IF.                                                      162000
162100*                                                                 162100
162200*                                                                 162200
162300*    THE SAME LOGGED-ONLY TEST AS 456-COUNT-ONE-LOGGED-STATE,     162300
162400*    APPLIED HERE TO SET MEMBERSHIP INSTEAD OF TO COUNT.          162400
162500 490-INCLUDE-ONE-STATE-LOGGED.                                    162500
162600     IF ST-ORIGIN-LOGGED(NR-ST-IX)                                162600
162700         MOVE 'Y' TO NR-INCLUDE(NR-IX, NR-ST-IX)                  162700
162800         ADD 1 TO NR-STATE-COUNT(NR-IX)                           162800
162900     END-IF.                                                      162900
163000*                                                                 163000
163100*    SCORE = .4(AVG CONF) + .3(COVERAGE) + .2(COMPLEXITY)         163100
163200*            + .1(HYP PENALTY).  AN EMPTY STATE SET SCORES ZERO   163200
163300*            WITHOUT EVER DIVIDING BY IT.                         163300
163400*                                                                 163400
163500*    SCORE = .4(AVERAGE CONFIDENCE OF INCLUDED STATES) +          163500
163600*    .3(COVERAGE OF THE LOGGED STATES) + .2(COMPLEXITY, WHICH     163600
163700*    REWARDS FEWER RULE FIRINGS) + .1(HYPOTHESIS PENALTY).  MT    163700
163800*    01/14/92 INFOSEC-31 - THE WEIGHTS WERE SOC'S OWN CHOICE AND  163800
163900*    HAVE NEVER BEEN REVISITED.                                   163900
164000*                                                                 164000
164100*    COMPLEXITY = 1 / (1 + 0.1 * RULE-COUNT) REWARDS THE SHORTER, 164100
164200*    SIMPLER EXPLANATION OF THE SAME EVIDENCE - A NARRATIVE THAT  164200
164300*    NEEDS FOUR RULE FIRINGS TO EXPLAIN THE SAME STATES AS ONE    164300
164400*    THAT NEEDS TWO SCORES LOWER ON THIS TERM, EVEN IF BOTH COVER 164400
164500*    THE SAME GROUND.                                             164500
164600*                                                                 164600
164700*    HYPOTHESIS PENALTY IS 0.8 RAISED TO THE HYPOTHETICAL-STATE   164700
164800*    COUNT (SEE 462-) - EVERY GUESSED STEP A NARRATIVE LEANS ON   164800
164900*    COSTS IT SOME OF THIS TERM, SINCE A HYPOTHESIS IS BY         164900
165000*    DEFINITION UNCONFIRMED.                                      165000
165100 460-SCORE-NARRATIVES.                                            165100
165200     IF NR-STATE-COUNT(NR-IX) = 0                                 165200
165300         MOVE 0.0000 TO NR-SCORE(NR-IX)                           165300
165400     ELSE                                                         165400
165500         MOVE ZERO TO WS-SUM-CONF                                 165500
165600         MOVE ZERO TO NR-OBSERVED-CNT(NR-IX)                      165600
165700                      NR-INFERRED-CNT(NR-IX)                      165700
165800                      NR-HYPOTH-CNT(NR-IX)                        165800
165900         PERFORM 461-SUM-ONE-NARR-STATE                           165900
166000             VARYING NR-ST-IX FROM 1 BY 1                         166000
166100                 UNTIL NR-ST-IX > ST-COUNT                        166100
166200         COMPUTE WS-AVG-CONF ROUNDED =                            166200
166300             WS-SUM-CONF / NR-STATE-COUNT(NR-IX)                  166300
166400         COMPUTE WS-COVERAGE ROUNDED =                            166400
166500             NR-OBSERVED-CNT(NR-IX) / WS-TOTAL-LOGGED-STATES      166500
166600         COMPUTE WS-COMPLEXITY ROUNDED =                          166600
166700             1 / (1 + (0.1 * NR-RULE-COUNT(NR-IX)))               166700
166800         MOVE 1.0000 TO WS-HYP-PENALTY                            166800
166900         IF NR-HYPOTH-CNT(NR-IX) > 0                              166900
167000             PERFORM 462-HYP-MULT-LOOP                            167000
167100                 NR-HYPOTH-CNT(NR-IX) TIMES                       167100
167200         END-IF                                                   167200
167300*        WEIGHTS SUM TO 1.0 BY CONSTRUCTION - 40/30/20/10 PUTS    167300
167400*        EVIDENCE STRENGTH FIRST, BREADTH OF COVERAGE SECOND,     167400
167500*        SIMPLICITY THIRD, AND PENALIZES GUESSWORK LAST.  INFOSEC-167500
167600*        44 CHOSE THESE WEIGHTS WHEN THE COMPARISON SECTION WAS   167600
167700*        ADDED; THEY HAVE NOT BEEN TUNED SINCE.                   167700
167800         COMPUTE NR-SCORE(NR-IX) ROUNDED =                        167800
167900             (0.4 * WS-AVG-CONF) + (0.3 * WS-COVERAGE)            167900
168000             + (0.2 * WS-COMPLEXITY) + (0.1 * WS-HYP-PENALTY)     168000
168100     END-IF.                                                      168100
168200*                                                                 168200
168300*                                                                 168300
168400*    ACCUMULATES THE CONFIDENCE SUM FOR THE AVERAGE TERM AND, IN  168400
168500*    THE SAME PASS, COUNTS HOW MANY OF THE NARRATIVE'S INCLUDED   168500
168600*    STATES ARE EACH ORIGIN - THE THREE COUNTS DRIVE THE REPORT'S 168600
168700*    OBSERVED/INFERRED/HYPOTHETICAL BREAKOUT LINES AS WELL AS THE 168700
168800*    COVERAGE TERM ABOVE.                                         168800
168900 461-SUM-ONE-NARR-STATE.                                          168900
169000     IF NR-INCLUDE(NR-IX, NR-ST-IX) = 'Y'                         169000
169100         ADD ST-CONF(NR-ST-IX) TO WS-SUM-CONF                     169100
169200         IF ST-ORIGIN-LOGGED(NR-ST-IX)                            169200
169300             ADD 1 TO NR-OBSERVED-CNT(NR-IX)                      169300
169400         END-IF                                                   169400
169500         IF ST-ORIGIN-INFERRED(NR-ST-IX)                          169500
169600             ADD 1 TO NR-INFERRED-CNT(NR-IX)                      169600
169700         END-IF                                                   169700
169800         IF ST-ORIGIN-HYPOTHETICAL(NR-ST-IX)                      169800
169900             ADD 1 TO NR-HYPOTH-CNT(NR-IX)                        169900
170000         END-IF                                                   170000
170100     END-IF.                                                      170100
170200*                                                                 170200
170300*                                                                 170300
170400*    ONE 0.8 MULTIPLY PER HYPOTHETICAL STATE THE NARRATIVE        170400
170500*    INCLUDES - SAME SHAPE AS 246-NEG-MULT-LOOP, DIFFERENT FACTOR.170500
170600 462-HYP-MULT-LOOP.                                               170600
170700     COMPUTE WS-HYP-PENALTY ROUNDED = WS-HYP-PENALTY * 0.8.       170700
170800*                                                                 170800
170900*    STABLE SELECTION SORT, SCORE DESCENDING - ONLY 5 ROWS, A     170900
171000*    SORT VERB WOULD BE OVERKILL.  TIES KEEP BUILD ORDER SINCE    171000
171100*    NR-IX IS SCANNED LOW TO HIGH AND ONLY A STRICT > REPLACES    171100
171200*    THE CURRENT BEST.                                            171200
171300*                                                                 171300
171400*    PRODUCES NR-RANK(1) THROUGH NR-RANK(5), HIGHEST SCORE FIRST. 171400
171500*    THE REPORT ONLY EVER PRINTS THE TOP THREE (SEE 500-PRINT-    171500
171600*    REPORT-CONTROL'S VARYING RK-IX UNTIL > 3) BUT ALL FIVE ARE   171600
171700*    RANKED HERE SINCE 530-PRINT-NARRATIVE-COMPARISON ALSO WALKS  171700
171800*    THE TOP THREE BY RANK, NOT BY BUILD ORDER.                   171800
171900 470-RANK-NARRATIVES.                                             171900
172000     PERFORM 471-CLEAR-ONE-PICKED-FLAG                            172000
172100         VARYING NR-IX FROM 1 BY 1 UNTIL NR-IX > 5.               172100
172200     PERFORM 472-PICK-ONE-RANK                                    172200
172300         VARYING RK-IX FROM 1 BY 1 UNTIL RK-IX > 5.               172300
172400*                                                                 172400
172500*                                                                 172500
172600*    CLEARS THE SELECTION-SORT PICKED FLAG FOR ALL FIVE NARRATIVES172600
172700*    BEFORE 472- STARTS PICKING THEM OFF HIGHEST SCORE FIRST.     172700
172800 471-CLEAR-ONE-PICKED-FLAG.                                       172800
172900     MOVE 'N' TO WS-NARR-PICKED(NR-IX).                           172900
173000*                                                                 173000
173100*                                                                 173100
173200*    ONE PASS FINDS THE HIGHEST-SCORING NARRATIVE NOT YET PICKED; 173200
173300*    THE -1.0000 STARTING VALUE FOR WS-BEST-SCORE-WORK GUARANTEES 173300
173400*    THE FIRST UNPICKED CANDIDATE EXAMINED ALWAYS BEATS IT, SINCE 173400
173500*    NR-SCORE CAN NEVER BE NEGATIVE.                              173500
173600 472-PICK-ONE-RANK.                                               173600
173700     MOVE ZERO TO WS-BEST-IX-WORK.                                173700
173800     MOVE -1.0000 TO WS-BEST-SCORE-WORK.                          173800
173900     PERFORM 473-CHECK-ONE-CANDIDATE                              173900
174000         VARYING NR-IX FROM 1 BY 1 UNTIL NR-IX > 5.               174000
174100     MOVE 'Y' TO WS-NARR-PICKED(WS-BEST-IX-WORK).                 174100
174200     MOVE WS-BEST-IX-WORK TO NR-RANK(RK-IX).                      174200
174300*                                                                 174300
174400*                                                                 174400
174500*    STRICT > KEEPS TIES AT BUILD ORDER - IF TWO NARRATIVES TIE   174500
174600*    EXACTLY, THE LOWER-NUMBERED ONE (EXAMINED FIRST BY THE       174600
174700*    VARYING NR-IX) IS THE ONE THAT STAYS AS WS-BEST-IX-WORK.     174700
174800 473-CHECK-ONE-CANDIDATE.                                         174800
174900     IF WS-NARR-PICKED(NR-IX) = 'N'                               174900
175000         IF NR-SCORE(NR-IX) > WS-BEST-SCORE-WORK                  175000
175100             MOVE NR-SCORE(NR-IX) TO WS-BEST-SCORE-WORK           175100
175200             MOVE NR-IX TO WS-BEST-IX-WORK                        175200
175300         END-IF                                                   175300
175400     END-IF.                                                      175400
175500****************************************************************  175500
175600*    500- REPORTING.  MT 01/14/92 INFOSEC-31, COMPARISON AND      175600
175700*    RECOMMENDATION ADDED JF 10/11/94 INFOSEC-44.  EVERY LINE     175700
175800*    GOES THROUGH 506-WRITE-REPORT-LINE SO THE SCRATCH BUFFER IS  175800
175900*    ALWAYS BLANKED BEHIND IT - NO LEFTOVER TEXT CAN BLEED FROM   175900
176000*    ONE LINE INTO THE NEXT.                                      176000
176100****************************************************************  176100
176200*                                                                 176200
176300*    SIX SECTIONS IN A FIXED ORDER: HEADER, TOP-THREE NARRATIVES, 176300
176400*    COMPARISON, RECOMMENDATION, RECONSTRUCTED NARRATIVE (RULE-   176400
176500*    FIRING ORDER), STATE CONFIDENCE SCORES (GLOBAL VIEW).  SOC'S 176500
176600*    OWN REVIEW OF THE INFOSEC-31/44 FUNCTIONAL SPEC FIXED THIS   176600
176700*    ORDERING AND IT HAS NOT CHANGED SINCE.                       176700
176800 500-PRINT-REPORT-CONTROL.                                        176800
176900     PERFORM 501-PRINT-HEADER.                                    176900
177000     PERFORM 510-PRINT-ONE-NARRATIVE                              177000
177100         VARYING RK-IX FROM 1 BY 1 UNTIL RK-IX > 3.               177100
177200     PERFORM 530-PRINT-NARRATIVE-COMPARISON.                      177200
177300     PERFORM 545-PRINT-RECOMMENDATION.                            177300
177400     PERFORM 550-PRINT-RECONSTRUCTED-NARRATIVE.                   177400
177500     PERFORM 560-PRINT-STATE-CONFIDENCE-SCORES.                   177500
177600*                                                                 177600
177700*                                                                 177700
177800*    JUST A TITLE BETWEEN TWO SEPARATOR LINES - NO RUN-DATE OR    177800
177900*    PAGE-COUNT BANNER, SINCE THIS REPORT IS READ ONLINE BY THE   177900
178000*    DUTY ANALYST, NOT FILED AS A PRINTED DECK.                   178000
178100 501-PRINT-HEADER.                                                178100
178200     PERFORM 505-WRITE-SEPARATOR-LINE.                            178200
178300     MOVE 'COMPETING ATTACK NARRATIVES' TO RPT-LINE-TEXT.         178300
178400     PERFORM 506-WRITE-REPORT-LINE.                               178400
178500     PERFORM 505-WRITE-SEPARATOR-LINE.                            178500
178600*                                                                 178600
178700*                                                                 178700
178800*    THE SAME 90 '=' CHARACTERS BETWEEN EVERY MAJOR SECTION OF THE178800
178900*    REPORT - RPT-SEPARATOR-LINE IS BUILT ONCE BY VALUE CLAUSE IN 178900
179000*    RPTLINES AND NEVER MODIFIED.                                 179000
179100 505-WRITE-SEPARATOR-LINE.                                        179100
179200     MOVE RPT-SEP-CHARS TO REPORT-RECORD.                         179200
179300     WRITE REPORT-RECORD.                                         179300
179400*                                                                 179400
179500*                                                                 179500
179600*    EVERY PRINT PARAGRAPH IN 500- GOES THROUGH HERE SO THE BLANK-179600
179700*    AFTER-WRITE IS GUARANTEED - A PARAGRAPH THAT BUILT RPT-LINE- 179700
179800*    TEXT WITH STRING AND FORGOT TO CLEAR IT WOULD OTHERWISE BLEED179800
179900*    TRAILING CHARACTERS FROM A LONG LINE INTO A SHORTER LINE     179900
180000*    PRINTED RIGHT AFTER IT.                                      180000
180100 506-WRITE-REPORT-LINE.                                           180100
180200     MOVE RPT-LINE-TEXT TO REPORT-RECORD.                         180200
180300     WRITE REPORT-RECORD.                                         180300
180400     MOVE SPACES TO RPT-LINE-TEXT.                                180400
180500*                                                                 180500
180600*                                                                 180600
180700*    PRINTS ONE OF THE TOP THREE NARRATIVES, IN RANK ORDER (SET   180700
180800*    NR-IX TO NR-RANK(RK-IX), NOT TO RK-IX ITSELF) - RANK 1 IS THE180800
180900*    HIGHEST SCORER REGARDLESS OF WHICH OF THE FIVE BUILD-ORDER   180900
181000*    SLOTS IT CAME FROM.                                          181000
181100*                                                                 181100
181200*    WS-DISP-1 AND WS-DISP-4 EXIST BECAUSE STRING WILL NOT TAKE A 181200
181300*    COMP ITEM AS A SOURCE ON THIS COMPILER - NR-BUILD-ORDER AND  181300
181400*    NR-STATE-COUNT ARE MOVED TO A DISPLAY-NUMERIC SCRATCH FIELD  181400
181500*    FIRST, THEN STRUNG.                                          181500
181600 510-PRINT-ONE-NARRATIVE.                                         181600
181700     SET NR-IX TO NR-RANK(RK-IX).                                 181700
181800     PERFORM 505-WRITE-SEPARATOR-LINE.                            181800
181900     MOVE NR-SCORE(NR-IX) TO RPT-SCORE-3DEC.                      181900
182000     MOVE NR-BUILD-ORDER(NR-IX) TO WS-DISP-1.                     182000
182100     MOVE 1 TO WS-STR-PTR.                                        182100
182200     STRING 'NARRATIVE #' DELIMITED BY SIZE                       182200
182300            WS-DISP-1      DELIMITED BY SIZE                      182300
182400            ' - SCORE: '   DELIMITED BY SIZE                      182400
182500            RPT-SCORE-3DEC DELIMITED BY SIZE                      182500
182600         INTO RPT-LINE-TEXT                                       182600
182700         WITH POINTER WS-STR-PTR                                  182700
182800     END-STRING.                                                  182800
182900     PERFORM 506-WRITE-REPORT-LINE.                               182900
183000     MOVE NR-DESC(NR-IX) TO RPT-LINE-TEXT.                        183000
183100     PERFORM 506-WRITE-REPORT-LINE.                               183100
183200     MOVE NR-STATE-COUNT(NR-IX) TO WS-DISP-4.                     183200
183300     MOVE 1 TO WS-STR-PTR.                                        183300
183400     STRING 'STATE COUNT: ' DELIMITED BY SIZE                     183400
183500            WS-DISP-4        DELIMITED BY SIZE                    183500
183600         INTO RPT-LINE-TEXT                                       183600
183700         WITH POINTER WS-STR-PTR                                  183700
183800     END-STRING.                                                  183800
183900     PERFORM 506-WRITE-REPORT-LINE.                               183900
184000     PERFORM 515-PRINT-NARR-GROUP-OBSERVED.                       184000
184100     PERFORM 520-PRINT-NARR-GROUP-INFERRED.                       184100
184200     PERFORM 525-PRINT-NARR-GROUP-HYPOTHETICAL.                   184200
184300     MOVE NR-RULE-COUNT(NR-IX) TO WS-DISP-4.                      184300
184400     MOVE 1 TO WS-STR-PTR.                                        184400
184500     STRING 'RULES APPLIED: ' DELIMITED BY SIZE                   184500
184600            WS-DISP-4          DELIMITED BY SIZE                  184600
184700         INTO RPT-LINE-TEXT                                       184700
184800         WITH POINTER WS-STR-PTR                                  184800
184900     END-STRING.                                                  184900
185000     PERFORM 506-WRITE-REPORT-LINE.                               185000
185100     PERFORM 529-PRINT-ONE-NARR-RULE                              185100
185200         VARYING NR-AR-IX FROM 1 BY 1 UNTIL NR-AR-IX > AR-COUNT.  185200
185300*                                                                 185300
185400*    OBSERVED AND HYPOTHETICAL STATES WITHIN A NARRATIVE PRINT    185400
185500*    NAME ASCENDING; INFERRED STATES PRINT CONFIDENCE DESCENDING  185500
185600*    - SEE REPORTS SECTION OF THE INFOSEC-31 FUNCTIONAL SPEC.     185600
185700*                                                                 185700
185800*    COLLECTS THE NARRATIVE'S OBSERVED-ORIGIN STATES INTO WS-     185800
185900*    PRINT-ORDER, SORTS THEM NAME ASCENDING (915-), THEN PRINTS   185900
186000*    THROUGH THE SHARED 517- LINE BUILDER.  520- AND 525- FOLLOW  186000
186100*    THE SAME THREE-STEP SHAPE FOR THE OTHER TWO ORIGINS.         186100
186200 515-PRINT-NARR-GROUP-OBSERVED.                                   186200
186300     MOVE ZERO TO WS-PRINT-COUNT.                                 186300
186400     PERFORM 516-COLLECT-ONE-OBSERVED                             186400
186500         VARYING NR-ST-IX FROM 1 BY 1 UNTIL NR-ST-IX > ST-COUNT.  186500
186600     IF WS-PRINT-COUNT > 0                                        186600
186700         PERFORM 915-SORT-INDEX-BY-NAME-ASC                       186700
186800     END-IF.                                                      186800
186900     MOVE WS-PRINT-COUNT TO WS-DISP-4.                            186900
187000     MOVE 1 TO WS-STR-PTR.                                        187000
187100     STRING 'OBSERVED (' DELIMITED BY SIZE                        187100
187200            WS-DISP-4     DELIMITED BY SIZE                       187200
187300            '):'          DELIMITED BY SIZE                       187300
187400         INTO RPT-LINE-TEXT                                       187400
187500         WITH POINTER WS-STR-PTR                                  187500
187600     END-STRING.                                                  187600
187700     PERFORM 506-WRITE-REPORT-LINE.                               187700
187800     PERFORM 517-PRINT-ONE-STATE-LINE                             187800
187900         VARYING K FROM 1 BY 1 UNTIL K > WS-PRINT-COUNT.          187900
188000*                                                                 188000
188100*                                                                 188100
188200*    BOTH TESTS MUST HOLD - INCLUDED IN THIS NARRATIVE AND ORIGIN 188200
188300*    LOGGED - SINCE A STATE CAN BE LOGGED BUT STILL EXCLUDED FROM 188300
188400*    A GIVEN NARRATIVE (NONE OF THE FIVE CURRENT NARRATIVES       188400
188500*    EXCLUDE A LOGGED STATE TODAY, BUT THE TEST DOES NOT ASSUME   188500
188600*    THAT).                                                       188600
188700 516-COLLECT-ONE-OBSERVED.                                        188700
188800     IF NR-INCLUDE(NR-IX, NR-ST-IX) = 'Y'                         188800
188900        AND ST-ORIGIN-LOGGED(NR-ST-IX)                            188900
189000         ADD 1 TO WS-PRINT-COUNT                                  189000
189100         MOVE NR-ST-IX TO WS-PRINT-ORDER(WS-PRINT-COUNT)          189100
189200     END-IF.                                                      189200
189300*                                                                 189300
189400*    SHARED "<NAME>: 9.99" LINE BUILDER - USED BY BOTH THE PER-   189400
189500*    NARRATIVE GROUPS AND THE GLOBAL OBSERVED GROUP.              189500
189600*                                                                 189600
189700*    TWO-LEADING-SPACE INDENT MATCHES THE HEADER'S COLUMN FOR A   189700
189800*    NESTED LIST ITEM.  RPT-CONF-2DEC IS EDITED (PIC 9.9999)      189800
189900*    BEFORE THE STRING SO THE DECIMAL POINT LANDS IN THE SAME     189900
190000*    COLUMN ON EVERY LINE, WHETHER THE CONFIDENCE IS 0.3000 OR    190000
190100*    1.0000.                                                      190100
190200 517-PRINT-ONE-STATE-LINE.                                        190200
190300     MOVE ST-CONF(WS-SORTED-ORDER(K)) TO RPT-CONF-2DEC.           190300
190400     MOVE 1 TO WS-STR-PTR.                                        190400
190500     STRING '  ' DELIMITED BY SIZE                                190500
190600            ST-NAME(WS-SORTED-ORDER(K)) DELIMITED BY SPACE        190600
190700            ': '  DELIMITED BY SIZE                               190700
190800            RPT-CONF-2DEC DELIMITED BY SIZE                       190800
190900         INTO RPT-LINE-TEXT                                       190900
191000         WITH POINTER WS-STR-PTR                                  191000
191100     END-STRING.                                                  191100
191200     PERFORM 506-WRITE-REPORT-LINE.                               191200
191300*                                                                 191300
191400*                                                                 191400
191500*    SAME SHAPE AS 515- BUT SORTED CONFIDENCE DESCENDING (910-)   191500
191600*    RATHER THAN NAME ASCENDING - INFERRED STATES ARE MOST        191600
191700*    USEFULLY READ STRONGEST EVIDENCE FIRST.                      191700
191800 520-PRINT-NARR-GROUP-INFERRED.                                   191800
191900     MOVE ZERO TO WS-PRINT-COUNT.                                 191900
192000     PERFORM 521-COLLECT-ONE-INFERRED                             192000
192100         VARYING NR-ST-IX FROM 1 BY 1 UNTIL NR-ST-IX > ST-COUNT.  192100
192200     IF WS-PRINT-COUNT > 0                                        192200
192300         PERFORM 910-SORT-INDEX-DESCENDING                        192300
192400     END-IF.                                                      192400
192500     MOVE WS-PRINT-COUNT TO WS-DISP-4.                            192500
192600     MOVE 1 TO WS-STR-PTR.                                        192600
192700     STRING 'INFERRED (' DELIMITED BY SIZE                        192700
192800            WS-DISP-4     DELIMITED BY SIZE                       192800
192900            '):'          DELIMITED BY SIZE                       192900
193000         INTO RPT-LINE-TEXT                                       193000
193100         WITH POINTER WS-STR-PTR                                  193100
193200     END-STRING.                                                  193200
193300     PERFORM 506-WRITE-REPORT-LINE.                               193300
193400     PERFORM 517-PRINT-ONE-STATE-LINE                             193400
193500         VARYING K FROM 1 BY 1 UNTIL K > WS-PRINT-COUNT.          193500
193600*                                                                 193600
193700*                                                                 193700
193800*    SAME SHAPE AS 516- BUT TESTS ST-ORIGIN-INFERRED INSTEAD OF   193800
193900*    ST-ORIGIN-LOGGED - THE NARRATIVE SECTIONS ALWAYS PRINT IN THE193900
194000*    ORDER LOGGED, INFERRED, HYPOTHETICAL SO THE READER SEES      194000
194100*    GROUND TRUTH BEFORE ANYTHING THE ENGINE GUESSED.             194100
194200 521-COLLECT-ONE-INFERRED.                                        194200
194300     IF NR-INCLUDE(NR-IX, NR-ST-IX) = 'Y'                         194300
194400        AND ST-ORIGIN-INFERRED(NR-ST-IX)                          194400
194500         ADD 1 TO WS-PRINT-COUNT                                  194500
194600         MOVE NR-ST-IX TO WS-PRINT-ORDER(WS-PRINT-COUNT)          194600
194700     END-IF.                                                      194700
194800*                                                                 194800
194900*                                                                 194900
195000*    SAME SHAPE AS 515-, NAME ASCENDING AGAIN - THERE ARE AT MOST 195000
195100*    TWO HYPOTHESES PER RUN (310- AND 320- EACH FILE AT MOST ONE),195100
195200*    SO THE SORT ORDER RARELY MATTERS IN PRACTICE.                195200
195300 525-PRINT-NARR-GROUP-HYPOTHETICAL.                               195300
195400     MOVE ZERO TO WS-PRINT-COUNT.                                 195400
195500     PERFORM 526-COLLECT-ONE-HYPOTHETICAL                         195500
195600         VARYING NR-ST-IX FROM 1 BY 1 UNTIL NR-ST-IX > ST-COUNT.  195600
195700     IF WS-PRINT-COUNT > 0                                        195700
195800         PERFORM 915-SORT-INDEX-BY-NAME-ASC                       195800
195900     END-IF.                                                      195900
196000     MOVE WS-PRINT-COUNT TO WS-DISP-4.                            196000
196100     MOVE 1 TO WS-STR-PTR.                                        196100
196200     STRING 'HYPOTHETICAL (' DELIMITED BY SIZE                    196200
196300            WS-DISP-4         DELIMITED BY SIZE                   196300
196400            '):'              DELIMITED BY SIZE                   196400
196500         INTO RPT-LINE-TEXT                                       196500
196600         WITH POINTER WS-STR-PTR                                  196600
196700     END-STRING.                                                  196700
196800     PERFORM 506-WRITE-REPORT-LINE.                               196800
196900     PERFORM 517-PRINT-ONE-STATE-LINE                             196900
197000         VARYING K FROM 1 BY 1 UNTIL K > WS-PRINT-COUNT.          197000
197100*                                                                 197100
197200*                                                                 197200
197300*    SAME SHAPE AGAIN, ST-ORIGIN-HYPOTHETICAL THIS TIME - THE     197300
197400*    THIRD AND LAST OF THE THREE COLLECT-BY-ORIGIN PARAGRAPHS     197400
197500*    (516-/521-/526-) THAT FEED 510-'S PER-NARRATIVE STATE        197500
197600*    LISTING.                                                     197600
197700 526-COLLECT-ONE-HYPOTHETICAL.                                    197700
197800     IF NR-INCLUDE(NR-IX, NR-ST-IX) = 'Y'                         197800
197900        AND ST-ORIGIN-HYPOTHETICAL(NR-ST-IX)                      197900
198000         ADD 1 TO WS-PRINT-COUNT                                  198000
198100         MOVE NR-ST-IX TO WS-PRINT-ORDER(WS-PRINT-COUNT)          198100
198200     END-IF.                                                      198200
198300*                                                                 198300
198400*                                                                 198400
198500*    RIGHT-TRIMS BOTH RULE NAME AND TACTIC THROUGH 940- BEFORE    198500
198600*    STRINGING THEM - RU-NAME/AR-NAME CARRY EMBEDDED SPACES       198600
198700*    ("PRIVILEGE ESCALATION ON A"), SO DELIMITED BY SPACE ON THE  198700
198800*    WHOLE 30-BYTE FIELD WOULD CUT THE STRING OFF AT THE FIRST    198800
198900*    WORD.                                                        198900
199000*    ONE STRING STATEMENT COULD NOT DO BOTH TRIMMED FIELDS AT     199000
199100*    ONCE SINCE EACH NEEDS ITS OWN CALL TO 940- FIRST - WS-STR-   199100
199200*    PTR CARRIES FORWARD BETWEEN THE TWO STRING VERBS SO THE      199200
199300*    SECOND PICKS UP WHERE THE FIRST LEFT OFF.                    199300
199400 529-PRINT-ONE-NARR-RULE.                                         199400
199500     IF NR-RULE-INCLUDE(NR-IX, NR-AR-IX) = 'Y'                    199500
199600         MOVE AR-NAME(NR-AR-IX) TO WS-TRIM-SRC                    199600
199700         PERFORM 940-FIND-TRIMMED-LEN                             199700
199800         MOVE 1 TO WS-STR-PTR                                     199800
199900         STRING '  -> ' DELIMITED BY SIZE                         199900
200000                AR-NAME(NR-AR-IX)(1:WS-TRIM-LEN) DELIMITED BY SIZE200000
200100                ' (TACTIC: ' DELIMITED BY SIZE                    200100
200200             INTO RPT-LINE-TEXT                                   200200
200300             WITH POINTER WS-STR-PTR                              200300
200400         END-STRING                                               200400
200500         MOVE AR-TACTIC(NR-AR-IX) TO WS-TRIM-SRC                  200500
200600         PERFORM 940-FIND-TRIMMED-LEN                             200600
200700         STRING AR-TACTIC(NR-AR-IX)(1:WS-TRIM-LEN)                200700
200800                DELIMITED BY SIZE                                 200800
200900                ')' DELIMITED BY SIZE                             200900
201000             INTO RPT-LINE-TEXT                                   201000
201100             WITH POINTER WS-STR-PTR                              201100
201200         END-STRING                                               201200
201300         PERFORM 506-WRITE-REPORT-LINE                            201300
201400     END-IF.                                                      201400
201500*                                                                 201500
201600*    NARRATIVE COMPARISON.  WS-SHARED-COUNT(S) ENDS UP HOLDING    201600
201700*    HOW MANY OF THE TOP 3 REPORTED NARRATIVES CLAIM REGISTRY     201700
201800*    ROW S - 3 MEANS SHARED BY ALL, 1 MEANS UNIQUE TO WHICHEVER   201800
201900*    ONE OF THE THREE IT IS.                                      201900
202000*                                                                 202000
202100*    531- THROUGH 537- TOGETHER ANSWER TWO QUESTIONS FOR THE DUTY 202100
202200*    ANALYST: WHICH STATES DO ALL THREE REPORTED NARRATIVES AGREE 202200
202300*    ON (THE SHARED CORE OF THE INCIDENT), AND WHICH STATES DOES  202300
202400*    ONLY ONE OF THEM CLAIM (THE PART THAT IS STILL IN DISPUTE).  202400
202500*    JF 10/11/94 INFOSEC-44.                                      202500
202600 530-PRINT-NARRATIVE-COMPARISON.                                  202600
202700     PERFORM 531-CLEAR-ONE-SHARED-COUNT                           202700
202800         VARYING SH-IX FROM 1 BY 1 UNTIL SH-IX > ST-COUNT.        202800
202900     PERFORM 532-TALLY-ONE-RANK-SLOT                              202900
203000         VARYING RK-IX FROM 1 BY 1 UNTIL RK-IX > 3.               203000
203100     PERFORM 505-WRITE-SEPARATOR-LINE.                            203100
203200     MOVE 'NARRATIVE COMPARISON' TO RPT-LINE-TEXT.                203200
203300     PERFORM 506-WRITE-REPORT-LINE.                               203300
203400     MOVE ZERO TO WS-SAVE-IX.                                     203400
203500     PERFORM 533-COUNT-ONE-SHARED                                 203500
203600         VARYING SH-IX FROM 1 BY 1 UNTIL SH-IX > ST-COUNT.        203600
203700     MOVE WS-SAVE-IX TO WS-DISP-4.                                203700
203800     MOVE 1 TO WS-STR-PTR.                                        203800
203900     STRING 'STATES SHARED BY ALL NARRATIVES (' DELIMITED BY SIZE 203900
204000            WS-DISP-4 DELIMITED BY SIZE                           204000
204100            '):' DELIMITED BY SIZE                                204100
204200         INTO RPT-LINE-TEXT                                       204200
204300         WITH POINTER WS-STR-PTR                                  204300
204400     END-STRING.                                                  204400
204500     PERFORM 506-WRITE-REPORT-LINE.                               204500
204600     PERFORM 534-PRINT-ONE-SHARED-STATE                           204600
204700         VARYING SH-IX FROM 1 BY 1 UNTIL SH-IX > ST-COUNT.        204700
204800     MOVE 'UNIQUE STATES PER NARRATIVE:' TO RPT-LINE-TEXT.        204800
204900     PERFORM 506-WRITE-REPORT-LINE.                               204900
205000     PERFORM 535-PRINT-ONE-NARR-UNIQUE                            205000
205100         VARYING RK-IX FROM 1 BY 1 UNTIL RK-IX > 3.               205100
205200*                                                                 205200
205300*                                                                 205300
205400*    ZEROES THE TALLY FOR EVERY REGISTRY ROW, LOGGED STATE OR NOT 205400
205500*    - ROWS BEYOND ST-COUNT ARE NEVER TOUCHED BY 532- SO LEAVING  205500
205600*    THEM AT WHATEVER THIS PUTS THEM AT IS HARMLESS.              205600
205700 531-CLEAR-ONE-SHARED-COUNT.                                      205700
205800     MOVE 0 TO WS-SHARED-COUNT(SH-IX).                            205800
205900*                                                                 205900
206000*                                                                 206000
206100*    ONE OF THE TOP THREE RANKED NARRATIVES - TALLIES, FOR EVERY  206100
206200*    REGISTRY ROW, WHETHER THIS NARRATIVE CLAIMS IT.  AFTER ALL   206200
206300*    THREE SLOTS RUN, WS-SHARED-COUNT(S) HOLDS A NUMBER FROM 0 TO 206300
206400*    3.                                                           206400
206500 532-TALLY-ONE-RANK-SLOT.                                         206500
206600     SET NR-IX TO NR-RANK(RK-IX).                                 206600
206700     PERFORM 536-TALLY-ONE-STATE-FOR-RANK                         206700
206800         VARYING SH-IX FROM 1 BY 1 UNTIL SH-IX > ST-COUNT.        206800
206900*                                                                 206900
207000*                                                                 207000
207100*    ADDS 1 TO THIS ROW'S SHARED-COUNT IF THE CURRENT RANK SLOT'S 207100
207200*    NARRATIVE INCLUDES IT - CALLED ST-COUNT TIMES PER RANK SLOT, 207200
207300*    THREE SLOTS TOTAL.                                           207300
207400 536-TALLY-ONE-STATE-FOR-RANK.                                    207400
207500     IF NR-INCLUDE(NR-IX, SH-IX) = 'Y'                            207500
207600         ADD 1 TO WS-SHARED-COUNT(SH-IX)                          207600
207700     END-IF.                                                      207700
207800*                                                                 207800
207900*                                                                 207900
208000*    SHARED-COUNT = 3 MEANS ALL THREE REPORTED NARRATIVES CLAIM   208000
208100*    THIS ROW - THE DEFINITION OF "SHARED BY ALL" FOR THE         208100
208200*    COMPARISON SECTION.                                          208200
208300 533-COUNT-ONE-SHARED.                                            208300
208400     IF WS-SHARED-COUNT(SH-IX) = 3                                208400
208500         ADD 1 TO WS-SAVE-IX                                      208500
208600     END-IF.                                                      208600
208700*                                                                 208700
208800*                                                                 208800
208900*    PRINTS JUST THE NAME, NOT THE CONFIDENCE - THE SHARED-CORE   208900
209000*    LIST IS MEANT TO ANSWER "WHAT DO THEY AGREE ON", AND THE     209000
209100*    CONFIDENCE FIGURE IS ALREADY AVAILABLE PER-NARRATIVE FURTHER 209100
209200*    UP THE REPORT.                                               209200
209300 534-PRINT-ONE-SHARED-STATE.                                      209300
209400     IF WS-SHARED-COUNT(SH-IX) = 3                                209400
209500         MOVE 1 TO WS-STR-PTR                                     209500
209600         STRING '  ' DELIMITED BY SIZE                            209600
209700                ST-NAME(SH-IX) DELIMITED BY SPACE                 209700
209800             INTO RPT-LINE-TEXT                                   209800
209900             WITH POINTER WS-STR-PTR                              209900
210000         END-STRING                                               210000
210100         PERFORM 506-WRITE-REPORT-LINE                            210100
210200     END-IF.                                                      210200
210300*                                                                 210300
210400*                                                                 210400
210500*    ONE LINE PER REPORTED NARRATIVE LISTING EVERYTHING ONLY IT   210500
210600*    CLAIMS - (NONE) PRINTS WHEN A NARRATIVE HAPPENS TO SHARE     210600
210700*    EVERY ONE OF ITS STATES WITH AT LEAST ONE OF THE OTHER TWO,  210700
210800*    WHICH IS COMMON FOR NARRATIVE 5 (MINIMAL) SINCE ITS STATES   210800
210900*    ARE ALWAYS A SUBSET OF THE OTHERS.                           210900
211000 535-PRINT-ONE-NARR-UNIQUE.                                       211000
211100     SET NR-IX TO NR-RANK(RK-IX).                                 211100
211200     MOVE 'N' TO WS-UNIQ-FOUND.                                   211200
211300     MOVE NR-BUILD-ORDER(NR-IX) TO WS-DISP-1.                     211300
211400     MOVE 1 TO WS-STR-PTR.                                        211400
211500     STRING '  NARRATIVE #' DELIMITED BY SIZE                     211500
211600            WS-DISP-1         DELIMITED BY SIZE                   211600
211700            ': '              DELIMITED BY SIZE                   211700
211800         INTO RPT-LINE-TEXT                                       211800
211900         WITH POINTER WS-STR-PTR                                  211900
212000     END-STRING.                                                  212000
212100     PERFORM 537-APPEND-ONE-UNIQUE-NAME                           212100
212200         VARYING SH-IX FROM 1 BY 1 UNTIL SH-IX > ST-COUNT.        212200
212300     IF NOT WS-UNIQ-WAS-FOUND                                     212300
212400         STRING '(NONE)' DELIMITED BY SIZE                        212400
212500             INTO RPT-LINE-TEXT                                   212500
212600             WITH POINTER WS-STR-PTR                              212600
212700         END-STRING                                               212700
212800     END-IF.                                                      212800
212900     PERFORM 506-WRITE-REPORT-LINE.                               212900
213000*                                                                 213000
213100*                                                                 213100
213200*    SHARED-COUNT = 1 MEANS EXACTLY ONE OF THE THREE REPORTED     213200
213300*    NARRATIVES CLAIMS THIS ROW - THE AND NR-INCLUDE TEST THEN    213300
213400*    CONFIRMS IT IS *THIS* NARRATIVE, NOT ONE OF THE OTHER TWO,   213400
213500*    SINCE SHARED-COUNT ALONE DOES NOT SAY WHICH ONE.             213500
213600 537-APPEND-ONE-UNIQUE-NAME.                                      213600
213700     IF WS-SHARED-COUNT(SH-IX) = 1                                213700
213800        AND NR-INCLUDE(NR-IX, SH-IX) = 'Y'                        213800
213900         IF WS-UNIQ-WAS-FOUND                                     213900
214000             STRING ', ' DELIMITED BY SIZE                        214000
214100                 INTO RPT-LINE-TEXT                               214100
214200                 WITH POINTER WS-STR-PTR                          214200
214300             END-STRING                                           214300
214400         END-IF                                                   214400
214500         STRING ST-NAME(SH-IX) DELIMITED BY SPACE                 214500
214600             INTO RPT-LINE-TEXT                                   214600
214700             WITH POINTER WS-STR-PTR                              214700
214800         END-STRING                                               214800
214900         MOVE 'Y' TO WS-UNIQ-FOUND                                214900
215000     END-IF.                                                      215000
215100*                                                                 215100
215200*                                                                 215200
215300*    JF 10/11/94 INFOSEC-44 PER SOC SHIFT-LEAD REQUEST - SHIFT    215300
215400*    LEADS WANTED A ONE-LINE ANSWER TO "WHICH NARRATIVE DO I      215400
215500*    BELIEVE" WITHOUT HAVING TO COMPARE THREE SCORES BY EYE.      215500
215600*    ALWAYS RANK 1, NEVER A TIE-BREAK BETWEEN EQUAL SCORES SINCE  215600
215700*    472- ALREADY RESOLVED THAT.                                  215700
215800 545-PRINT-RECOMMENDATION.                                        215800
215900     PERFORM 505-WRITE-SEPARATOR-LINE.                            215900
216000     MOVE 'RECOMMENDATION' TO RPT-LINE-TEXT.                      216000
216100     PERFORM 506-WRITE-REPORT-LINE.                               216100
216200     SET NR-IX TO NR-RANK(1).                                     216200
216300     MOVE NR-SCORE(NR-IX) TO RPT-SCORE-3DEC.                      216300
216400     MOVE NR-BUILD-ORDER(NR-IX) TO WS-DISP-1.                     216400
216500     MOVE 1 TO WS-STR-PTR.                                        216500
216600     STRING 'BEST NARRATIVE: #' DELIMITED BY SIZE                 216600
216700            WS-DISP-1            DELIMITED BY SIZE                216700
216800            ' - SCORE: '         DELIMITED BY SIZE                216800
216900            RPT-SCORE-3DEC       DELIMITED BY SIZE                216900
217000         INTO RPT-LINE-TEXT                                       217000
217100         WITH POINTER WS-STR-PTR                                  217100
217200     END-STRING.                                                  217200
217300     PERFORM 506-WRITE-REPORT-LINE.                               217300
217400     MOVE NR-DESC(NR-IX) TO RPT-LINE-TEXT.                        217400
217500     PERFORM 506-WRITE-REPORT-LINE.                               217500
217600*                                                                 217600
217700*                                                                 217700
217800*    WALKS APPLIED-RULE-LIST IN FIRING ORDER (NOT RANKED, NOT     217800
217900*    SORTED) - THIS IS THE ONE SECTION OF THE REPORT THAT SHOWS   217900
218000*    THE ENGINE'S OWN REASONING SEQUENCE RATHER THAN A NARRATIVE'S218000
218100*    VIEW OF THE FINAL STATE SET.                                 218100
218200 550-PRINT-RECONSTRUCTED-NARRATIVE.                               218200
218300     PERFORM 505-WRITE-SEPARATOR-LINE.                            218300
218400     MOVE 'RECONSTRUCTED ATTACK NARRATIVE' TO RPT-LINE-TEXT.      218400
218500     PERFORM 506-WRITE-REPORT-LINE.                               218500
218600     PERFORM 551-PRINT-ONE-RECON-STEP                             218600
218700         VARYING AR-IX FROM 1 BY 1 UNTIL AR-IX > AR-COUNT.        218700
218800*                                                                 218800
218900*                                                                 218900
219000*    EVENT-ID IS THE SEQUENCE NUMBER THE STATE THIS RULE PRODUCED 219000
219100*    WAS FILED UNDER (SEE 240-'S WS-EVENT-ID-SEQ), NOT THE RULE'S 219100
219200*    OWN TABLE POSITION - IT LETS THE ANALYST CROSS-REFERENCE THIS219200
219300*    STEP AGAINST THE STATE CONFIDENCE SECTION FURTHER DOWN.      219300
219400 551-PRINT-ONE-RECON-STEP.                                        219400
219500     MOVE AR-CONF(AR-IX) TO RPT-CONF-2DEC.                        219500
219600     MOVE AR-EVENT-ID(AR-IX) TO WS-DISP-4.                        219600
219700     MOVE AR-NAME(AR-IX) TO WS-TRIM-SRC.                          219700
219800     PERFORM 940-FIND-TRIMMED-LEN.                                219800
219900     MOVE 1 TO WS-STR-PTR.                                        219900
220000     STRING '[' DELIMITED BY SIZE                                 220000
220100            WS-DISP-4 DELIMITED BY SIZE                           220100
220200            '] '       DELIMITED BY SIZE                          220200
220300            AR-NAME(AR-IX)(1:WS-TRIM-LEN) DELIMITED BY SIZE       220300
220400            ' (TACTIC: ' DELIMITED BY SIZE                        220400
220500         INTO RPT-LINE-TEXT                                       220500
220600         WITH POINTER WS-STR-PTR                                  220600
220700     END-STRING.                                                  220700
220800     MOVE AR-TACTIC(AR-IX) TO WS-TRIM-SRC.                        220800
220900     PERFORM 940-FIND-TRIMMED-LEN.                                220900
221000     STRING AR-TACTIC(AR-IX)(1:WS-TRIM-LEN) DELIMITED BY SIZE     221000
221100            ', CONFIDENCE: ' DELIMITED BY SIZE                    221100
221200            RPT-CONF-2DEC    DELIMITED BY SIZE                    221200
221300            ')'              DELIMITED BY SIZE                    221300
221400         INTO RPT-LINE-TEXT                                       221400
221500         WITH POINTER WS-STR-PTR                                  221500
221600     END-STRING.                                                  221600
221700     PERFORM 506-WRITE-REPORT-LINE.                               221700
221800*                                                                 221800
221900*    STATE CONFIDENCE SCORES - THE GLOBAL VIEW, NOT TIED TO ANY   221900
222000*    ONE NARRATIVE.  ALL THREE GROUPS PRINT CONFIDENCE            222000
222100*    DESCENDING HERE.                                             222100
222200*                                                                 222200
222300*    THE GLOBAL VIEW - EVERY STATE IN THE REGISTRY, GROUPED BY    222300
222400*    ORIGIN, CONFIDENCE DESCENDING, WITH NO REGARD TO WHICH       222400
222500*    NARRATIVE (IF ANY) CLAIMS IT.  THIS IS WHERE 566- ANNOTATES  222500
222600*    EACH INFERRED STATE WITH THE SPECIFIC PENALTIES THAT KNOCKED 222600
222700*    ITS CONFIDENCE DOWN FROM THE RULE'S BASE VALUE.              222700
222800 560-PRINT-STATE-CONFIDENCE-SCORES.                               222800
222900     PERFORM 505-WRITE-SEPARATOR-LINE.                            222900
223000     MOVE 'STATE CONFIDENCE SCORES' TO RPT-LINE-TEXT.             223000
223100     PERFORM 506-WRITE-REPORT-LINE.                               223100
223200     PERFORM 561-PRINT-GLOBAL-OBSERVED.                           223200
223300     PERFORM 563-PRINT-GLOBAL-INFERRED.                           223300
223400     PERFORM 567-PRINT-GLOBAL-HYPOTHETICAL.                       223400
223500*                                                                 223500
223600*                                                                 223600
223700*    OBSERVED STATES HAVE NO PENALTY ANNOTATIONS - THEY ARE ALWAYS223700
223800*    1.0000, SO 566- IS NEVER CALLED FROM THIS GROUP, ONLY FROM   223800
223900*    563- (INFERRED).                                             223900
224000 561-PRINT-GLOBAL-OBSERVED.                                       224000
224100     MOVE ZERO TO WS-PRINT-COUNT.                                 224100
224200     PERFORM 562-COLLECT-ONE-GLOBAL-OBSERVED                      224200
224300         VARYING ST-IX FROM 1 BY 1 UNTIL ST-IX > ST-COUNT.        224300
224400     IF WS-PRINT-COUNT > 0                                        224400
224500         PERFORM 910-SORT-INDEX-DESCENDING                        224500
224600     END-IF.                                                      224600
224700     MOVE 'OBSERVED (FROM LOGS):' TO RPT-LINE-TEXT.               224700
224800     PERFORM 506-WRITE-REPORT-LINE.                               224800
224900     PERFORM 517-PRINT-ONE-STATE-LINE                             224900
225000         VARYING K FROM 1 BY 1 UNTIL K > WS-PRINT-COUNT.          225000
225100*                                                                 225100
225200*                                                                 225200
225300*    THE GLOBAL STATE-CONFIDENCE SECTION (560-) WALKS THE WHOLE   225300
225400*    REGISTRY ONCE PER ORIGIN, NOT PER NARRATIVE - THIS IS WHY    225400
225500*    561-/563-/567- EACH HAVE THEIR OWN COLLECT PARAGRAPH EVEN    225500
225600*    THOUGH THE LOGIC LOOKS LIKE 516-/521-/526- ABOVE; THE TWO    225600
225700*    SECTIONS USE THE SAME WS-PRINT-ORDER/WS-PRINT-COUNT WORK AREA225700
225800*    AT DIFFERENT TIMES, NEVER TOGETHER.                          225800
225900 562-COLLECT-ONE-GLOBAL-OBSERVED.                                 225900
226000     IF ST-ORIGIN-LOGGED(ST-IX)                                   226000
226100         ADD 1 TO WS-PRINT-COUNT                                  226100
226200         MOVE ST-IX TO WS-PRINT-ORDER(WS-PRINT-COUNT)             226200
226300     END-IF.                                                      226300
226400*                                                                 226400
226500*                                                                 226500
226600*    THE ONLY GROUP THAT CALLS 566- - INFERRED STATES ARE THE ONLY226600
226700*    ONES WITH PENALTY FACTORS THAT CAN EVER FALL BELOW 1.0000.   226700
226800 563-PRINT-GLOBAL-INFERRED.                                       226800
226900     MOVE ZERO TO WS-PRINT-COUNT.                                 226900
227000     PERFORM 564-COLLECT-ONE-GLOBAL-INFERRED                      227000
227100         VARYING ST-IX FROM 1 BY 1 UNTIL ST-IX > ST-COUNT.        227100
227200     IF WS-PRINT-COUNT > 0                                        227200
227300         PERFORM 910-SORT-INDEX-DESCENDING                        227300
227400     END-IF.                                                      227400
227500     MOVE 'INFERRED (VIA RULES):' TO RPT-LINE-TEXT.               227500
227600     PERFORM 506-WRITE-REPORT-LINE.                               227600
227700     PERFORM 565-PRINT-ONE-GLOBAL-INFERRED                        227700
227800         VARYING K FROM 1 BY 1 UNTIL K > WS-PRINT-COUNT.          227800
227900*                                                                 227900
228000*                                                                 228000
228100*    SAME PATTERN AS 562- FOR THE INFERRED ORIGIN.                228100
228200 564-COLLECT-ONE-GLOBAL-INFERRED.                                 228200
228300     IF ST-ORIGIN-INFERRED(ST-IX)                                 228300
228400         ADD 1 TO WS-PRINT-COUNT                                  228400
228500         MOVE ST-IX TO WS-PRINT-ORDER(WS-PRINT-COUNT)             228500
228600     END-IF.                                                      228600
228700*                                                                 228700
228800*                                                                 228800
228900*    AFTER THE CONFIDENCE LINE, CALLS 566- TO LIST WHICH PENALTY  228900
229000*    FACTORS (TIME-GAP, ABSENCE, DECAY, NEGATIVE) PULLED THIS     229000
229100*    STATE'S CONFIDENCE DOWN FROM ITS RULE'S BASE RU-CONF - LOGGED229100
229200*    AND HYPOTHETICAL STATES NEVER HAVE PENALTY FACTORS BELOW     229200
229300*    1.0000 SO ONLY THE INFERRED SECTION CALLS THIS.              229300
229400 565-PRINT-ONE-GLOBAL-INFERRED.                                   229400
229500     MOVE ST-CONF(WS-SORTED-ORDER(K)) TO RPT-CONF-2DEC.           229500
229600     MOVE 1 TO WS-STR-PTR.                                        229600
229700     STRING '  ' DELIMITED BY SIZE                                229700
229800            ST-NAME(WS-SORTED-ORDER(K)) DELIMITED BY SPACE        229800
229900            ': ' DELIMITED BY SIZE                                229900
230000            RPT-CONF-2DEC DELIMITED BY SIZE                       230000
230100         INTO RPT-LINE-TEXT                                       230100
230200         WITH POINTER WS-STR-PTR                                  230200
230300     END-STRING.                                                  230300
230400     PERFORM 506-WRITE-REPORT-LINE.                               230400
230500     PERFORM 566-PRINT-PENALTY-ANNOTATIONS.                       230500
230600*                                                                 230600
230700*    ONE BRACKETED LINE PER PENALTY FACTOR BELOW 1.0 - THE TIME-  230700
230800*    GAP FACTOR PRINTS UNDER ONE LABEL OR THE OTHER DEPENDING ON  230800
230900*    ST-GAP-FLAG, NEVER BOTH.                                     230900
231000*                                                                 231000
231100*    ONE BRACKETED LINE PER PENALTY FACTOR STRICTLY BELOW 1.0000 -231100
231200*    A STATE WHOSE EVIDENCE WAS CLEAN ON EVERY FRONT PRINTS NO    231200
231300*    ANNOTATION LINES AT ALL.  THE TIME-GAP FACTOR IS SPECIAL: ST-231300
231400*    GAP-EXCEEDED PICKS THE "TIME GAP EXCEEDED" LABEL OVER THE    231400
231500*    GENERIC "TEMPORAL PENALTY" LABEL, AND THE TWO ARE MUTUALLY   231500
231600*    EXCLUSIVE BY CONSTRUCTION (SEE ST-GAP-FLAG'S 88-LEVELS IN    231600
231700*    STATEROW).                                                   231700
231800 566-PRINT-PENALTY-ANNOTATIONS.                                   231800
231900     IF ST-GAP-EXCEEDED(WS-SORTED-ORDER(K))                       231900
232000         MOVE ST-PEN-TIMEGAP(WS-SORTED-ORDER(K))                  232000
232100             TO RPT-CONF-2DEC                                     232100
232200         MOVE 1 TO WS-STR-PTR                                     232200
232300         STRING '    TIME GAP EXCEEDED: ' DELIMITED BY SIZE       232300
232400                RPT-CONF-2DEC              DELIMITED BY SIZE      232400
232500             INTO RPT-LINE-TEXT                                   232500
232600             WITH POINTER WS-STR-PTR                              232600
232700         END-STRING                                               232700
232800         PERFORM 506-WRITE-REPORT-LINE                            232800
232900     ELSE                                                         232900
233000         IF ST-PEN-TIMEGAP(WS-SORTED-ORDER(K)) < 1.0000           233000
233100             MOVE ST-PEN-TIMEGAP(WS-SORTED-ORDER(K))              233100
233200             TO RPT-CONF-2DEC                                     233200
233300             MOVE 1 TO WS-STR-PTR                                 233300
233400             STRING '    TEMPORAL PENALTY: ' DELIMITED BY SIZE    233400
233500                    RPT-CONF-2DEC             DELIMITED BY SIZE   233500
233600                 INTO RPT-LINE-TEXT                               233600
233700                 WITH POINTER WS-STR-PTR                          233700
233800             END-STRING                                           233800
233900             PERFORM 506-WRITE-REPORT-LINE                        233900
234000         END-IF                                                   234000
234100     END-IF.                                                      234100
234200     IF ST-PEN-ABSENCE(WS-SORTED-ORDER(K)) < 1.0000               234200
234300         MOVE ST-PEN-ABSENCE(WS-SORTED-ORDER(K)) TO RPT-CONF-2DEC 234300
234400         MOVE 1 TO WS-STR-PTR                                     234400
234500         STRING '    MISSING EVIDENCE: ' DELIMITED BY SIZE        234500
234600                RPT-CONF-2DEC             DELIMITED BY SIZE       234600
234700             INTO RPT-LINE-TEXT                                   234700
234800             WITH POINTER WS-STR-PTR                              234800
234900         END-STRING                                               234900
235000         PERFORM 506-WRITE-REPORT-LINE                            235000
235100     END-IF.                                                      235100
235200     IF ST-PEN-DECAY(WS-SORTED-ORDER(K)) < 1.0000                 235200
235300         MOVE ST-PEN-DECAY(WS-SORTED-ORDER(K)) TO RPT-CONF-2DEC   235300
235400         MOVE 1 TO WS-STR-PTR                                     235400
235500         STRING '    TIME DECAY: ' DELIMITED BY SIZE              235500
235600                RPT-CONF-2DEC       DELIMITED BY SIZE             235600
235700             INTO RPT-LINE-TEXT                                   235700
235800             WITH POINTER WS-STR-PTR                              235800
235900         END-STRING                                               235900
236000         PERFORM 506-WRITE-REPORT-LINE                            236000
236100     END-IF.                                                      236100
236200     IF ST-PEN-NEGATIVE(WS-SORTED-ORDER(K)) < 1.0000              236200
236300         MOVE ST-PEN-NEGATIVE(WS-SORTED-ORDER(K)) TO RPT-CONF-2DEC236300
236400         MOVE 1 TO WS-STR-PTR                                     236400
236500         STRING '    CONTRADICTED: ' DELIMITED BY SIZE            236500
236600                RPT-CONF-2DEC         DELIMITED BY SIZE           236600
236700             INTO RPT-LINE-TEXT                                   236700
236800             WITH POINTER WS-STR-PTR                              236800
236900         END-STRING                                               236900
237000         PERFORM 506-WRITE-REPORT-LINE                            237000
237100     END-IF.                                                      237100
237200*                                                                 237200
237300*                                                                 237300
237400*    HYPOTHETICAL STATES GET THEIR OWN GROUP WITH A REASON AND    237400
237500*    MECHANISM LINE (SEE 569-) INSTEAD OF PENALTY ANNOTATIONS - A 237500
237600*    GUESS HAS NO PENALTY FACTORS TO REPORT, ONLY A JUSTIFICATION 237600
237700*    FOR WHY THE ENGINE MADE IT AT ALL.                           237700
237800 567-PRINT-GLOBAL-HYPOTHETICAL.                                   237800
237900     MOVE ZERO TO WS-PRINT-COUNT.                                 237900
238000     PERFORM 568-COLLECT-ONE-GLOBAL-HYPOTH                        238000
238100         VARYING ST-IX FROM 1 BY 1 UNTIL ST-IX > ST-COUNT.        238100
238200     IF WS-PRINT-COUNT > 0                                        238200
238300         PERFORM 910-SORT-INDEX-DESCENDING                        238300
238400     END-IF.                                                      238400
238500     MOVE 'HYPOTHETICAL (MISSING-STEP INFERENCE):'                238500
238600         TO RPT-LINE-TEXT.                                        238600
238700     PERFORM 506-WRITE-REPORT-LINE.                               238700
238800     PERFORM 569-PRINT-ONE-GLOBAL-HYPOTH                          238800
238900         VARYING K FROM 1 BY 1 UNTIL K > WS-PRINT-COUNT.          238900
239000*                                                                 239000
239100*                                                                 239100
239200*    SAME PATTERN AS 562-/564- FOR THE HYPOTHETICAL ORIGIN - THE  239200
239300*    LAST OF THE THREE GLOBAL-SECTION COLLECT PARAGRAPHS.         239300
239400 568-COLLECT-ONE-GLOBAL-HYPOTH.                                   239400
239500     IF ST-ORIGIN-HYPOTHETICAL(ST-IX)                             239500
239600         ADD 1 TO WS-PRINT-COUNT                                  239600
239700         MOVE ST-IX TO WS-PRINT-ORDER(WS-PRINT-COUNT)             239700
239800     END-IF.                                                      239800
239900*                                                                 239900
240000*                                                                 240000
240100*    THREE LINES PER HYPOTHESIS: CONFIDENCE, THE FREE-TEXT REASON 240100
240200*    310-/320- BUILT WITH STRING, AND A FIXED "EXPLICITLY         240200
240300*    HYPOTHETICAL" STATUS LINE SO THE READER NEVER CONFUSES A     240300
240400*    GUESSED STEP WITH AN OBSERVED OR RULE-INFERRED ONE, WHATEVER 240400
240500*    ITS CONFIDENCE HAPPENS TO BE.                                240500
240600 569-PRINT-ONE-GLOBAL-HYPOTH.                                     240600
240700     MOVE ST-CONF(WS-SORTED-ORDER(K)) TO RPT-CONF-2DEC.           240700
240800     MOVE 1 TO WS-STR-PTR.                                        240800
240900     STRING '  ' DELIMITED BY SIZE                                240900
241000            ST-NAME(WS-SORTED-ORDER(K)) DELIMITED BY SPACE        241000
241100            ': ' DELIMITED BY SIZE                                241100
241200            RPT-CONF-2DEC DELIMITED BY SIZE                       241200
241300         INTO RPT-LINE-TEXT                                       241300
241400         WITH POINTER WS-STR-PTR                                  241400
241500     END-STRING.                                                  241500
241600     PERFORM 506-WRITE-REPORT-LINE.                               241600
241700     MOVE ST-HYP-REASON(WS-SORTED-ORDER(K)) TO WS-TRIM-SRC.       241700
241800     PERFORM 940-FIND-TRIMMED-LEN.                                241800
241900     MOVE 1 TO WS-STR-PTR.                                        241900
242000     STRING '    REASON: ' DELIMITED BY SIZE                      242000
242100            WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE          242100
242200         INTO RPT-LINE-TEXT                                       242200
242300         WITH POINTER WS-STR-PTR                                  242300
242400     END-STRING.                                                  242400
242500     PERFORM 506-WRITE-REPORT-LINE.                               242500
242600     MOVE ST-HYP-MECH(WS-SORTED-ORDER(K)) TO WS-TRIM-SRC.         242600
242700     PERFORM 940-FIND-TRIMMED-LEN.                                242700
242800     MOVE 1 TO WS-STR-PTR.                                        242800
242900     STRING '    MECHANISM: ' DELIMITED BY SIZE                   242900
243000            WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE          243000
243100         INTO RPT-LINE-TEXT                                       243100
243200         WITH POINTER WS-STR-PTR                                  243200
243300     END-STRING.                                                  243300
243400     PERFORM 506-WRITE-REPORT-LINE.                               243400
243500     MOVE '    STATUS: EXPLICITLY HYPOTHETICAL - LOW CONFIDENCE'  243500
243600         TO RPT-LINE-TEXT.                                        243600
243700     PERFORM 506-WRITE-REPORT-LINE.                               243700
243800*                                                                 243800
243900****************************************************************  243900
244000*    700- FILE I/O.  RH 03/14/89.  PARM-FILE IS OPTIONAL (SEE     244000
244100*    SELECT CLAUSE) - AN ABSENT PARM FILE IS NOT AN ERROR, IT     244100
244200*    JUST MEANS 120- FALLS BACK TO THE MAX LOG TIMESTAMP.         244200
244300****************************************************************  244300
244400*                                                                 244400
244500*    EVENT-LOG-FILE AND REPORT-FILE ARE HARD REQUIREMENTS - EITHER244500
244600*    ONE FAILING TO OPEN STOPS THE RUN COLD, SINCE THERE IS       244600
244700*    NOTHING USEFUL THIS JOB CAN DO WITHOUT BOTH.  PARM-FILE IS   244700
244800*    OPENED UNCONDITIONALLY TOO BUT ITS STATUS IS NEVER CHECKED   244800
244900*    HERE - SEE 710- FOR WHY AN ABSENT OPTIONAL FILE IS NOT       244900
245000*    TREATED AS AN ERROR.                                         245000
245100 700-OPEN-FILES.                                                  245100
245200     OPEN INPUT EVENT-LOG-FILE.                                   245200
245300     IF WS-EVTLOG-STATUS NOT = '00'                               245300
245400         DISPLAY 'ATKCHN01 - EVENT LOG OPEN FAILED, STATUS '      245400
245500             WS-EVTLOG-STATUS                                     245500
245600         STOP RUN                                                 245600
245700     END-IF.                                                      245700
245800     OPEN INPUT PARM-FILE.                                        245800
245900     OPEN OUTPUT REPORT-FILE.                                     245900
246000     IF WS-REPORT-STATUS NOT = '00'                               246000
246100         DISPLAY 'ATKCHN01 - REPORT FILE OPEN FAILED, STATUS '    246100
246200             WS-REPORT-STATUS                                     246200
246300         STOP RUN                                                 246300
246400     END-IF.                                                      246400
246500*                                                                 246500
246600*                                                                 246600
246700*    ONE READ, NO LOOP - THE PARM FILE CARRIES AT MOST ONE RECORD 246700
246800*    (THE ANALYSIS-TIME OVERRIDE).  AT END ON AN OPTIONAL FILE    246800
246900*    THAT WAS NEVER SUPPLIED AT ALL IS NOT AN ERROR CONDITION ON  246900
247000*    THIS COMPILER - IT BEHAVES LIKE READING AN EMPTY FILE.       247000
247100 710-READ-PARM-FILE.                                              247100
247200     READ PARM-FILE                                               247200
247300         AT END                                                   247300
247400             MOVE 'N' TO WS-PARMFILE-PRESENT                      247400
247500         NOT AT END                                               247500
247600             MOVE 'Y' TO WS-PARMFILE-PRESENT                      247600
247700     END-READ.                                                    247700
247800*                                                                 247800
247900*                                                                 247900
248000*    WHEN UPSI-0 (TRACE) IS ON, SUPPORT WANTS TO SEE THE          248000
248100*    PRECONDITION-CHECK COUNTER BEFORE THE RUN ENDS - THE DISPLAY 248100
248200*    BELOW USES WS-DIAG-AREA-N DIRECTLY SINCE DISPLAY, UNLIKE     248200
248300*    STRING, ACCEPTS A COMP-3 OPERAND WITHOUT AN INTERMEDIATE     248300
248400*    DISPLAY-NUMERIC SCRATCH FIELD.  WN 04/02/04 INFOSEC-68.      248400
248500 790-CLOSE-FILES.                                                 248500
248600     IF ATK-TRACE-ON                                              248600
248700         DISPLAY 'ATKCHN01 PRECOND CHECKS: ' WS-DIAG-AREA-N       248700
248800     END-IF.                                                      248800
248900     CLOSE EVENT-LOG-FILE.                                        248900
249000     CLOSE PARM-FILE.                                             249000
249100     CLOSE REPORT-FILE.                                           249100
249200*                                                                 249200
249300****************************************************************  249300
249400*    910-917 GENERIC REPORT-LINE SORT HELPERS.  THE CALLER        249400
249500*    BUILDS A LIST OF STATE-REGISTRY SUBSCRIPTS IN WS-PRINT-      249500
249600*    ORDER(1..WS-PRINT-COUNT); THESE RETURN THE SAME SUBSCRIPTS   249600
249700*    REORDERED INTO WS-SORTED-ORDER.  PLAIN STABLE SELECTION      249700
249800*    SORT - THE LARGEST LIST THIS EVER SEES IS THE FULL STATE     249800
249900*    REGISTRY (100 ROWS), NOT WORTH A SORT VERB.  RH 01/14/92.    249900
250000****************************************************************  250000
250100*                                                                 250100
250200*    CONFIDENCE DESCENDING - USED FOR THE INFERRED GROUPS IN BOTH 250200
250300*    THE PER-NARRATIVE PRINT (520-) AND THE GLOBAL PRINT          250300
250400*    (563-/567-).                                                 250400
250500 910-SORT-INDEX-DESCENDING.                                       250500
250600     PERFORM 911-CLEAR-ONE-PRINT-PICKED                           250600
250700         VARYING J FROM 1 BY 1 UNTIL J > WS-PRINT-COUNT.          250700
250800     PERFORM 912-PICK-ONE-DESCENDING                              250800
250900         VARYING K FROM 1 BY 1 UNTIL K > WS-PRINT-COUNT.          250900
251000*                                                                 251000
251100*                                                                 251100
251200*    CLEARS THE SAME WS-PRINT-PICKED TABLE 916- ALSO CLEARS - ONE 251200
251300*    TABLE SHARED BY BOTH SORT DIRECTIONS SINCE ONLY ONE SORT IS  251300
251400*    EVER IN PROGRESS AT A TIME.                                  251400
251500 911-CLEAR-ONE-PRINT-PICKED.                                      251500
251600     MOVE 'N' TO WS-PRINT-PICKED(J).                              251600
251700*                                                                 251700
251800*                                                                 251800
251900*    THE -1.0000 STARTING VALUE FOR WS-BEST-CONF-WORK WORKS THE   251900
252000*    SAME WAY AS IN 472- - NO REAL ST-CONF VALUE CAN EVER BE THAT 252000
252100*    LOW, SO THE FIRST UNPICKED ROW EXAMINED ALWAYS WINS THE FIRST252100
252200*    COMPARISON.                                                  252200
252300 912-PICK-ONE-DESCENDING.                                         252300
252400     MOVE ZERO TO WS-BEST-IX-WORK.                                252400
252500     MOVE -1.0000 TO WS-BEST-CONF-WORK.                           252500
252600     PERFORM 913-CHECK-ONE-DESCENDING                             252600
252700         VARYING J FROM 1 BY 1 UNTIL J > WS-PRINT-COUNT.          252700
252800     MOVE 'Y' TO WS-PRINT-PICKED(WS-BEST-IX-WORK).                252800
252900     MOVE WS-PRINT-ORDER(WS-BEST-IX-WORK) TO WS-SORTED-ORDER(K).  252900
253000*                                                                 253000
253100*                                                                 253100
253200*    STRICT > AGAIN MEANS A TIE KEEPS THE EARLIER WS-PRINT-ORDER  253200
253300*    POSITION, NOT THE LATER ONE - STABLE WITH RESPECT TO WHATEVER253300
253400*    ORDER THE CALLING COLLECT PARAGRAPH BUILT THE LIST IN.       253400
253500 913-CHECK-ONE-DESCENDING.                                        253500
253600     IF WS-PRINT-PICKED(J) = 'N'                                  253600
253700         IF ST-CONF(WS-PRINT-ORDER(J)) > WS-BEST-CONF-WORK        253700
253800             MOVE ST-CONF(WS-PRINT-ORDER(J)) TO WS-BEST-CONF-WORK 253800
253900             MOVE J TO WS-BEST-IX-WORK                            253900
254000         END-IF                                                   254000
254100     END-IF.                                                      254100
254200*                                                                 254200
254300*                                                                 254300
254400*    NAME ASCENDING - USED FOR THE OBSERVED AND HYPOTHETICAL      254400
254500*    GROUPS, WHERE CONFIDENCE EITHER DOES NOT VARY (OBSERVED IS   254500
254600*    ALWAYS 1.0000) OR IS LESS USEFUL FOR ORDERING THAN A         254600
254700*    PREDICTABLE ALPHABETIC LISTING.                              254700
254800 915-SORT-INDEX-BY-NAME-ASC.                                      254800
254900     PERFORM 916-CLEAR-ONE-PRINT-PICKED2                          254900
255000         VARYING J FROM 1 BY 1 UNTIL J > WS-PRINT-COUNT.          255000
255100     PERFORM 917-PICK-ONE-ASCENDING                               255100
255200         VARYING K FROM 1 BY 1 UNTIL K > WS-PRINT-COUNT.          255200
255300*                                                                 255300
255400*                                                                 255400
255500*    A SEPARATE PICKED-FLAG RESET LOOP FROM 911- - 910- AND 915-  255500
255600*    RUN AT DIFFERENT POINTS IN THE SAME REPORT AND MUST NOT SHARE255600
255700*    A PICKED-FLAG ARRAY MID-SORT, SO EACH SORT ENTRY POINT CLEARS255700
255800*    ITS OWN COPY BEFORE STARTING.                                255800
255900 916-CLEAR-ONE-PRINT-PICKED2.                                     255900
256000     MOVE 'N' TO WS-PRINT-PICKED(J).                              256000
256100*                                                                 256100
256200*                                                                 256200
256300*    HIGH-VALUE AS THE STARTING "WORST" NAME GUARANTEES THE FIRST 256300
256400*    UNPICKED ROW EXAMINED ALWAYS SORTS LOWER THAN IT, SINCE NO   256400
256500*    REAL STATE NAME CAN EVER EQUAL A FIELD FULL OF X'FF' BYTES.  256500
256600 917-PICK-ONE-ASCENDING.                                          256600
256700     MOVE ZERO TO WS-BEST-IX-WORK.                                256700
256800     MOVE HIGH-VALUE TO WS-BEST-NAME-WORK.                        256800
256900     PERFORM 918-CHECK-ONE-ASCENDING                              256900
257000         VARYING J FROM 1 BY 1 UNTIL J > WS-PRINT-COUNT.          257000
257100     MOVE 'Y' TO WS-PRINT-PICKED(WS-BEST-IX-WORK).                257100
257200     MOVE WS-PRINT-ORDER(WS-BEST-IX-WORK) TO WS-SORTED-ORDER(K).  257200
257300*                                                                 257300
257400*                                                                 257400
257500*    STRICT < KEEPS THE EARLIER WS-PRINT-ORDER POSITION ON A NAME 257500
257600*    TIE, THE SAME STABILITY RULE 913- USES FOR THE DESCENDING    257600
257700*    SORT.                                                        257700
257800 918-CHECK-ONE-ASCENDING.                                         257800
257900     IF WS-PRINT-PICKED(J) = 'N'                                  257900
258000         IF ST-NAME(WS-PRINT-ORDER(J)) < WS-BEST-NAME-WORK        258000
258100             MOVE ST-NAME(WS-PRINT-ORDER(J)) TO WS-BEST-NAME-WORK 258100
258200             MOVE J TO WS-BEST-IX-WORK                            258200
258300         END-IF                                                   258300
258400     END-IF.                                                      258400
258500*                                                                 258500
258600****************************************************************  258600
258700*    940- RIGHT-TRIM HELPER.  CALLER MOVES THE FIELD TO TRIM      258700
258800*    INTO WS-TRIM-SRC FIRST; RETURNS THE LENGTH OF THE CONTENT    258800
258900*    (EXCLUDING TRAILING BLANKS) IN WS-TRIM-LEN FOR USE IN A      258900
259000*    REFERENCE-MODIFIED STRING OPERAND.  A FIELD OF ALL BLANKS    259000
259100*    RETURNS LENGTH 1 RATHER THAN ZERO, SINCE A ZERO-LENGTH       259100
259200*    REFERENCE MODIFICATION IS NOT DEFINED.                       259200
259300****************************************************************  259300
259400*                                                                 259400
259500*    SCANS BACKWARD FROM BYTE 60 SO THE FIRST NON-BLANK BYTE FOUND259500
259600*    IS ALSO THE LAST ONE IN THE FIELD - A FORWARD SCAN WOULD HAVE259600
259700*    TO KEEP GOING PAST EVERY TRAILING BLANK TO FIND THE SAME     259700
259800*    ANSWER.                                                      259800
259900 940-FIND-TRIMMED-LEN.                                            259900
260000     MOVE 'N' TO WS-TRIM-FOUND.                                   260000
260100     MOVE 0 TO WS-TRIM-LEN.                                       260100
260200     PERFORM 941-SCAN-BACK-FOR-TRIM                               260200
260300         VARYING K FROM 60 BY -1 UNTIL K < 1.                     260300
260400     IF NOT WS-TRIM-WAS-FOUND                                     260400
260500         MOVE 1 TO WS-TRIM-LEN                                    260500
260600     END-IF.                                                      260600
260700*                                                                 260700
260800*                                                                 260800
260900*    STOPS THE SCAN (VIA WS-TRIM-WAS-FOUND) THE INSTANT A NON-    260900
261000*    BLANK BYTE IS SEEN, SINCE THE CALLER ONLY CARES ABOUT THE    261000
261100*    LAST ONE, NOT EVERY ONE.                                     261100
261200 941-SCAN-BACK-FOR-TRIM.                                          261200
261300     IF NOT WS-TRIM-WAS-FOUND                                     261300
261400         IF WS-TRIM-SRC(K:1) NOT = SPACE                          261400
261500             MOVE K TO WS-TRIM-LEN                                261500
261600             MOVE 'Y' TO WS-TRIM-FOUND                            261600
261700         END-IF                                                   261700
261800     END-IF.                                                      261800
261900                                                                  261900
