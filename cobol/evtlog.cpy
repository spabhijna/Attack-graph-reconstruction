000100*    ---------------------------------------------------------    000100
000200*    EVTLOG  -  SECURITY EVENT LOG RECORD, 58 BYTES FIXED.        000200
000300*    COPIED TWICE BY ATKCHN01 WITH ==:TAG:== REPLACED -           000300
000400*    ONCE AS EVT- FOR THE EVENT-LOG-FILE FD, ONCE AS OL- FOR      000400
000500*    THE OBSERVED-LOG WORKING-STORAGE TABLE ROW, SO INGEST AND    000500
000600*    THE LATER ABSENCE-OF-EVIDENCE SCAN SHARE ONE LAYOUT.         000600
000700*    ---------------------------------------------------------    000700
000800 01  :TAG:-REC.                                                   000800
000900*        EPOCH SECONDS - 120-DERIVE-ANALYSIS-TIME TAKES THE       000900
001000*        MAXIMUM OF THIS COLUMN ACROSS THE WHOLE LOG WHEN THE     001000
001100*        PARM FILE DOES NOT OVERRIDE ANALYSIS-TIME.               001100
001200     05  :TAG:-TIMESTAMP            PIC 9(10).                    001200
001300*        RAW EVENT CODE - 112-/113- TEST THIS AGAINST THE FIXED   001300
001400*        LITERAL SETS THAT MEAN A POSITIVE OR NEGATIVE SIGNAL.    001400
001500     05  :TAG:-EVENT                PIC X(16).                    001500
001600     05  :TAG:-HOST                 PIC X(08).                    001600
001700*        PRIVILEGE LEVEL AT TIME OF EVENT - USED BY 112- WHEN     001700
001800*        THE EVENT CODE ITSELF IS 'PRIV_ESCALATION'.              001800
001900     05  :TAG:-PRIV                 PIC X(08).                    001900
002000*        SOURCE/DESTINATION HOST PAIR - ONLY POPULATED ON         002000
002100*        NETWORK-ACCESS EVENTS, BLANK OTHERWISE.                  002100
002200     05  :TAG:-SRC                  PIC X(08).                    002200
002300     05  :TAG:-DST                  PIC X(08).                    002300
002400                                                                  002400
