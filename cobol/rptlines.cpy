000100*    ---------------------------------------------------------    000100
000200*    RPTLINES  -  REPORT-FILE PRINT LINE AND EDIT-WORK LAYOUTS.   000200
000300*    THE NARRATIVE REPORT IS FREE-TEXT, NOT COLUMNAR, SO MOST     000300
000400*    LINES ARE BUILT BY STRING INTO RPT-LINE-AREA AND WRITTEN     000400
000500*    FROM IT; THE EDIT AREAS BELOW CONVERT S9V9(4) WORK FIELDS    000500
000600*    TO THE 9.99 / 9.999 DISPLAY FORM THE REPORT CALLS FOR.       000600
000700*    ---------------------------------------------------------    000700
000800*    THIS IS THE RECORD MOVED TO REPORT-FILE ON EVERY WRITE -     000800
000900*    506-WRITE-REPORT-LINE FILLS IT AND WRITES, THEN BLANKS IT    000900
001000*    FOR THE NEXT LINE SO A SHORT LINE NEVER SHOWS A PRIOR        001000
001100*    LINE'S TRAILING TEXT.                                        001100
001200 01  RPT-LINE-AREA.                                               001200
001300     05  RPT-LINE-TEXT              PIC X(90).                    001300
001400                                                                  001400
001500*    ALL EQUAL SIGNS - 501-PRINT-HEADER AND 530-PRINT-NARRATIVE-  001500
001600*    COMPARISON BOTH WRITE THIS AS A SECTION DIVIDER.             001600
001700 01  RPT-SEPARATOR-LINE.                                          001700
001800     05  RPT-SEP-CHARS              PIC X(90) VALUE ALL '='.      001800
001900                                                                  001900
002000*    TWO-DECIMAL EDIT FOR A STATE OR NARRATIVE CONFIDENCE         002000
002100*    (S9V9(4) WORK FIELD, 9.99 DISPLAY) BEFORE IT GOES INTO A     002100
002200*    STRING'D REPORT LINE AT 517-/529-/565-/569-.                 002200
002300 01  RPT-CONF-EDIT-AREA.                                          002300
002400     05  RPT-CONF-2DEC              PIC 9.99.                     002400
002500     05  FILLER                     PIC X(84).                    002500
002600                                                                  002600
002700*    THREE-DECIMAL EDIT FOR A NARRATIVE'S OVERALL SCORE           002700
002800*    (460-SCORE-NARRATIVES) - ONE MORE DIGIT THAN A SINGLE        002800
002900*    STATE'S CONFIDENCE SINCE THE SCORE IS AN AVERAGE ACROSS      002900
003000*    MANY STATES AND CAN LAND ON A FINER VALUE.                   003000
003100 01  RPT-SCORE-EDIT-AREA.                                         003100
003200     05  RPT-SCORE-3DEC             PIC 9.999.                    003200
003300     05  FILLER                     PIC X(83).                    003300
003400                                                                  003400
