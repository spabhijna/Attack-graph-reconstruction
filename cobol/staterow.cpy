000100*    ---------------------------------------------------------    000100
000200*    STATEROW  -  THE STATE REGISTRY TABLE.                       000200
000300*    HOLDS EVERY STATE THE ENGINE KNOWS ABOUT, WHETHER SEEN ON    000300
000400*    THE WIRE (ORIGIN L), CHAINED BY A RULE (ORIGIN I), OR        000400
000500*    GUESSED BY THE MISSING-STEP PASS (ORIGIN H).  100 ROWS IS    000500
000600*    WAY MORE THAN ONE HOST PAIR EVER NEEDS - RAISE ST-MAX-ROWS   000600
000700*    BELOW (AND THIS OCCURS) TOGETHER IF THAT EVER CHANGES.       000700
000800*    ---------------------------------------------------------    000800
000900 01  ST-ENTRY OCCURS 100 TIMES INDEXED BY ST-IX, ST-SCAN-IX.      000900
001000*        THE KEY FIELD - EVERY LOOKUP IN 236-FIND-STATE-BY-NAME   001000
001100*        MATCHES ON THIS, SO RULE PRE/POSTCONDITION NAMES IN      001100
001200*        RULETAB AND THE STRING-BUILT NAMES IN 112-/310-/320-     001200
001300*        MUST SPELL IT IDENTICALLY, SPACE FOR SPACE.              001300
001400     05  ST-NAME                    PIC X(40).                    001400
001500*        THE BARE EVENT/CONDITION TYPE, E.G. 'LOGON_SUCCESS' OR   001500
001600*        'CREDENTIAL_DUMPED' - USED BY 321- TO SPOT A DUMP        001600
001700*        ANYWHERE IN THE REGISTRY WITHOUT CARING ABOUT ST-HOST.   001700
001800     05  ST-TYPE                    PIC X(20).                    001800
001900*        HOST OR HOST-PAIR QUALIFIER THIS STATE APPLIES TO.       001900
002000     05  ST-HOST                    PIC X(18).                    002000
002100*        WHERE THIS ROW CAME FROM - L/I/H DRIVE WHICH NARRATIVE   002100
002200*        SECTIONS (480-490) AND WHICH REPORT GROUPS (515/520/525) 002200
002300*        INCLUDE IT.                                              002300
002400     05  ST-ORIGIN                  PIC X(01).                    002400
002500         88  ST-ORIGIN-LOGGED           VALUE 'L'.                002500
002600         88  ST-ORIGIN-INFERRED         VALUE 'I'.                002600
002700         88  ST-ORIGIN-HYPOTHETICAL     VALUE 'H'.                002700
002800*        EPOCH SECONDS.  COMPARED AGAINST ANALYSIS-TIME BY 241-   002800
002900*        AND 243- TO COMPUTE THE TIME-GAP AND DECAY PENALTIES.    002900
003000     05  ST-TIME                    PIC 9(10).                    003000
003100     05  ST-EVENT-ID                PIC 9(04).                    003100
003200*        FINAL CONFIDENCE AFTER ALL FOUR PENALTY FACTORS BELOW    003200
003300*        HAVE BEEN MULTIPLIED IN BY 240-COMPUTE-AND-ADD-STATE -   003300
003400*        LOGGED ROWS ALWAYS CARRY 1.0000, NEVER PENALIZED.        003400
003500     05  ST-CONF                    PIC S9V9(4).                  003500
003600*        NAME OF THE RULE THAT FILED THIS ROW - BLANK FOR LOGGED  003600
003700*        AND HYPOTHETICAL ORIGINS, ALWAYS SET FOR INFERRED.       003700
003800     05  ST-RULE-NAME               PIC X(30).                    003800
003900*        THE FOUR PENALTY FACTORS 240- MULTIPLIES INTO ST-CONF.   003900
004000*        EACH ONE DEFAULTS TO 1.0000 (NO PENALTY) AND IS PRINTED  004000
004100*        BY 566- WHEN IT FALLS BELOW THAT, SO SUPPORT CAN SEE     004100
004200*        WHICH FACTOR DROVE A LOW CONFIDENCE.                     004200
004300     05  ST-PEN-TIMEGAP             PIC S9V9(4).                  004300
004400     05  ST-PEN-ABSENCE             PIC S9V9(4).                  004400
004500     05  ST-PEN-DECAY               PIC S9V9(4).                  004500
004600     05  ST-PEN-NEGATIVE            PIC S9V9(4).                  004600
004700*        SET BY 241- WHEN A RULE'S RU-MAXGAP WAS EXCEEDED OR      004700
004800*        A PRECONDITION'S TIMESTAMP CAME AFTER THIS STATE'S OWN - 004800
004900*        A CAUSALITY VIOLATION THAT STILL FILES THE STATE BUT     004900
005000*        FLAGS IT FOR THE REPORT.                                 005000
005100     05  ST-GAP-FLAG                PIC X(01).                    005100
005200         88  ST-GAP-NONE                VALUE ' '.                005200
005300         88  ST-GAP-EXCEEDED            VALUE 'E'.                005300
005400         88  ST-GAP-CAUSALITY           VALUE 'C'.                005400
005500*        FREE-TEXT JUSTIFICATION 310-/320- BUILD WITH STRING -    005500
005600*        ONLY MEANINGFUL WHEN ST-ORIGIN IS 'H'.                   005600
005700     05  ST-HYP-REASON              PIC X(60).                    005700
005800     05  ST-HYP-MECH                PIC X(30).                    005800
005900     05  FILLER                     PIC X(11).                    005900
006000                                                                  006000
